000100****************************************************************
000200*  CMBRCPY  -  PACKAGE-COMBINATION-RESULT RECORD (STRMCOMB)
000300*
000400*  CMBR-TYPE IS 'STATIC' (ONE PERIOD COVERING THE WHOLE SEASON)
000500*  OR 'SEQUENTIAL' (ONE PERIOD PER CALENDAR MONTH, UP TO 24).
000600*  CMBR-PERIOD-START-R SPLITS THE MM-YYYY DISPLAY FIELD OUT INTO
000700*  ITS NUMERIC PARTS SO THE MONTH CONTROL BREAK IN STRMCOMB CAN
000800*  COMPARE/SEQUENCE ON THEM WITHOUT RE-EDITING THE TEXT FIELD.
000900*  CMBR-TOTAL-COST AND CMBR-PERIOD-COST BELOW ARE CARRIED
001000*  PACKED - THESE ARE ACCUMULATORS, NOT PRINT FIELDS, SAME
001100*  HOUSE RULE AS THE OLD PATIENT-BILLING CHARGE FIELDS.
001200****************************************************************
001300 01  PACKAGE-COMBINATION-RESULT.
001400     05  CMBR-TYPE                  PIC X(10).
001500         88  CMBR-STATIC                VALUE 'STATIC'.
001600         88  CMBR-SEQUENTIAL             VALUE 'SEQUENTIAL'.
001700     05  CMBR-TOTAL-COST            PIC 9(9)V99  COMP-3.
001800     05  CMBR-COVERAGE-PCT          PIC 9(3)V9(4).
001900     05  CMBR-PERIOD-COUNT          PIC 9(2)  COMP VALUE ZERO.
002000     05  CMBR-PERIOD OCCURS 24 TIMES
002100                      INDEXED BY CMBR-PX.
002200         10  CMBR-PERIOD-START      PIC X(7).
002300         10  CMBR-PERIOD-START-R REDEFINES CMBR-PERIOD-START.
002400             15  CMBR-PS-MONTH      PIC 99.
002500             15  FILLER             PIC X(1).
002600             15  CMBR-PS-YEAR       PIC 9(4).
002700         10  CMBR-PERIOD-END        PIC X(7).
002800         10  CMBR-PKG-COUNT         PIC 9(2)  COMP VALUE ZERO.
002900         10  CMBR-PERIOD-PKG-IDS OCCURS 50 TIMES
003000                                  PIC 9(9).
003100         10  CMBR-PERIOD-COST       PIC 9(9)V99  COMP-3.

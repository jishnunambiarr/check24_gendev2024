000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STRMCOMB.
000300 AUTHOR.        R HOLLAND.
000400 INSTALLATION.  MATCHDAY SYSTEMS GROUP.
000500 DATE-WRITTEN.  06-14-95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO PICK THE "BEST" PACKAGE COMBINATION FOR ONE    *
001100*  SET OF REQUESTED TEAMS/TOURNAMENTS.  BUILDS THE UNION OF GAMES *
001200*  FOR THE WHOLE REQUEST, THEN EITHER RUNS ONE GREEDY SET-COVER   *
001300*  OVER THE WHOLE SEASON (STATIC) OR ONE GREEDY SET-COVER PER     *
001400*  CALENDAR MONTH (SEQUENTIAL), PICKED FROM THE GAME-DENSITY      *
001500*  STATISTICS, UNLESS A SINGLE PACKAGE ALREADY GIVES FULL         *
001600*  COVERAGE, IN WHICH CASE STATIC IS FORCED WITHOUT FURTHER WORK. *
001700*  RELOADS AND RE-INDEXES THE SAME THREE EXTRACTS AS STRMLOAD AND *
001800*  STRMFILT - EACH PROGRAM IN THIS SUITE STANDS ON ITS OWN.       *
001900******************************************************************
002000*  CHANGE LOG.
002100*    06-14-95  RH   0000  ORIGINAL PROGRAM.
002200*    01-22-96  JMQ  0009  CORRECTED GREEDY TIE-BREAK TO KEEP THE
002300*                         FIRST CANDIDATE ENCOUNTERED IN CATALOG
002400*                         ORDER, NOT THE LAST - MATCHES THE
002500*                         FINANCE OFFICE'S HAND-WORKED EXAMPLE.
002600*    09-09-98  RH   0031  Y2K - GSA-YEAR AND MONTH-BUCKET YEAR
002700*                         FIELDS NOW 4 DIGITS THROUGHOUT.
002800*    03-02-99  RH   0038  ADD LIVEBOOST - A PACKAGE WITH NO LIVE
002900*                         COVERAGE AT ALL NOW SCORES ZERO EFFICIENCY
003000*                         UNLESS IT IS THE ONLY CANDIDATE LEFT WITH
003100*                         ANY ADDITIONAL COVERAGE.  PER PRODUCT.
003200*    04-14-00  LPS  0050  SEQUENTIAL MONTH-COVERAGE CHECK DOES NOT
003300*                         LOOK AT THE LIVE/HIGHLIGHTS FLAGS - ANY
003400*                         OFFER ROW FOR THE GAME/PACKAGE COUNTS.
003500*    10-02-03  LPS  0061  REPLACED THE LIBRARY SQRT MACRO (NOT ON
003600*                         THIS BOX) WITH A 15-STEP NEWTON ITERATION
003700*                         IN 357-CALC-SQUARE-ROOT FOR THE POPULATION
003800*                         STANDARD DEVIATION.
003900*    03-19-05  LPS  0072  REMOVED IN-LINE PERFORM/END-PERFORM -
004000*                         SHOP STANDARD IS PERFORM...THRU...UNTIL
004100*                         OF A NAMED PARAGRAPH, PER THE AUDITOR'S
004200*                         CODING STANDARDS REVIEW THIS QUARTER.
004300*    02-14-06  LPS  0079  THE COMBINATION REPORT DROPPED THE
004400*                         SELECTED PACKAGE IDS ON THE FLOOR - THE
004500*                         PERIOD LINE ONLY EVER PRINTED A COUNT.
004600*                         ADDED THE ID LIST TO DL-PERIOD-DETAIL AND
004700*                         A ONE-TIME SUMMARY LINE AHEAD OF THE
004800*                         PERIOD LINES CARRYING THE REAL COMB-TYPE/
004900*                         TOTAL-COST/COVERAGE-PCT VALUES, NOT JUST
005000*                         COLUMN TITLES.  CATALOG SUPPORT TICKET.
005100*    08-10-06  LPS  0112  EMPTY GAME EXTRACT OR EMPTY REQUEST DECK
005200*                         USED TO FALL THROUGH TO A BLANK REPORT.
005300*                         ADDED THE 1000-ABEND-RTN GUARD CLAUSES AND
005400*                         AT END CLAUSES, SAME AS EVERY OTHER BATCH
005500*                         STEP IN THIS SHOP.
005600*    08-10-06  LPS  0113  WS-RUNNING-COST AND THE CMBR-TOTAL-COST/
005700*                         CMBR-PERIOD-COST FIELDS IN CMBRCPY PUT
005800*                         BACK TO COMP-3 - THESE ARE ACCUMULATORS,
005900*                         NOT PRINT FIELDS, AND AUDIT ASKED WHY
006000*                         THIS JOB WAS THE ONLY MONEY JOB IN THE
006100*                         SHOP NOT PACKING THEM.
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT GAME-IN-FILE ASSIGN TO GAMEIN
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-GAME-FILE-STATUS.
007800
007900     SELECT OFFER-IN-FILE ASSIGN TO OFFERIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-OFFER-FILE-STATUS.
008200
008300     SELECT PKG-IN-FILE ASSIGN TO PKGIN
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-PKG-FILE-STATUS.
008600
008700     SELECT COMB-IN-FILE ASSIGN TO COMBIN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-REQ-FILE-STATUS.
009000
009100     SELECT COMB-OUT-RPT ASSIGN TO COMBRPT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-RPT-FILE-STATUS.
009400
009500 DATA DIVISION.
009600
009700 FILE SECTION.
009800
009900 FD  GAME-IN-FILE
010000     RECORDING MODE IS V
010100     LABEL RECORDS ARE STANDARD
010200     DATA RECORD IS GAME-IN-LINE.
010300 01  GAME-IN-LINE                   PIC X(180).
010400
010500 FD  OFFER-IN-FILE
010600     RECORDING MODE IS V
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS OFFER-IN-LINE.
010900 01  OFFER-IN-LINE                  PIC X(40).
011000
011100 FD  PKG-IN-FILE
011200     RECORDING MODE IS V
011300     LABEL RECORDS ARE STANDARD
011400     DATA RECORD IS PKG-IN-LINE.
011500 01  PKG-IN-LINE                    PIC X(100).
011600
011700*  ONE REQUEST CARD DECK PER RUN, 'T' = TEAM, 'O' = TOURNAMENT,
011800*  '/' = END OF DECK.  SAME TAG-BYTE DISPATCH HABIT AS STRMFILT'S
011900*  FILTER-REQUEST CARDS AND SAM1V'S PRINT/TOTALS/CRUNCH CARDS.
012000 FD  COMB-IN-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 61 CHARACTERS
012400     DATA RECORD IS COMB-IN-REC.
012500 01  COMB-IN-REC.
012600     05  COMB-CARD-TAG              PIC X(1).
012700         88  COMB-CARD-IS-TEAM          VALUE 'T'.
012800         88  COMB-CARD-IS-TOUR          VALUE 'O'.
012900         88  COMB-CARD-IS-END           VALUE '/'.
013000     05  COMB-CARD-DATA              PIC X(60).
013100
013200 FD  COMB-OUT-RPT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 133 CHARACTERS
013600     DATA RECORD IS COMB-OUT-LINE.
013700 01  COMB-OUT-LINE                  PIC X(133).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 01  WS-FILE-STATUS-CODES.
014200*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
014300     05  WS-GAME-FILE-STATUS        PIC X(2)  VALUE SPACES.
014400*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
014500     05  WS-OFFER-FILE-STATUS       PIC X(2)  VALUE SPACES.
014600*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
014700     05  WS-PKG-FILE-STATUS         PIC X(2)  VALUE SPACES.
014800*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
014900     05  WS-REQ-FILE-STATUS         PIC X(2)  VALUE SPACES.
015000*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
015100     05  WS-RPT-FILE-STATUS         PIC X(2)  VALUE SPACES.
015200
015300     COPY SWCHCPY.
015400
015500 01  WS-HEADER-SKIP-SW              PIC X(3)  VALUE 'NO '.
015600     88  HEADER-ALREADY-SKIPPED         VALUE 'YES'.
015700
015800 01  WS-GAME-CSV-FIELDS.
015900*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
016000     05  WS-G-ID-A                  PIC X(9).
016100*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
016200     05  WS-G-HOME-A                PIC X(40).
016300*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
016400     05  WS-G-AWAY-A                PIC X(40).
016500*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
016600     05  WS-G-STARTS-A              PIC X(19).
016700*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
016800     05  WS-G-TOURN-A               PIC X(60).
016900
017000 01  WS-OFFER-CSV-FIELDS.
017100*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
017200     05  WS-O-GAME-A                PIC X(9).
017300*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
017400     05  WS-O-PKG-A                 PIC X(9).
017500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
017600     05  WS-O-LIVE-A                PIC X(1).
017700*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
017800     05  WS-O-HIGH-A                PIC X(1).
017900
018000 01  WS-PKG-CSV-FIELDS.
018100*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
018200     05  WS-P-ID-A                  PIC X(9).
018300*      NAME FIELD CARRIED FROM THE EXTRACT, UNEDITED.
018400     05  WS-P-NAME-A                PIC X(60).
018500*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
018600     05  WS-P-MONTHLY-A             PIC X(9).
018700*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
018800     05  WS-P-YEARLY-A              PIC X(9).
018900
019000     COPY GAMECPY.
019100     COPY OFERCPY.
019200     COPY PKGCCPY.
019300     COPY FREQCPY.
019400     COPY CMBRCPY.
019500
019600******************************************************************
019700*  UNION-OF-GAMES TABLE - ONE ROW PER GAME IN SCOPE FOR THIS
019800*  REQUEST, BUILT BY 300-BUILD-UNION-GAMES.  UG-COVERED-SW IS SET
019900*  PERMANENTLY ONCE A PACKAGE IS PICKED THAT CARRIES THE GAME;
020000*  UG-IN-SCOPE-SW IS RESET EVERY TIME THE GREEDY RUN STARTS, SO
020100*  THE SAME TABLE SERVES BOTH THE ONE-PASS STATIC RUN AND EVERY
020200*  MONTH'S PASS IN THE SEQUENTIAL PATH.
020300******************************************************************
020400 01  WS-UNION-GAME-TABLE.
020500*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
020600     05  UNION-GAME-COUNT           PIC 9(5)  COMP VALUE ZERO.
020700     05  UNION-GAME-ENTRY OCCURS 5000 TIMES.
020800*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
020900         10  UG-GAME-ID             PIC 9(9).
021000*      4-DIGIT YEAR, WIDENED FOR Y2K.
021100         10  UG-YEAR                PIC 9(4).
021200*      CALENDAR MONTH, 01-12.
021300         10  UG-MONTH               PIC 9(2).
021400*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
021500         10  UG-COVERED-SW          PIC X(1)  VALUE 'N'.
021600             88  UG-COVERED             VALUE 'Y'.
021700*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
021800         10  UG-IN-SCOPE-SW         PIC X(1)  VALUE 'Y'.
021900             88  UG-IN-SCOPE            VALUE 'Y'.
022000*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
022100         10  FILLER                 PIC X(5).
022200
022300******************************************************************
022400*  MONTH-BUCKET TABLE - ONE ROW PER DISTINCT MM-YYYY IN THE UNION,
022500*  BUILT BY 340-CALC-MONTH-DENSITY AND SORTED CHRONOLOGICALLY BY
022600*  505-SORT-MONTHS BEFORE THE SEQUENTIAL PATH RUNS.
022700******************************************************************
022800 01  WS-MONTH-TABLE.
022900*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
023000     05  MONTH-TAB-COUNT            PIC 9(2)  COMP VALUE ZERO.
023100     05  MONTH-TAB-ENTRY OCCURS 24 TIMES.
023200*      4-DIGIT YEAR, WIDENED FOR Y2K.
023300         10  MT-YEAR                PIC 9(4).
023400*      CALENDAR MONTH, 01-12.
023500         10  MT-MONTH               PIC 9(2).
023600*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
023700         10  MT-GAME-COUNT          PIC 9(5)  COMP.
023800*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
023900         10  FILLER                 PIC X(5).
024000
024100 01  WS-MONTH-HOLD.
024200*      4-DIGIT YEAR, WIDENED FOR Y2K.
024300     05  MH-YEAR                    PIC 9(4).
024400*      CALENDAR MONTH, 01-12.
024500     05  MH-MONTH                   PIC 9(2).
024600*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
024700     05  MH-GAME-COUNT              PIC 9(5)  COMP.
024800*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
024900     05  FILLER                     PIC X(5).
025000
025100******************************************************************
025200*  CANDIDATE TABLE - PARALLELS PKGC-TAB-ENTRY ONE-FOR-ONE BY
025300*  SUBSCRIPT (NOT BY INDEX - A NUMERIC SUBSCRIPT IS USED SO THE
025400*  SAME COUNTER DRIVES BOTH TABLES TOGETHER).  CT-WHOLE-LIVE-PCT/
025500*  CT-WHOLE-HIGH-PCT ARE FIXED ONCE AT 320-CHECK-FULL-COVERAGE
025600*  TIME AND NEVER RECOMPUTED - THEY ARE THE "WHOLE ORIGINAL
025700*  SELECTION" FIGURES THE EFFICIENCY SCORE'S LIVEBOOST USES.
025800******************************************************************
025900 01  WS-CANDIDATE-TABLE.
026000     05  CAND-TAB-ENTRY OCCURS 500 TIMES.
026100*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
026200         10  CT-SELECTED-SW         PIC X(1)  VALUE 'N'.
026300             88  CT-SELECTED            VALUE 'Y'.
026400*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
026500         10  CT-WHOLE-LIVE-PCT      PIC 9(3)V9(4).
026600*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
026700         10  CT-WHOLE-HIGH-PCT      PIC 9(3)V9(4).
026800*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
026900         10  FILLER                 PIC X(5).
027000
027100*  ACCUMULATORS - STANDALONE 77-LEVELS, SHOP CONVENTION FOR
027200*  SCALAR COUNTERS NEVER MOVEd OR REFERENCEd AS A GROUP.
027300 77  WS-TOTAL-COUNT             PIC 9(9)  COMP VALUE ZERO.
027400*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
027500 77  WS-COVERED-LIVE-COUNT      PIC 9(9)  COMP VALUE ZERO.
027600*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
027700 77  WS-COVERED-HIGH-COUNT      PIC 9(9)  COMP VALUE ZERO.
027800
027900 01  WS-STRATEGY-WORK.
028000*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
028100     05  WS-STRATEGY-SW             PIC X(10) VALUE SPACES.
028200         88  STRATEGY-STATIC            VALUE 'STATIC'.
028300         88  STRATEGY-SEQUENTIAL        VALUE 'SEQUENTIAL'.
028400*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
028500     05  WS-FULL-COV-FOUND-SW       PIC X(3)  VALUE 'NO '.
028600         88  FULL-COV-FOUND             VALUE 'YES'.
028700*      CALENDAR MONTH, 01-12.
028800     05  WS-MEAN-PER-MONTH          PIC 9(5)V9(4).
028900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
029000     05  WS-VARIANCE                PIC 9(9)V9(4).
029100*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
029200     05  WS-STD-DEV                 PIC 9(5)V9(4).
029300*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
029400     05  WS-COEF-VARIATION          PIC 9(5)V9(4).
029500*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
029600     05  WS-SUM-SQ-DIFF             PIC 9(11)V9(4).
029700*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
029800     05  WS-DIFF                    PIC S9(5)V9(4).
029900*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
030000     05  WS-DIFF-SQ                 PIC 9(9)V9(4).
030100*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
030200     05  WS-SQRT-GUESS              PIC 9(9)V9(4).
030300*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
030400     05  WS-SQRT-ITER               PIC S9(3) COMP.
030500*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
030600     05  FILLER                     PIC X(4).
030700
030800*  GREEDY-RUN SUBSCRIPTS AND ITERATION COUNTER - STANDALONE
030900*  77-LEVELS, SAME SHOP CONVENTION AS THE ACCUMULATORS ABOVE.
031000 77  WS-SUBJ-IX                 PIC S9(4) COMP.
031100*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
031200 77  WS-PKG-SUB                 PIC S9(4) COMP.
031300*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
031400 77  WS-GAME-SUB                PIC S9(4) COMP.
031500*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
031600 77  WS-MONTH-SUB               PIC S9(2) COMP.
031700*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
031800 77  WS-MONTH-NEXT-SUB          PIC S9(2) COMP.
031900*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
032000 77  WS-CUR-PERIOD-IX           PIC S9(2) COMP.
032100*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
032200 77  WS-ITER-COUNT              PIC 9(4)  COMP VALUE ZERO.
032300*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
032400 77  WS-BEST-CAND-SUB           PIC S9(4) COMP VALUE ZERO.
032500
032600 01  WS-GREEDY-WORK.
032700*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
032800     05  WS-SCOPE-COUNT             PIC 9(5)  COMP VALUE ZERO.
032900*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
033000     05  WS-SCOPE-UNCOVERED         PIC 9(5)  COMP VALUE ZERO.
033100*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
033200     05  WS-BEST-EFFICIENCY         PIC S9(7)V9(4).
033300*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
033400     05  WS-CAND-ADDL-COV           PIC 9(3)V9(4).
033500*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
033600     05  WS-CAND-EFFICIENCY         PIC S9(7)V9(4).
033700*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
033800     05  WS-CAND-LIVE-BOOST         PIC 9(1)V9(1).
033900*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
034000     05  WS-CAND-NEW-COV-COUNT      PIC 9(5)  COMP.
034100*  RUNNING COST IS CARRIED PACKED - ADDED TO EVERY TIME A
034200*  CANDIDATE IS SELECTED, SAME AS THE OLD PATIENT-BILLING JOB
034300*  KEPT ITS ROOM AND CHARGE ACCUMULATORS IN COMP-3.
034400     05  WS-RUNNING-COST            PIC 9(9)V99  COMP-3.
034500*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
034600     05  WS-NO-PROGRESS-SW          PIC X(3)  VALUE 'NO '.
034700         88  NO-PROGRESS                VALUE 'YES'.
034800*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
034900     05  WS-SCOPE-MODE-SW           PIC X(5)  VALUE 'ALL'.
035000         88  SCOPE-IS-ALL                VALUE 'ALL'.
035100         88  SCOPE-IS-MONTH              VALUE 'MONTH'.
035200*      4-DIGIT YEAR, WIDENED FOR Y2K.
035300     05  WS-SCOPE-YEAR              PIC 9(4).
035400*      CALENDAR MONTH, 01-12.
035500     05  WS-SCOPE-MONTH             PIC 9(2).
035600*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
035700     05  WS-SWAPPED-SW              PIC X(3)  VALUE 'NO '.
035800         88  MONTHS-SWAPPED              VALUE 'YES'.
035900*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
036000     05  FILLER                     PIC X(4).
036100
036200 01  WS-PERIOD-LABEL.
036300*      CALENDAR MONTH, 01-12.
036400     05  WS-PL-MONTH                PIC 99.
036500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
036600     05  WS-PL-DASH                 PIC X(1)  VALUE '-'.
036700*      4-DIGIT YEAR, WIDENED FOR Y2K.
036800     05  WS-PL-YEAR                 PIC 9(4).
036900
037000*  REPORT CONTROLS - STANDALONE 77-LEVELS, SAME SHOP CONVENTION.
037100 77  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
037200*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
037300 77  WS-LINES-PER-PAGE          PIC S9(2) COMP VALUE +50.
037400*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
037500 77  WS-LINES-USED              PIC S9(2) COMP VALUE +51.
037600*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
037700 77  WS-PKG-OVFL-COUNT          PIC S9(2) COMP VALUE ZERO.
037800
037900*  ABEND HANDLING - WHEN THE LOAD STEP COMES UP EMPTY OR THE
038000*  CARD DECK ASKS FOR NOTHING, THERE IS NO SENSIBLE PACKAGE
038100*  COMBINATION TO PRODUCE, SO THE STEP FORCES ITSELF DOWN
038200*  RATHER THAN WRITE A BLANK REPORT AND LET THE NEXT STEP IN
038300*  THE NIGHTLY RUN THINK EVERYTHING WAS FINE.  ZERO-VAL/ONE-VAL
038400*  ARE THE SHOP'S STANDARD ZERO-DIVIDE ABEND TRIGGER.
038500 77  ZERO-VAL                   PIC S9(1) COMP VALUE ZERO.
038600*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
038700 77  ONE-VAL                    PIC S9(1) COMP VALUE +1.
038800 01  WS-ABEND-REASON                PIC X(60)  VALUE SPACES.
038900
039000 01  HL-HEADER-1.
039100*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
039200     05  FILLER            PIC X(1)   VALUE SPACES.
039300*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
039400     05  FILLER            PIC X(56)
039500          VALUE 'STRMCOMB - PACKAGE COMBINATION REPORT'.
039600*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
039700     05  FILLER            PIC X(49)  VALUE SPACES.
039800*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
039900     05  FILLER            PIC X(5)   VALUE 'PAGE '.
040000*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
040100     05  RPT-PAGE-NO       PIC ZZZ.
040200*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
040300     05  FILLER            PIC X(19)  VALUE SPACES.
040400
040500****************************************************************
040600*  HL-SUMMARY-LINE CARRIES THE REAL COMBINATION-TYPE/TOTAL-COST/
040700*  COVERAGE-PCT VALUES (NOT JUST COLUMN TITLES) ONE TIME AT THE
040800*  TOP OF THE REPORT, PER THE 02-14-06 REQUEST BELOW.
040900****************************************************************
041000 01  HL-SUMMARY-LINE.
041100*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
041200     05  FILLER            PIC X(2)   VALUE SPACES.
041300*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
041400     05  FILLER            PIC X(11)  VALUE 'COMB-TYPE: '.
041500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
041600     05  SUMM-TYPE-DL      PIC X(10).
041700*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
041800     05  FILLER            PIC X(4)   VALUE SPACES.
041900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
042000     05  FILLER            PIC X(12)  VALUE 'TOTAL-COST: '.
042100*      MONEY FIELD, CARRIED TO THE PENNY.
042200     05  SUMM-TOTAL-COST-DL PIC ZZZZZZZ9.99.
042300*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
042400     05  FILLER            PIC X(4)   VALUE SPACES.
042500*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
042600     05  FILLER            PIC X(9)   VALUE 'COV-PCT: '.
042700*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
042800     05  SUMM-COV-PCT-DL   PIC ZZ9.9999.
042900*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
043000     05  FILLER            PIC X(62)  VALUE SPACES.
043100
043200 01  HL-HEADER-2.
043300*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
043400     05  FILLER            PIC X(2)   VALUE SPACES.
043500*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
043600     05  FILLER            PIC X(10)  VALUE 'COMB-TYPE'.
043700*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
043800     05  FILLER            PIC X(2)   VALUE SPACES.
043900*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
044000     05  FILLER            PIC X(7)   VALUE 'PERIOD'.
044100*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
044200     05  FILLER            PIC X(3)   VALUE SPACES.
044300*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
044400     05  FILLER            PIC X(3)   VALUE 'CNT'.
044500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
044600     05  FILLER            PIC X(2)   VALUE SPACES.
044700*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
044800     05  FILLER            PIC X(11)  VALUE 'PER-COST'.
044900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
045000     05  FILLER            PIC X(3)   VALUE SPACES.
045100*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
045200     05  FILLER            PIC X(80)  VALUE 'SELECTED PACKAGE IDS'.
045300*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
045400     05  FILLER            PIC X(9)   VALUE SPACES.
045500
045600 01  DL-PERIOD-DETAIL.
045700*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
045800     05  FILLER            PIC X(2)   VALUE SPACES.
045900*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
046000     05  TYPE-DL            PIC X(10).
046100*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
046200     05  FILLER            PIC X(2)   VALUE SPACES.
046300*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
046400     05  PERIOD-DL          PIC X(7).
046500*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
046600     05  FILLER            PIC X(3)   VALUE SPACES.
046700*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
046800     05  PKG-COUNT-DL       PIC ZZ9.
046900*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
047000     05  FILLER            PIC X(2)   VALUE SPACES.
047100*      MONEY FIELD, CARRIED TO THE PENNY.
047200     05  PERIOD-COST-DL     PIC ZZZZZZZ9.99.
047300*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
047400     05  FILLER            PIC X(3)   VALUE SPACES.
047500     05  PKG-ID-LIST-DL OCCURS 8 TIMES.
047600*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
047700         10  PKG-ID-DL      PIC ZZZZZZZZ9.
047800*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
047900         10  FILLER         PIC X(1)  VALUE SPACE.
048000     05  PKG-OVFL-DL.
048100*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
048200         10  PKG-OVFL-SIGN-DL PIC X(1).
048300*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
048400         10  PKG-OVFL-NUM-DL  PIC Z9.
048500*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
048600         10  PKG-OVFL-WORD-DL PIC X(6).
048700
048800 01  DL-TOTAL-DETAIL.
048900*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
049000     05  FILLER            PIC X(2)   VALUE SPACES.
049100*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
049200     05  FILLER            PIC X(18)  VALUE 'GRAND TOTAL COST:'.
049300*      MONEY FIELD, CARRIED TO THE PENNY.
049400     05  TOTAL-COST-DL      PIC ZZZZZZZ9.99.
049500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
049600     05  FILLER            PIC X(5)   VALUE SPACES.
049700*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
049800     05  FILLER            PIC X(17)  VALUE 'OVERALL COVERAGE:'.
049900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
050000     05  TOTAL-COV-DL       PIC ZZ9.9999.
050100*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
050200     05  FILLER            PIC X(78)  VALUE SPACES.
050300
050400 01  DISPLAY-LINE.
050500*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
050600     05  DISP-MESSAGE      PIC X(45).
050700*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
050800     05  DISP-VALUE        PIC ZZZZ9.
050900
051000 PROCEDURE DIVISION.
051100
051200 000-MAINLINE SECTION.
051300
051400     OPEN INPUT  GAME-IN-FILE
051500                 OFFER-IN-FILE
051600                 PKG-IN-FILE
051700                 COMB-IN-FILE
051800          OUTPUT COMB-OUT-RPT.
051900
052000     PERFORM 200-LOAD-GAMES      THRU 200-EXIT.
052100     PERFORM 230-LOAD-OFFERS     THRU 230-EXIT.
052200     PERFORM 250-LOAD-PACKAGES   THRU 250-EXIT.
052300     PERFORM 280-READ-REQUEST-CARDS THRU 280-EXIT.
052400     PERFORM 300-BUILD-UNION-GAMES  THRU 300-EXIT.
052500     PERFORM 320-CHECK-FULL-COVERAGE THRU 320-EXIT.
052600
052700     IF FULL-COV-FOUND
052800         MOVE 'STATIC' TO WS-STRATEGY-SW
052900     ELSE
053000         PERFORM 340-CALC-MONTH-DENSITY THRU 340-EXIT
053100         PERFORM 360-SELECT-STRATEGY   THRU 360-EXIT
053200     END-IF.
053300
053400     MOVE ZERO   TO CMBR-TOTAL-COST.
053500     MOVE WS-STRATEGY-SW TO CMBR-TYPE.
053600     IF STRATEGY-STATIC
053700         PERFORM 400-RUN-STATIC     THRU 400-EXIT
053800     ELSE
053900         PERFORM 500-RUN-SEQUENTIAL THRU 500-EXIT
054000     END-IF.
054100
054200     PERFORM 480-CALC-OVERALL-COVERAGE THRU 480-EXIT.
054300     PERFORM 700-WRITE-COMB-RPT THRU 700-EXIT.
054400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
054500
054600     CLOSE GAME-IN-FILE
054700           OFFER-IN-FILE
054800           PKG-IN-FILE
054900           COMB-IN-FILE
055000           COMB-OUT-RPT.
055100     MOVE ZERO TO RETURN-CODE.
055200     GOBACK.
055300
055400******************************************************************
055500*  200/230/250 - LOAD PARAGRAPHS, SAME LOGIC AS STRMLOAD/STRMFILT.
055600******************************************************************
055700 200-LOAD-GAMES.
055800
055900     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
056000     MOVE ZERO  TO GAME-TAB-COUNT.
056100*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
056200     MOVE 'NO ' TO WS-EOF-GAME-SW.
056300*          MOVES THE VALUE INTO ITS WORKING FIELD.
056400     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
056500*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
056600     IF EOF-GAME
056700         MOVE 'GAME EXTRACT FILE EMPTY - STRMCOMB' TO
056800*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
056900              WS-ABEND-REASON
057000         GO TO 1000-ABEND-RTN
057100     END-IF.
057200*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
057300     PERFORM 215-PRSS-GAME-LINE THRU 215-EXIT
057400*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
057500         UNTIL EOF-GAME.
057600
057700 200-EXIT.
057800     EXIT.
057900
058000*----------------------------------------------------------------
058100*  446 - READ-GAME-LINE.
058200*  WHEN THE SUPPLY RUNS OUT.
058300*----------------------------------------------------------------
058400 210-READ-GAME-LINE.
058500
058600     READ GAME-IN-FILE INTO GAME-IN-LINE
058700         AT END MOVE 'YES' TO WS-EOF-GAME-SW
058800*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
058900                GO TO 210-EXIT.
059000*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
059100
059200 210-EXIT.
059300     EXIT.
059400
059500*----------------------------------------------------------------
059600*  455 - PRSS-GAME-LINE.
059700*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
059800*----------------------------------------------------------------
059900 215-PRSS-GAME-LINE.
060000
060100     IF NOT HEADER-ALREADY-SKIPPED
060200         MOVE 'YES' TO WS-HEADER-SKIP-SW
060300     ELSE
060400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
060500         PERFORM 220-SPLIT-GAME-LINE THRU 220-EXIT
060600*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
060700         PERFORM 225-ADD-GAME-ENTRY THRU 225-EXIT
060800     END-IF.
060900*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
061000     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
061100
061200 215-EXIT.
061300     EXIT.
061400
061500*----------------------------------------------------------------
061600*  468 - SPLIT-GAME-LINE.
061700*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
061800*----------------------------------------------------------------
061900 220-SPLIT-GAME-LINE.
062000
062100     MOVE SPACES TO WS-GAME-CSV-FIELDS.
062200     UNSTRING GAME-IN-LINE DELIMITED BY ','
062300*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
062400         INTO WS-G-ID-A, WS-G-HOME-A, WS-G-AWAY-A,
062500*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
062600              WS-G-STARTS-A, WS-G-TOURN-A.
062700*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
062800     MOVE SPACES TO GAME-REC.
062900     IF WS-G-ID-A IS NUMERIC
063000*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
063100         MOVE WS-G-ID-A TO GAME-ID
063200     ELSE
063300*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
063400         MOVE ZERO TO GAME-ID
063500     END-IF.
063600*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
063700     MOVE WS-G-HOME-A   TO TEAM-HOME.
063800     MOVE WS-G-AWAY-A   TO TEAM-AWAY.
063900*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
064000     MOVE WS-G-STARTS-A TO GAME-STARTS-AT.
064100     MOVE WS-G-TOURN-A  TO TOURNAMENT-NAME.
064200*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
064300     MOVE GSA-YEAR      TO GAME-YEAR.
064400*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
064500     MOVE GSA-MONTH     TO GAME-MONTH.
064600*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
064700
064800 220-EXIT.
064900     EXIT.
065000
065100*----------------------------------------------------------------
065200*  490 - ADD-GAME-ENTRY.
065300*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
065400*----------------------------------------------------------------
065500 225-ADD-GAME-ENTRY.
065600
065700     SET GAME-IX TO 1.
065800     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
065900*          MOVES THE VALUE INTO ITS WORKING FIELD.
066000     SEARCH GAME-TAB-ENTRY
066100         AT END NEXT SENTENCE
066200         WHEN GT-GAME-ID (GAME-IX) = GAME-ID
066300             MOVE 'YES' TO WS-MATCH-FOUND-SW.
066400*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
066500
066600     IF MATCH-NOT-FOUND
066700         ADD 1 TO GAME-TAB-COUNT
066800*          UPDATES THE WORKING FIGURE USED FARTHER ON.
066900         SET GAME-IX TO GAME-TAB-COUNT
067000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
067100         MOVE GAME-ID          TO GT-GAME-ID (GAME-IX)
067200*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
067300         MOVE TEAM-HOME        TO GT-TEAM-HOME (GAME-IX)
067400         MOVE TEAM-AWAY        TO GT-TEAM-AWAY (GAME-IX)
067500*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
067600         MOVE TOURNAMENT-NAME  TO GT-TOURNAMENT-NAME (GAME-IX)
067700         MOVE GAME-YEAR        TO GT-YEAR (GAME-IX)
067800*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
067900         MOVE GAME-MONTH       TO GT-MONTH (GAME-IX)
068000     END-IF.
068100*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
068200
068300 225-EXIT.
068400     EXIT.
068500
068600*----------------------------------------------------------------
068700*  513 - LOAD-OFFERS.
068800*  DRIVES THE READ/PROCESS LOOP THAT BRINGS THE EXTRACT DATA INTO THE WORK
068900*  TABLE.
069000*----------------------------------------------------------------
069100 230-LOAD-OFFERS.
069200
069300     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
069400     MOVE ZERO  TO OFFER-TAB-COUNT.
069500*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
069600     MOVE 'NO ' TO WS-EOF-OFFER-SW.
069700*          MOVES THE VALUE INTO ITS WORKING FIELD.
069800     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
069900*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
070000     PERFORM 238-PRSS-OFFER-LINE THRU 238-EXIT
070100         UNTIL EOF-OFFER.
070200*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
070300
070400 230-EXIT.
070500     EXIT.
070600
070700*----------------------------------------------------------------
070800*  525 - READ-OFFER-LINE.
070900*  WHEN THE SUPPLY RUNS OUT.
071000*----------------------------------------------------------------
071100 235-READ-OFFER-LINE.
071200
071300     READ OFFER-IN-FILE INTO OFFER-IN-LINE
071400         AT END MOVE 'YES' TO WS-EOF-OFFER-SW.
071500*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
071600
071700 235-EXIT.
071800     EXIT.
071900
072000*----------------------------------------------------------------
072100*  533 - PRSS-OFFER-LINE.
072200*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
072300*----------------------------------------------------------------
072400 238-PRSS-OFFER-LINE.
072500
072600     IF NOT HEADER-ALREADY-SKIPPED
072700         MOVE 'YES' TO WS-HEADER-SKIP-SW
072800     ELSE
072900*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
073000         PERFORM 240-SPLIT-OFFER-LINE THRU 240-EXIT
073100*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
073200         ADD 1 TO OFFER-TAB-COUNT
073300         SET OFFER-IX TO OFFER-TAB-COUNT
073400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
073500         MOVE OFFER-GAME-ID     TO OT-GAME-ID (OFFER-IX)
073600         MOVE OFFER-PACKAGE-ID  TO OT-PACKAGE-ID (OFFER-IX)
073700*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
073800         MOVE OFFER-HAS-LIVE    TO OT-HAS-LIVE (OFFER-IX)
073900*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
074000         MOVE OFFER-HAS-HIGHLIGHTS
074100*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
074200                                TO OT-HAS-HIGHLIGHTS (OFFER-IX)
074300     END-IF.
074400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
074500     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
074600
074700 238-EXIT.
074800     EXIT.
074900
075000*----------------------------------------------------------------
075100*  552 - SPLIT-OFFER-LINE.
075200*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
075300*----------------------------------------------------------------
075400 240-SPLIT-OFFER-LINE.
075500
075600     MOVE SPACES TO WS-OFFER-CSV-FIELDS.
075700     UNSTRING OFFER-IN-LINE DELIMITED BY ','
075800*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
075900         INTO WS-O-GAME-A, WS-O-PKG-A, WS-O-LIVE-A, WS-O-HIGH-A.
076000*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
076100     MOVE SPACES TO OFFER-REC.
076200*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
076300     IF WS-O-GAME-A IS NUMERIC
076400         MOVE WS-O-GAME-A TO OFFER-GAME-ID
076500     END-IF.
076600     IF WS-O-PKG-A IS NUMERIC
076700*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
076800         MOVE WS-O-PKG-A TO OFFER-PACKAGE-ID
076900     END-IF.
077000*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
077100     IF WS-O-LIVE-A IS NUMERIC
077200         MOVE WS-O-LIVE-A TO OFFER-HAS-LIVE
077300     ELSE
077400         MOVE ZERO TO OFFER-HAS-LIVE
077500     END-IF.
077600*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
077700     IF WS-O-HIGH-A IS NUMERIC
077800*          BRANCHES ON THE CONDITION TESTED ABOVE.
077900         MOVE WS-O-HIGH-A TO OFFER-HAS-HIGHLIGHTS
078000     ELSE
078100*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
078200         MOVE ZERO TO OFFER-HAS-HIGHLIGHTS
078300     END-IF.
078400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
078500
078600 240-EXIT.
078700     EXIT.
078800
078900*----------------------------------------------------------------
079000*  578 - LOAD-PACKAGES.
079100*  DRIVES THE READ/PROCESS LOOP THAT BRINGS THE EXTRACT DATA INTO THE WORK
079200*  TABLE.
079300*----------------------------------------------------------------
079400 250-LOAD-PACKAGES.
079500
079600     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
079700     MOVE ZERO  TO PKGC-TAB-COUNT.
079800*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
079900     MOVE 'NO ' TO WS-EOF-PKG-SW.
080000*          MOVES THE VALUE INTO ITS WORKING FIELD.
080100     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
080200*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
080300     PERFORM 258-PRSS-PKG-LINE THRU 258-EXIT
080400         UNTIL EOF-PKG.
080500*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
080600
080700 250-EXIT.
080800     EXIT.
080900
081000*----------------------------------------------------------------
081100*  590 - READ-PKG-LINE.
081200*  WHEN THE SUPPLY RUNS OUT.
081300*----------------------------------------------------------------
081400 255-READ-PKG-LINE.
081500
081600     READ PKG-IN-FILE INTO PKG-IN-LINE
081700         AT END MOVE 'YES' TO WS-EOF-PKG-SW.
081800*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
081900
082000 255-EXIT.
082100     EXIT.
082200
082300*----------------------------------------------------------------
082400*  598 - PRSS-PKG-LINE.
082500*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
082600*----------------------------------------------------------------
082700 258-PRSS-PKG-LINE.
082800
082900     IF NOT HEADER-ALREADY-SKIPPED
083000         MOVE 'YES' TO WS-HEADER-SKIP-SW
083100     ELSE
083200*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
083300         PERFORM 259-SPLIT-PKG-LINE  THRU 259-EXIT
083400*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
083500         PERFORM 260-CONV-PACKAGE-PRICE THRU 260-EXIT
083600         PERFORM 265-ADD-PKG-ENTRY THRU 265-EXIT
083700     END-IF.
083800     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
083900*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
084000
084100 258-EXIT.
084200     EXIT.
084300
084400*----------------------------------------------------------------
084500*  612 - SPLIT-PKG-LINE.
084600*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
084700*----------------------------------------------------------------
084800 259-SPLIT-PKG-LINE.
084900
085000     MOVE SPACES TO WS-PKG-CSV-FIELDS.
085100     UNSTRING PKG-IN-LINE DELIMITED BY ','
085200*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
085300         INTO WS-P-ID-A, WS-P-NAME-A, WS-P-MONTHLY-A,
085400*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
085500              WS-P-YEARLY-A.
085600*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
085700     MOVE SPACES TO PKGC-REC.
085800     IF WS-P-ID-A IS NUMERIC
085900*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
086000         MOVE WS-P-ID-A TO PACKAGE-ID
086100     END-IF.
086200*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
086300     MOVE WS-P-NAME-A TO PACKAGE-NAME.
086400*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
086500     IF WS-P-MONTHLY-A IS NUMERIC AND WS-P-MONTHLY-A NOT = SPACES
086600*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
086700         MOVE WS-P-MONTHLY-A TO MONTHLY-PRICE-CENTS
086800     ELSE
086900*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
087000         MOVE ZERO TO MONTHLY-PRICE-CENTS
087100     END-IF.
087200*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
087300     IF WS-P-YEARLY-A IS NUMERIC AND WS-P-YEARLY-A NOT = SPACES
087400*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
087500         MOVE WS-P-YEARLY-A TO YEARLY-PRICE-CENTS
087600     ELSE
087700         MOVE ZERO TO YEARLY-PRICE-CENTS
087800     END-IF.
087900
088000 259-EXIT.
088100     EXIT.
088200
088300*----------------------------------------------------------------
088400*  637 - CONV-PACKAGE-PRICE.
088500*  CONVERTS AN EDITED TEXT FIELD FROM THE EXTRACT INTO ITS NUMERIC WORKING
088600*  FORM.
088700*----------------------------------------------------------------
088800 260-CONV-PACKAGE-PRICE.
088900
089000     COMPUTE MONTHLY-PRICE-CU ROUNDED =
089100         MONTHLY-PRICE-CENTS / 100.
089200*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
089300     COMPUTE YEARLY-PRICE-CU ROUNDED =
089400*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
089500         YEARLY-PRICE-CENTS / 100.
089600*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
089700
089800 260-EXIT.
089900     EXIT.
090000
090100*----------------------------------------------------------------
090200*  647 - ADD-PKG-ENTRY.
090300*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
090400*----------------------------------------------------------------
090500 265-ADD-PKG-ENTRY.
090600
090700     SET PKGC-IX TO 1.
090800     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
090900*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
091000     SEARCH PKGC-TAB-ENTRY
091100         AT END NEXT SENTENCE
091200         WHEN PT-PACKAGE-ID (PKGC-IX) = PACKAGE-ID
091300             MOVE 'YES' TO WS-MATCH-FOUND-SW.
091400*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
091500
091600     IF MATCH-NOT-FOUND
091700         ADD 1 TO PKGC-TAB-COUNT
091800*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
091900         SET PKGC-IX TO PKGC-TAB-COUNT
092000     END-IF.
092100*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
092200     MOVE PACKAGE-ID       TO PT-PACKAGE-ID (PKGC-IX).
092300     MOVE PACKAGE-NAME     TO PT-PACKAGE-NAME (PKGC-IX).
092400*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
092500     MOVE MONTHLY-PRICE-CU TO PT-MONTHLY-PRICE-CU (PKGC-IX).
092600     MOVE YEARLY-PRICE-CU  TO PT-YEARLY-PRICE-CU (PKGC-IX).
092700*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
092800
092900 265-EXIT.
093000     EXIT.
093100
093200******************************************************************
093300*  280 - READ THE TEAM/TOURNAMENT REQUEST CARD DECK.
093400******************************************************************
093500 280-READ-REQUEST-CARDS.
093600
093700     MOVE SPACES TO FILTER-REQUEST.
093800     MOVE ZERO   TO FREQ-TEAM-COUNT, FREQ-TOUR-COUNT.
093900*          MOVES THE VALUE INTO ITS WORKING FIELD.
094000     MOVE 'NO '  TO WS-EOF-FREQ-SW.
094100*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
094200     PERFORM 282-READ-ONE-CARD THRU 282-EXIT.
094300*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
094400     PERFORM 284-PRSS-ONE-CARD THRU 284-EXIT
094500         UNTIL EOF-FREQ OR COMB-CARD-IS-END.
094600*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
094700     IF FREQ-TEAM-COUNT = ZERO AND FREQ-TOUR-COUNT = ZERO
094800         MOVE 'COMBINATION REQUEST DECK EMPTY - STRMCOMB' TO
094900*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
095000              WS-ABEND-REASON
095100*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
095200         GO TO 1000-ABEND-RTN
095300     END-IF.
095400
095500 280-EXIT.
095600     EXIT.
095700
095800*----------------------------------------------------------------
095900*  688 - READ-ONE-CARD.
096000*  WHEN THE SUPPLY RUNS OUT.
096100*----------------------------------------------------------------
096200 282-READ-ONE-CARD.
096300
096400     READ COMB-IN-FILE INTO COMB-IN-REC
096500         AT END MOVE 'YES' TO WS-EOF-FREQ-SW
096600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
096700                GO TO 282-EXIT.
096800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
096900
097000 282-EXIT.
097100     EXIT.
097200
097300*----------------------------------------------------------------
097400*  697 - PRSS-ONE-CARD.
097500*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
097600*----------------------------------------------------------------
097700 284-PRSS-ONE-CARD.
097800
097900     EVALUATE TRUE
098000         WHEN COMB-CARD-IS-TEAM
098100*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
098200             ADD 1 TO FREQ-TEAM-COUNT
098300*          BRINGS THE RUNNING FIGURE UP TO DATE.
098400             MOVE COMB-CARD-DATA
098500*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
098600                 TO FREQ-TEAM-LIST (FREQ-TEAM-COUNT)
098700         WHEN COMB-CARD-IS-TOUR
098800*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
098900             ADD 1 TO FREQ-TOUR-COUNT
099000             MOVE COMB-CARD-DATA
099100*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
099200                 TO FREQ-TOUR-LIST (FREQ-TOUR-COUNT)
099300         WHEN OTHER
099400*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
099500             CONTINUE
099600     END-EVALUATE.
099700*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
099800     PERFORM 282-READ-ONE-CARD THRU 282-EXIT.
099900
100000 284-EXIT.
100100     EXIT.
100200
100300******************************************************************
100400*  300 - UNION OF GAMES FOR EVERY REQUESTED TEAM/TOURNAMENT.
100500******************************************************************
100600 300-BUILD-UNION-GAMES.
100700
100800     MOVE ZERO TO UNION-GAME-COUNT.
100900     SET GAME-IX TO 1.
101000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
101100     PERFORM 305-CHECK-ONE-GAME-FOR-UNION THRU 305-EXIT
101200         VARYING GAME-IX FROM 1 BY 1
101300*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
101400             UNTIL GAME-IX > GAME-TAB-COUNT.
101500
101600 300-EXIT.
101700     EXIT.
101800
101900*----------------------------------------------------------------
102000*  730 - CHECK-ONE-GAME-FOR-UNION.
102100*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
102200*  PERFORMED IT.
102300*----------------------------------------------------------------
102400 305-CHECK-ONE-GAME-FOR-UNION.
102500
102600     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
102700     IF FREQ-TEAM-COUNT > 0
102800*          BRANCHES ON THE CONDITION TESTED ABOVE.
102900         SET WS-SUBJ-IX TO 1
103000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
103100         PERFORM 307-CHECK-TEAM-MATCH THRU 307-EXIT
103200             VARYING WS-SUBJ-IX FROM 1 BY 1
103300                 UNTIL WS-SUBJ-IX > FREQ-TEAM-COUNT
103400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
103500                    OR MATCH-FOUND
103600     END-IF.
103700*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
103800     IF NOT MATCH-FOUND AND FREQ-TOUR-COUNT > 0
103900*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
104000         SET WS-SUBJ-IX TO 1
104100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
104200         PERFORM 309-CHECK-TOUR-MATCH THRU 309-EXIT
104300             VARYING WS-SUBJ-IX FROM 1 BY 1
104400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
104500                 UNTIL WS-SUBJ-IX > FREQ-TOUR-COUNT
104600                    OR MATCH-FOUND
104700     END-IF.
104800*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
104900     IF MATCH-FOUND
105000*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
105100         ADD 1 TO UNION-GAME-COUNT
105200         MOVE GT-GAME-ID (GAME-IX) TO UG-GAME-ID (UNION-GAME-COUNT)
105300*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
105400         MOVE GT-YEAR (GAME-IX)    TO UG-YEAR (UNION-GAME-COUNT)
105500         MOVE GT-MONTH (GAME-IX)   TO UG-MONTH (UNION-GAME-COUNT)
105600*          MOVES THE VALUE INTO ITS WORKING FIELD.
105700         MOVE 'N' TO UG-COVERED-SW (UNION-GAME-COUNT)
105800*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
105900         MOVE 'Y' TO UG-IN-SCOPE-SW (UNION-GAME-COUNT)
106000     END-IF.
106100
106200 305-EXIT.
106300     EXIT.
106400
106500*----------------------------------------------------------------
106600*  759 - CHECK-TEAM-MATCH.
106700*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
106800*  PERFORMED IT.
106900*----------------------------------------------------------------
107000 307-CHECK-TEAM-MATCH.
107100
107200     IF GT-TEAM-HOME (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-IX)
107300        OR GT-TEAM-AWAY (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-IX)
107400*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
107500         MOVE 'YES' TO WS-MATCH-FOUND-SW
107600     END-IF.
107700*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
107800
107900 307-EXIT.
108000     EXIT.
108100
108200*----------------------------------------------------------------
108300*  769 - CHECK-TOUR-MATCH.
108400*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
108500*  PERFORMED IT.
108600*----------------------------------------------------------------
108700 309-CHECK-TOUR-MATCH.
108800
108900     IF GT-TOURNAMENT-NAME (GAME-IX) = FREQ-TOUR-LIST (WS-SUBJ-IX)
109000         MOVE 'YES' TO WS-MATCH-FOUND-SW
109100     END-IF.
109200*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
109300
109400 309-EXIT.
109500     EXIT.
109600
109700******************************************************************
109800*  320 - WHOLE-SELECTION COVERAGE PER CANDIDATE PACKAGE, AND THE
109900*  FULL-COVERAGE SHORT-CIRCUIT CHECK.
110000******************************************************************
110100 320-CHECK-FULL-COVERAGE.
110200
110300     MOVE 'NO ' TO WS-FULL-COV-FOUND-SW.
110400     SET WS-PKG-SUB TO 1.
110500*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
110600     PERFORM 325-CALC-ONE-CAND-WHOLE-COV THRU 325-EXIT
110700         VARYING WS-PKG-SUB FROM 1 BY 1
110800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
110900             UNTIL WS-PKG-SUB > PKGC-TAB-COUNT.
111000
111100 320-EXIT.
111200     EXIT.
111300
111400*----------------------------------------------------------------
111500*  793 - CALC-ONE-CAND-WHOLE-COV.
111600*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
111700*----------------------------------------------------------------
111800 325-CALC-ONE-CAND-WHOLE-COV.
111900
112000     MOVE ZERO TO WS-TOTAL-COUNT, WS-COVERED-LIVE-COUNT,
112100                  WS-COVERED-HIGH-COUNT.
112200*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
112300     SET WS-GAME-SUB TO 1.
112400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
112500     PERFORM 328-CHECK-WHOLE-GAME THRU 328-EXIT
112600         VARYING WS-GAME-SUB FROM 1 BY 1
112700             UNTIL WS-GAME-SUB > UNION-GAME-COUNT.
112800*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
112900     IF WS-TOTAL-COUNT = ZERO
113000         MOVE ZERO TO CT-WHOLE-LIVE-PCT (WS-PKG-SUB)
113100*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
113200         MOVE ZERO TO CT-WHOLE-HIGH-PCT (WS-PKG-SUB)
113300     ELSE
113400*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
113500         COMPUTE CT-WHOLE-LIVE-PCT (WS-PKG-SUB) ROUNDED =
113600             WS-COVERED-LIVE-COUNT / WS-TOTAL-COUNT
113700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
113800         COMPUTE CT-WHOLE-HIGH-PCT (WS-PKG-SUB) ROUNDED =
113900             WS-COVERED-HIGH-COUNT / WS-TOTAL-COUNT
114000     END-IF.
114100*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
114200     IF CT-WHOLE-LIVE-PCT (WS-PKG-SUB) = 1.0000
114300*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
114400        AND CT-WHOLE-HIGH-PCT (WS-PKG-SUB) = 1.0000
114500         MOVE 'YES' TO WS-FULL-COV-FOUND-SW
114600     END-IF.
114700
114800 325-EXIT.
114900     EXIT.
115000
115100*----------------------------------------------------------------
115200*  818 - CHECK-WHOLE-GAME.
115300*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
115400*  PERFORMED IT.
115500*----------------------------------------------------------------
115600 328-CHECK-WHOLE-GAME.
115700
115800     ADD 1 TO WS-TOTAL-COUNT.
115900     PERFORM 330-SCAN-OFFERS-FOR-FLAGS THRU 330-EXIT.
116000*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
116100
116200 328-EXIT.
116300     EXIT.
116400
116500*----------------------------------------------------------------
116600*  826 - SCAN-OFFERS-FOR-FLAGS.
116700*  STEPS THROUGH A TABLE LOOKING FOR ENTRIES THAT MATCH THE CURRENT
116800*  CRITERIA.
116900*----------------------------------------------------------------
117000 330-SCAN-OFFERS-FOR-FLAGS.
117100
117200     SET WS-MATCH-FOUND-SW TO 'NO '.
117300     SET OFFER-IX TO 1.
117400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
117500     PERFORM 332-CHECK-ONE-OFFER-FLAG THRU 332-EXIT
117600         VARYING OFFER-IX FROM 1 BY 1
117700*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
117800             UNTIL OFFER-IX > OFFER-TAB-COUNT
117900                OR MATCH-FOUND.
118000*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
118100
118200 330-EXIT.
118300     EXIT.
118400
118500*----------------------------------------------------------------
118600*  838 - CHECK-ONE-OFFER-FLAG.
118700*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
118800*  PERFORMED IT.
118900*----------------------------------------------------------------
119000 332-CHECK-ONE-OFFER-FLAG.
119100
119200     IF OT-GAME-ID (OFFER-IX) = UG-GAME-ID (WS-GAME-SUB)
119300        AND OT-PACKAGE-ID (OFFER-IX) = PT-PACKAGE-ID (WS-PKG-SUB)
119400*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
119500         IF OT-HAS-LIVE (OFFER-IX) = 1
119600*          BRANCHES ON THE CONDITION TESTED ABOVE.
119700             ADD 1 TO WS-COVERED-LIVE-COUNT
119800         END-IF
119900         IF OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
120000*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
120100             ADD 1 TO WS-COVERED-HIGH-COUNT
120200         END-IF
120300*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
120400         IF OT-HAS-LIVE (OFFER-IX) = 1
120500*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
120600            OR OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
120700*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
120800             MOVE 'YES' TO WS-MATCH-FOUND-SW
120900         END-IF
121000     END-IF.
121100
121200 332-EXIT.
121300     EXIT.
121400
121500******************************************************************
121600*  429/432 - DOES A MATCHING OFFER ROW EXIST AT ALL FOR THE
121700*  CURRENT CANDIDATE (WS-PKG-SUB) AND THE CURRENT UNION GAME
121800*  (WS-GAME-SUB)?  FLAG-AGNOSTIC, USED BY THE GREEDY LOOP.
121900******************************************************************
122000 429-OFFER-EXISTS-CHECK.
122100
122200     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
122300     SET OFFER-IX TO 1.
122400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
122500     PERFORM 432-SCAN-ONE-OFFER THRU 432-EXIT
122600         VARYING OFFER-IX FROM 1 BY 1
122700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
122800             UNTIL OFFER-IX > OFFER-TAB-COUNT
122900                OR MATCH-FOUND.
123000*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
123100
123200 429-EXIT.
123300     EXIT.
123400
123500*----------------------------------------------------------------
123600*  874 - SCAN-ONE-OFFER.
123700*  STEPS THROUGH A TABLE LOOKING FOR ENTRIES THAT MATCH THE CURRENT
123800*  CRITERIA.
123900*----------------------------------------------------------------
124000 432-SCAN-ONE-OFFER.
124100
124200     IF OT-GAME-ID (OFFER-IX) = UG-GAME-ID (WS-GAME-SUB)
124300        AND OT-PACKAGE-ID (OFFER-IX) = PT-PACKAGE-ID (WS-PKG-SUB)
124400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
124500         MOVE 'YES' TO WS-MATCH-FOUND-SW
124600     END-IF.
124700*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
124800
124900 432-EXIT.
125000     EXIT.
125100
125200******************************************************************
125300*  340 - BUCKET THE UNION GAMES BY CALENDAR MONTH AND CALCULATE
125400*  MEAN/VARIANCE/STDDEV/COEFFICIENT-OF-VARIATION.
125500******************************************************************
125600 340-CALC-MONTH-DENSITY.
125700
125800     MOVE ZERO TO MONTH-TAB-COUNT.
125900     SET WS-GAME-SUB TO 1.
126000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
126100     PERFORM 345-BUCKET-ONE-GAME THRU 345-EXIT
126200         VARYING WS-GAME-SUB FROM 1 BY 1
126300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
126400             UNTIL WS-GAME-SUB > UNION-GAME-COUNT.
126500     PERFORM 350-CALC-STATS THRU 350-EXIT.
126600*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
126700
126800 340-EXIT.
126900     EXIT.
127000
127100*----------------------------------------------------------------
127200*  900 - BUCKET-ONE-GAME.
127300*  FILES ONE GAME INTO THE CALENDAR-MONTH BUCKET IT BELONGS TO.
127400*----------------------------------------------------------------
127500 345-BUCKET-ONE-GAME.
127600
127700     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
127800     SET WS-MONTH-SUB TO 1.
127900*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
128000     PERFORM 346-CHECK-ONE-MONTH-BUCKET THRU 346-EXIT
128100         VARYING WS-MONTH-SUB FROM 1 BY 1
128200*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
128300             UNTIL WS-MONTH-SUB > MONTH-TAB-COUNT
128400                OR MATCH-FOUND.
128500*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
128600     IF NOT MATCH-FOUND AND MONTH-TAB-COUNT < 24
128700         ADD 1 TO MONTH-TAB-COUNT
128800*          UPDATES THE WORKING FIGURE USED FARTHER ON.
128900         MOVE UG-YEAR (WS-GAME-SUB)  TO MT-YEAR (MONTH-TAB-COUNT)
129000*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
129100         MOVE UG-MONTH (WS-GAME-SUB) TO MT-MONTH (MONTH-TAB-COUNT)
129200*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
129300         MOVE 1 TO MT-GAME-COUNT (MONTH-TAB-COUNT)
129400     END-IF.
129500*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
129600
129700 345-EXIT.
129800     EXIT.
129900
130000*----------------------------------------------------------------
130100*  918 - CHECK-ONE-MONTH-BUCKET.
130200*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
130300*  PERFORMED IT.
130400*----------------------------------------------------------------
130500 346-CHECK-ONE-MONTH-BUCKET.
130600
130700     IF MT-YEAR (WS-MONTH-SUB) = UG-YEAR (WS-GAME-SUB)
130800        AND MT-MONTH (WS-MONTH-SUB) = UG-MONTH (WS-GAME-SUB)
130900*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
131000         ADD 1 TO MT-GAME-COUNT (WS-MONTH-SUB)
131100*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
131200         MOVE 'YES' TO WS-MATCH-FOUND-SW
131300     END-IF.
131400
131500 346-EXIT.
131600     EXIT.
131700
131800*----------------------------------------------------------------
131900*  929 - CALC-STATS.
132000*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
132100*----------------------------------------------------------------
132200 350-CALC-STATS.
132300
132400     IF MONTH-TAB-COUNT = ZERO
132500         MOVE ZERO TO WS-MEAN-PER-MONTH, WS-COEF-VARIATION
132600     ELSE
132700*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
132800         COMPUTE WS-MEAN-PER-MONTH ROUNDED =
132900*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
133000             UNION-GAME-COUNT / MONTH-TAB-COUNT
133100         MOVE ZERO TO WS-SUM-SQ-DIFF
133200*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
133300         SET WS-MONTH-SUB TO 1
133400         PERFORM 355-ACCUM-SQ-DIFF THRU 355-EXIT
133500             VARYING WS-MONTH-SUB FROM 1 BY 1
133600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
133700                 UNTIL WS-MONTH-SUB > MONTH-TAB-COUNT
133800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
133900         COMPUTE WS-VARIANCE ROUNDED =
134000             WS-SUM-SQ-DIFF / MONTH-TAB-COUNT
134100*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
134200         PERFORM 357-CALC-SQUARE-ROOT THRU 357-EXIT
134300         IF WS-MEAN-PER-MONTH = ZERO
134400*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
134500             MOVE ZERO TO WS-COEF-VARIATION
134600         ELSE
134700*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
134800             COMPUTE WS-COEF-VARIATION ROUNDED =
134900                 WS-STD-DEV / WS-MEAN-PER-MONTH
135000         END-IF
135100     END-IF.
135200*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
135300
135400 350-EXIT.
135500     EXIT.
135600
135700*----------------------------------------------------------------
135800*  955 - ACCUM-SQ-DIFF.
135900*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
136000*----------------------------------------------------------------
136100 355-ACCUM-SQ-DIFF.
136200
136300     COMPUTE WS-DIFF =
136400         MT-GAME-COUNT (WS-MONTH-SUB) - WS-MEAN-PER-MONTH.
136500*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
136600     COMPUTE WS-DIFF-SQ = WS-DIFF * WS-DIFF.
136700*          BRINGS THE RUNNING FIGURE UP TO DATE.
136800     ADD WS-DIFF-SQ TO WS-SUM-SQ-DIFF.
136900*          UPDATES THE WORKING FIGURE USED FARTHER ON.
137000
137100 355-EXIT.
137200     EXIT.
137300
137400******************************************************************
137500*  357 - POPULATION STANDARD DEVIATION BY A 15-STEP NEWTON
137600*  ITERATION - NO SQRT INTRINSIC ON THIS COMPILER.
137700******************************************************************
137800 357-CALC-SQUARE-ROOT.
137900
138000     IF WS-VARIANCE = ZERO
138100         MOVE ZERO TO WS-STD-DEV
138200     ELSE
138300*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
138400         MOVE WS-VARIANCE TO WS-SQRT-GUESS
138500*          MOVES THE VALUE INTO ITS WORKING FIELD.
138600         SET WS-SQRT-ITER TO 1
138700         PERFORM 358-ONE-NEWTON-STEP THRU 358-EXIT
138800             VARYING WS-SQRT-ITER FROM 1 BY 1
138900                 UNTIL WS-SQRT-ITER > 15
139000*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
139100         MOVE WS-SQRT-GUESS TO WS-STD-DEV
139200     END-IF.
139300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
139400
139500 357-EXIT.
139600     EXIT.
139700
139800*----------------------------------------------------------------
139900*  985 - ONE-NEWTON-STEP.
140000*  REFINES THE WORKING ESTIMATE ONE STEP CLOSER TO THE TRUE VALUE.
140100*----------------------------------------------------------------
140200 358-ONE-NEWTON-STEP.
140300
140400     COMPUTE WS-SQRT-GUESS ROUNDED =
140500         (WS-SQRT-GUESS + (WS-VARIANCE / WS-SQRT-GUESS)) / 2.
140600*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
140700
140800 358-EXIT.
140900     EXIT.
141000
141100*----------------------------------------------------------------
141200*  993 - SELECT-STRATEGY.
141300*  PICKS THE BEST CANDIDATE OUT OF THE ONES STILL IN CONTENTION.
141400*----------------------------------------------------------------
141500 360-SELECT-STRATEGY.
141600
141700     IF WS-COEF-VARIATION > .4 AND WS-MEAN-PER-MONTH < 200
141800         MOVE 'SEQUENTIAL' TO WS-STRATEGY-SW
141900     ELSE
142000*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
142100         MOVE 'STATIC'     TO WS-STRATEGY-SW
142200     END-IF.
142300
142400 360-EXIT.
142500     EXIT.
142600
142700******************************************************************
142800*  400 - STATIC GREEDY: ONE GREEDY SET-COVER RUN OVER THE WHOLE
142900*  UNION OF GAMES.
143000******************************************************************
143100 400-RUN-STATIC.
143200
143300     MOVE 1 TO CMBR-PERIOD-COUNT.
143400     MOVE 1 TO WS-CUR-PERIOD-IX.
143500*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
143600     MOVE SPACES TO CMBR-PERIOD-START (1), CMBR-PERIOD-END (1).
143700*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
143800     MOVE 'ALL' TO WS-SCOPE-MODE-SW.
143900*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
144000     MOVE ZERO  TO WS-RUNNING-COST.
144100     PERFORM 415-RESET-CANDIDATES THRU 415-EXIT.
144200*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
144300     PERFORM 405-RESET-SCOPE THRU 405-EXIT.
144400     PERFORM 410-GREEDY-ITERATION THRU 410-EXIT
144500*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
144600         UNTIL NO-PROGRESS
144700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
144800            OR WS-SCOPE-UNCOVERED = ZERO
144900*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
145000            OR WS-ITER-COUNT > PKGC-TAB-COUNT.
145100     MOVE WS-RUNNING-COST TO CMBR-PERIOD-COST (1).
145200*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
145300     ADD WS-RUNNING-COST TO CMBR-TOTAL-COST.
145400     PERFORM 470-COPY-SELECTED-TO-PERIOD THRU 470-EXIT.
145500*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
145600
145700 400-EXIT.
145800     EXIT.
145900
146000*----------------------------------------------------------------
146100*  1028 - RESET-SCOPE.
146200*  CLEARS THE WORK AREA BACK TO ITS STARTING STATE FOR THE NEXT PASS.
146300*----------------------------------------------------------------
146400 405-RESET-SCOPE.
146500
146600     MOVE ZERO TO WS-SCOPE-COUNT.
146700     MOVE ZERO TO WS-ITER-COUNT.
146800*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
146900     SET WS-GAME-SUB TO 1.
147000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
147100     PERFORM 406-SET-ONE-SCOPE-FLAG THRU 406-EXIT
147200         VARYING WS-GAME-SUB FROM 1 BY 1
147300             UNTIL WS-GAME-SUB > UNION-GAME-COUNT.
147400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
147500     MOVE WS-SCOPE-COUNT TO WS-SCOPE-UNCOVERED.
147600
147700 405-EXIT.
147800     EXIT.
147900
148000*----------------------------------------------------------------
148100*  1041 - SET-ONE-SCOPE-FLAG.
148200*  SETS ONE OF THE WORKING SWITCHES OR FIELDS USED BY THIS SECTION.
148300*----------------------------------------------------------------
148400 406-SET-ONE-SCOPE-FLAG.
148500
148600     EVALUATE TRUE
148700         WHEN SCOPE-IS-ALL
148800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
148900             MOVE 'Y' TO UG-IN-SCOPE-SW (WS-GAME-SUB)
149000*          MOVES THE VALUE INTO ITS WORKING FIELD.
149100             ADD 1 TO WS-SCOPE-COUNT
149200         WHEN SCOPE-IS-MONTH
149300             IF UG-YEAR (WS-GAME-SUB) = WS-SCOPE-YEAR
149400*          BRANCHES ON THE CONDITION TESTED ABOVE.
149500                AND UG-MONTH (WS-GAME-SUB) = WS-SCOPE-MONTH
149600                 MOVE 'Y' TO UG-IN-SCOPE-SW (WS-GAME-SUB)
149700*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
149800                 ADD 1 TO WS-SCOPE-COUNT
149900             ELSE
150000*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
150100                 MOVE 'N' TO UG-IN-SCOPE-SW (WS-GAME-SUB)
150200             END-IF
150300     END-EVALUATE.
150400
150500 406-EXIT.
150600     EXIT.
150700
150800*----------------------------------------------------------------
150900*  1060 - GREEDY-ITERATION.
151000*  RUNS ONE PASS OF THE ALGORITHM AND LEAVES THE TABLEAU READY FOR THE
151100*  NEXT.
151200*----------------------------------------------------------------
151300 410-GREEDY-ITERATION.
151400
151500     ADD 1 TO WS-ITER-COUNT.
151600     MOVE -1 TO WS-BEST-EFFICIENCY.
151700*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
151800     MOVE ZERO TO WS-BEST-CAND-SUB.
151900*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
152000     SET WS-PKG-SUB TO 1.
152100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
152200     PERFORM 420-EVAL-ONE-CANDIDATE THRU 420-EXIT
152300         VARYING WS-PKG-SUB FROM 1 BY 1
152400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
152500             UNTIL WS-PKG-SUB > PKGC-TAB-COUNT.
152600     IF WS-BEST-CAND-SUB = ZERO
152700*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
152800         MOVE 'YES' TO WS-NO-PROGRESS-SW
152900     ELSE
153000*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
153100         MOVE 'NO ' TO WS-NO-PROGRESS-SW
153200         PERFORM 450-SELECT-CANDIDATE THRU 450-EXIT
153300     END-IF.
153400
153500 410-EXIT.
153600     EXIT.
153700
153800*----------------------------------------------------------------
153900*  1079 - EVAL-ONE-CANDIDATE.
154000*  WEIGHS ONE CANDIDATE AGAINST THE CURRENT BEST AND UPDATES IT IF IT
154100*  WINS.
154200*----------------------------------------------------------------
154300 420-EVAL-ONE-CANDIDATE.
154400
154500     IF NOT CT-SELECTED (WS-PKG-SUB)
154600         PERFORM 425-CALC-ADDL-COVERAGE THRU 425-EXIT
154700*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
154800         PERFORM 435-CALC-EFFICIENCY THRU 435-EXIT
154900*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
155000         IF WS-CAND-ADDL-COV > ZERO
155100*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
155200            AND WS-CAND-EFFICIENCY > WS-BEST-EFFICIENCY
155300             MOVE WS-CAND-EFFICIENCY TO WS-BEST-EFFICIENCY
155400*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
155500             MOVE WS-PKG-SUB TO WS-BEST-CAND-SUB
155600         END-IF
155700     END-IF.
155800*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
155900
156000 420-EXIT.
156100     EXIT.
156200
156300*----------------------------------------------------------------
156400*  1094 - CALC-ADDL-COVERAGE.
156500*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
156600*----------------------------------------------------------------
156700 425-CALC-ADDL-COVERAGE.
156800
156900     MOVE ZERO TO WS-CAND-NEW-COV-COUNT.
157000     SET WS-GAME-SUB TO 1.
157100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
157200     PERFORM 426-CHECK-ONE-GAME-COV THRU 426-EXIT
157300         VARYING WS-GAME-SUB FROM 1 BY 1
157400*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
157500             UNTIL WS-GAME-SUB > UNION-GAME-COUNT.
157600     IF WS-SCOPE-COUNT = ZERO
157700*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
157800         MOVE ZERO TO WS-CAND-ADDL-COV
157900     ELSE
158000*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
158100         COMPUTE WS-CAND-ADDL-COV ROUNDED =
158200*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
158300             WS-CAND-NEW-COV-COUNT / WS-SCOPE-COUNT
158400     END-IF.
158500
158600 425-EXIT.
158700     EXIT.
158800
158900*----------------------------------------------------------------
159000*  1111 - CHECK-ONE-GAME-COV.
159100*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
159200*  PERFORMED IT.
159300*----------------------------------------------------------------
159400 426-CHECK-ONE-GAME-COV.
159500
159600     IF UG-IN-SCOPE (WS-GAME-SUB) AND NOT UG-COVERED (WS-GAME-SUB)
159700         PERFORM 429-OFFER-EXISTS-CHECK THRU 429-EXIT
159800*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
159900         IF MATCH-FOUND
160000*          BRANCHES ON THE CONDITION TESTED ABOVE.
160100             ADD 1 TO WS-CAND-NEW-COV-COUNT
160200         END-IF
160300     END-IF.
160400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
160500
160600 426-EXIT.
160700     EXIT.
160800
160900*----------------------------------------------------------------
161000*  1123 - CALC-EFFICIENCY.
161100*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
161200*----------------------------------------------------------------
161300 435-CALC-EFFICIENCY.
161400
161500     IF CT-WHOLE-LIVE-PCT (WS-PKG-SUB) > ZERO
161600         MOVE .5 TO WS-CAND-LIVE-BOOST
161700     ELSE
161800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
161900         MOVE ZERO TO WS-CAND-LIVE-BOOST
162000     END-IF.
162100     IF PT-MONTHLY-PRICE-CU (WS-PKG-SUB) = ZERO
162200*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
162300         COMPUTE WS-CAND-EFFICIENCY ROUNDED =
162400             WS-CAND-ADDL-COV * 100 * WS-CAND-LIVE-BOOST
162500     ELSE
162600*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
162700         COMPUTE WS-CAND-EFFICIENCY ROUNDED =
162800*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
162900             (WS-CAND-ADDL-COV / PT-MONTHLY-PRICE-CU (WS-PKG-SUB))
163000                 * WS-CAND-LIVE-BOOST
163100     END-IF.
163200
163300 435-EXIT.
163400     EXIT.
163500
163600*----------------------------------------------------------------
163700*  1142 - SELECT-CANDIDATE.
163800*  PICKS THE BEST CANDIDATE OUT OF THE ONES STILL IN CONTENTION.
163900*----------------------------------------------------------------
164000 450-SELECT-CANDIDATE.
164100
164200     MOVE 'Y' TO CT-SELECTED-SW (WS-BEST-CAND-SUB).
164300     ADD PT-MONTHLY-PRICE-CU (WS-BEST-CAND-SUB) TO WS-RUNNING-COST.
164400*          BRINGS THE RUNNING FIGURE UP TO DATE.
164500     MOVE WS-BEST-CAND-SUB TO WS-PKG-SUB.
164600*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
164700     SET WS-GAME-SUB TO 1.
164800*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
164900     PERFORM 455-MARK-ONE-GAME-COVERED THRU 455-EXIT
165000         VARYING WS-GAME-SUB FROM 1 BY 1
165100*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
165200             UNTIL WS-GAME-SUB > UNION-GAME-COUNT.
165300     PERFORM 460-RECOUNT-UNCOVERED THRU 460-EXIT.
165400*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
165500
165600 450-EXIT.
165700     EXIT.
165800
165900*----------------------------------------------------------------
166000*  1156 - MARK-ONE-GAME-COVERED.
166100*  FLAGS A TABLE ENTRY SO LATER PASSES KNOW IT HAS ALREADY BEEN HANDLED.
166200*----------------------------------------------------------------
166300 455-MARK-ONE-GAME-COVERED.
166400
166500     IF UG-IN-SCOPE (WS-GAME-SUB) AND NOT UG-COVERED (WS-GAME-SUB)
166600         PERFORM 429-OFFER-EXISTS-CHECK THRU 429-EXIT
166700*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
166800         IF MATCH-FOUND
166900*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
167000             MOVE 'Y' TO UG-COVERED-SW (WS-GAME-SUB)
167100         END-IF
167200     END-IF.
167300*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
167400
167500 455-EXIT.
167600     EXIT.
167700
167800*----------------------------------------------------------------
167900*  1168 - RECOUNT-UNCOVERED.
168000*  RECOMPUTES THE REMAINING WORKLOAD AFTER A CANDIDATE HAS BEEN TAKEN.
168100*----------------------------------------------------------------
168200 460-RECOUNT-UNCOVERED.
168300
168400     MOVE ZERO TO WS-SCOPE-UNCOVERED.
168500     SET WS-GAME-SUB TO 1.
168600*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
168700     PERFORM 461-COUNT-ONE-UNCOVERED THRU 461-EXIT
168800         VARYING WS-GAME-SUB FROM 1 BY 1
168900*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
169000             UNTIL WS-GAME-SUB > UNION-GAME-COUNT.
169100
169200 460-EXIT.
169300     EXIT.
169400
169500*----------------------------------------------------------------
169600*  1179 - COUNT-ONE-UNCOVERED.
169700*  KEEPS THE RUNNING COUNT USED TO DECIDE WHEN THIS PASS IS DONE.
169800*----------------------------------------------------------------
169900 461-COUNT-ONE-UNCOVERED.
170000
170100     IF UG-IN-SCOPE (WS-GAME-SUB) AND NOT UG-COVERED (WS-GAME-SUB)
170200         ADD 1 TO WS-SCOPE-UNCOVERED
170300     END-IF.
170400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
170500
170600 461-EXIT.
170700     EXIT.
170800
170900*----------------------------------------------------------------
171000*  1188 - COPY-SELECTED-TO-PERIOD.
171100*  COPIES WORKING VALUES FORWARD INTO THE OUTPUT AREA.
171200*----------------------------------------------------------------
171300 470-COPY-SELECTED-TO-PERIOD.
171400
171500     MOVE ZERO TO CMBR-PKG-COUNT (WS-CUR-PERIOD-IX).
171600     SET WS-PKG-SUB TO 1.
171700*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
171800     PERFORM 475-COPY-ONE-IF-SELECTED THRU 475-EXIT
171900         VARYING WS-PKG-SUB FROM 1 BY 1
172000*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
172100             UNTIL WS-PKG-SUB > PKGC-TAB-COUNT.
172200
172300 470-EXIT.
172400     EXIT.
172500
172600*----------------------------------------------------------------
172700*  1199 - COPY-ONE-IF-SELECTED.
172800*  COPIES WORKING VALUES FORWARD INTO THE OUTPUT AREA.
172900*----------------------------------------------------------------
173000 475-COPY-ONE-IF-SELECTED.
173100
173200     IF CT-SELECTED (WS-PKG-SUB)
173300        AND CMBR-PKG-COUNT (WS-CUR-PERIOD-IX) < 50
173400*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
173500         ADD 1 TO CMBR-PKG-COUNT (WS-CUR-PERIOD-IX)
173600*          UPDATES THE WORKING FIGURE USED FARTHER ON.
173700         MOVE PT-PACKAGE-ID (WS-PKG-SUB)
173800*          MOVES THE VALUE INTO ITS WORKING FIELD.
173900             TO CMBR-PERIOD-PKG-IDS (WS-CUR-PERIOD-IX,
174000                                      CMBR-PKG-COUNT (WS-CUR-PERIOD-IX))
174100     END-IF.
174200
174300 475-EXIT.
174400     EXIT.
174500
174600*----------------------------------------------------------------
174700*  1212 - RESET-CANDIDATES.
174800*  CLEARS THE WORK AREA BACK TO ITS STARTING STATE FOR THE NEXT PASS.
174900*----------------------------------------------------------------
175000 415-RESET-CANDIDATES.
175100
175200     SET WS-PKG-SUB TO 1.
175300     PERFORM 416-RESET-ONE-CAND THRU 416-EXIT
175400         VARYING WS-PKG-SUB FROM 1 BY 1
175500*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
175600             UNTIL WS-PKG-SUB > PKGC-TAB-COUNT.
175700*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
175800
175900 415-EXIT.
176000     EXIT.
176100
176200*----------------------------------------------------------------
176300*  1222 - RESET-ONE-CAND.
176400*  CLEARS THE WORK AREA BACK TO ITS STARTING STATE FOR THE NEXT PASS.
176500*----------------------------------------------------------------
176600 416-RESET-ONE-CAND.
176700
176800     MOVE 'N' TO CT-SELECTED-SW (WS-PKG-SUB).
176900
177000 416-EXIT.
177100     EXIT.
177200
177300******************************************************************
177400*  500 - SEQUENTIAL MONTHLY COMBINATION: ONE GREEDY RUN PER
177500*  CALENDAR MONTH, MONTHS PROCESSED IN CHRONOLOGICAL ORDER.
177600******************************************************************
177700 500-RUN-SEQUENTIAL.
177800
177900     PERFORM 505-SORT-MONTHS THRU 505-EXIT.
178000     MOVE ZERO TO CMBR-PERIOD-COUNT.
178100*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
178200     SET WS-MONTH-SUB TO 1.
178300*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
178400     PERFORM 510-RUN-ONE-MONTH THRU 510-EXIT
178500         VARYING WS-MONTH-SUB FROM 1 BY 1
178600             UNTIL WS-MONTH-SUB > MONTH-TAB-COUNT.
178700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
178800
178900 500-EXIT.
179000     EXIT.
179100
179200*----------------------------------------------------------------
179300*  1245 - SORT-MONTHS.
179400*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
179500*----------------------------------------------------------------
179600 505-SORT-MONTHS.
179700
179800     MOVE 'YES' TO WS-SWAPPED-SW.
179900     PERFORM 506-SORT-PASS THRU 506-EXIT
180000*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
180100         UNTIL NOT MONTHS-SWAPPED.
180200*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
180300
180400 505-EXIT.
180500     EXIT.
180600
180700*----------------------------------------------------------------
180800*  1254 - SORT-PASS.
180900*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
181000*----------------------------------------------------------------
181100 506-SORT-PASS.
181200
181300     MOVE 'NO ' TO WS-SWAPPED-SW.
181400     SET WS-MONTH-SUB TO 1.
181500*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
181600     PERFORM 507-COMPARE-ADJACENT THRU 507-EXIT
181700         VARYING WS-MONTH-SUB FROM 1 BY 1
181800*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
181900             UNTIL WS-MONTH-SUB > MONTH-TAB-COUNT - 1.
182000
182100 506-EXIT.
182200     EXIT.
182300
182400*----------------------------------------------------------------
182500*  1265 - COMPARE-ADJACENT.
182600*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
182700*----------------------------------------------------------------
182800 507-COMPARE-ADJACENT.
182900
183000     COMPUTE WS-MONTH-NEXT-SUB = WS-MONTH-SUB + 1.
183100     IF MT-YEAR (WS-MONTH-SUB) > MT-YEAR (WS-MONTH-NEXT-SUB)
183200*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
183300        OR (MT-YEAR (WS-MONTH-SUB) = MT-YEAR (WS-MONTH-NEXT-SUB)
183400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
183500            AND MT-MONTH (WS-MONTH-SUB) > MT-MONTH (WS-MONTH-NEXT-SUB))
183600*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
183700         PERFORM 508-SWAP-MONTHS THRU 508-EXIT
183800         MOVE 'YES' TO WS-SWAPPED-SW
183900     END-IF.
184000
184100 507-EXIT.
184200     EXIT.
184300
184400*----------------------------------------------------------------
184500*  1278 - SWAP-MONTHS.
184600*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
184700*----------------------------------------------------------------
184800 508-SWAP-MONTHS.
184900
185000     MOVE MONTH-TAB-ENTRY (WS-MONTH-SUB)      TO WS-MONTH-HOLD.
185100     MOVE MONTH-TAB-ENTRY (WS-MONTH-NEXT-SUB) TO
185200*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
185300         MONTH-TAB-ENTRY (WS-MONTH-SUB).
185400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
185500     MOVE WS-MONTH-HOLD TO MONTH-TAB-ENTRY (WS-MONTH-NEXT-SUB).
185600*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
185700
185800 508-EXIT.
185900     EXIT.
186000
186100*----------------------------------------------------------------
186200*  1288 - RUN-ONE-MONTH.
186300*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
186400*----------------------------------------------------------------
186500 510-RUN-ONE-MONTH.
186600
186700     ADD 1 TO CMBR-PERIOD-COUNT.
186800     MOVE WS-MONTH-SUB TO WS-CUR-PERIOD-IX.
186900*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
187000     MOVE MT-YEAR (WS-MONTH-SUB)  TO WS-SCOPE-YEAR.
187100*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
187200     MOVE MT-MONTH (WS-MONTH-SUB) TO WS-SCOPE-MONTH.
187300*          MOVES THE VALUE INTO ITS WORKING FIELD.
187400     MOVE MT-MONTH (WS-MONTH-SUB) TO WS-PL-MONTH.
187500     MOVE MT-YEAR (WS-MONTH-SUB)  TO WS-PL-YEAR.
187600*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
187700     MOVE WS-PERIOD-LABEL TO CMBR-PERIOD-START (WS-CUR-PERIOD-IX).
187800     MOVE WS-PERIOD-LABEL TO CMBR-PERIOD-END (WS-CUR-PERIOD-IX).
187900*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
188000     MOVE 'MONTH' TO WS-SCOPE-MODE-SW.
188100*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
188200     MOVE ZERO TO WS-RUNNING-COST.
188300*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
188400     PERFORM 415-RESET-CANDIDATES THRU 415-EXIT.
188500     PERFORM 405-RESET-SCOPE THRU 405-EXIT.
188600*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
188700     PERFORM 410-GREEDY-ITERATION THRU 410-EXIT
188800         UNTIL NO-PROGRESS
188900*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
189000            OR WS-SCOPE-UNCOVERED = ZERO
189100*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
189200            OR WS-ITER-COUNT > PKGC-TAB-COUNT.
189300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
189400     MOVE WS-RUNNING-COST TO CMBR-PERIOD-COST (WS-CUR-PERIOD-IX).
189500     ADD WS-RUNNING-COST TO CMBR-TOTAL-COST.
189600*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
189700     PERFORM 470-COPY-SELECTED-TO-PERIOD THRU 470-EXIT.
189800
189900 510-EXIT.
190000     EXIT.
190100
190200******************************************************************
190300*  480 - OVERALL COVERAGE = COVERED UNION GAMES / TOTAL UNION
190400*  GAMES, ACROSS WHICHEVER STRATEGY RAN.
190500******************************************************************
190600 480-CALC-OVERALL-COVERAGE.
190700
190800     MOVE ZERO TO WS-TOTAL-COUNT, WS-COVERED-LIVE-COUNT.
190900     SET WS-GAME-SUB TO 1.
191000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
191100     PERFORM 485-COUNT-ONE-COVERED THRU 485-EXIT
191200         VARYING WS-GAME-SUB FROM 1 BY 1
191300*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
191400             UNTIL WS-GAME-SUB > UNION-GAME-COUNT.
191500     IF UNION-GAME-COUNT = ZERO
191600*          BRANCHES ON THE CONDITION TESTED ABOVE.
191700         MOVE ZERO TO CMBR-COVERAGE-PCT
191800     ELSE
191900*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
192000         COMPUTE CMBR-COVERAGE-PCT ROUNDED =
192100*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
192200             WS-COVERED-LIVE-COUNT / UNION-GAME-COUNT
192300     END-IF.
192400
192500 480-EXIT.
192600     EXIT.
192700
192800*----------------------------------------------------------------
192900*  1334 - COUNT-ONE-COVERED.
193000*  KEEPS THE RUNNING COUNT USED TO DECIDE WHEN THIS PASS IS DONE.
193100*----------------------------------------------------------------
193200 485-COUNT-ONE-COVERED.
193300
193400     IF UG-COVERED (WS-GAME-SUB)
193500         ADD 1 TO WS-COVERED-LIVE-COUNT
193600     END-IF.
193700*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
193800
193900 485-EXIT.
194000     EXIT.
194100
194200******************************************************************
194300*  700 - PACKAGE COMBINATION REPORT.
194400******************************************************************
194500 700-WRITE-COMB-RPT.
194600
194700     PERFORM 705-HEADINGS THRU 705-EXIT.
194800     PERFORM 710-WRITE-SUMMARY-LINE THRU 710-EXIT.
194900*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
195000     SET WS-CUR-PERIOD-IX TO 1.
195100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
195200     PERFORM 720-WRITE-PERIOD-LINE THRU 720-EXIT
195300         VARYING WS-CUR-PERIOD-IX FROM 1 BY 1
195400             UNTIL WS-CUR-PERIOD-IX > CMBR-PERIOD-COUNT.
195500*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
195600     PERFORM 740-WRITE-COMB-TOTAL THRU 740-EXIT.
195700
195800 700-EXIT.
195900     EXIT.
196000
196100*----------------------------------------------------------------
196200*  1359 - HEADINGS.
196300*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
196400*----------------------------------------------------------------
196500 705-HEADINGS.
196600
196700     ADD 1 TO WS-PAGE-COUNT.
196800     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
196900*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
197000     WRITE COMB-OUT-LINE FROM HL-HEADER-1.
197100*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
197200     WRITE COMB-OUT-LINE FROM HL-HEADER-2.
197300*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
197400     MOVE 2 TO WS-LINES-USED.
197500
197600 705-EXIT.
197700     EXIT.
197800
197900****************************************************************
198000*  710 - THE REAL COMB-TYPE/TOTAL-COST/COVERAGE-PCT HEADER LINE.
198100*  WRITTEN ONCE, AHEAD OF THE PERIOD DETAIL LINES - NOT REPEATED
198200*  ON A PAGE BREAK, SINCE THE VALUES IT CARRIES DO NOT CHANGE.
198300****************************************************************
198400 710-WRITE-SUMMARY-LINE.
198500
198600     MOVE SPACES            TO HL-SUMMARY-LINE.
198700     MOVE CMBR-TYPE         TO SUMM-TYPE-DL.
198800*          MOVES THE VALUE INTO ITS WORKING FIELD.
198900     MOVE CMBR-TOTAL-COST   TO SUMM-TOTAL-COST-DL.
199000*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
199100     MOVE CMBR-COVERAGE-PCT TO SUMM-COV-PCT-DL.
199200*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
199300     WRITE COMB-OUT-LINE FROM HL-SUMMARY-LINE.
199400     ADD 1 TO WS-LINES-USED.
199500*          BRINGS THE RUNNING FIGURE UP TO DATE.
199600
199700 710-EXIT.
199800     EXIT.
199900
200000*----------------------------------------------------------------
200100*  1387 - WRITE-PERIOD-LINE.
200200*  FORMATS AND WRITES ONE LINE OF THE PRINTED REPORT.
200300*----------------------------------------------------------------
200400 720-WRITE-PERIOD-LINE.
200500
200600     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
200700         PERFORM 705-HEADINGS THRU 705-EXIT
200800     END-IF.
200900*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
201000     MOVE SPACES          TO DL-PERIOD-DETAIL.
201100*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
201200     MOVE CMBR-TYPE       TO TYPE-DL.
201300     MOVE CMBR-PERIOD-START (WS-CUR-PERIOD-IX) TO PERIOD-DL.
201400*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
201500     MOVE CMBR-PKG-COUNT (WS-CUR-PERIOD-IX)    TO PKG-COUNT-DL.
201600     MOVE CMBR-PERIOD-COST (WS-CUR-PERIOD-IX)  TO PERIOD-COST-DL.
201700*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
201800     PERFORM 725-LIST-PERIOD-PKG-IDS THRU 725-EXIT.
201900*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
202000     WRITE COMB-OUT-LINE FROM DL-PERIOD-DETAIL.
202100*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
202200     ADD 1 TO WS-LINES-USED.
202300
202400 720-EXIT.
202500     EXIT.
202600
202700****************************************************************
202800*  725 - LIST THE PACKAGE IDS SELECTED FOR THE CURRENT PERIOD.
202900*  ONLY THE FIRST 8 FIT THE PRINT LINE; ANYTHING BEYOND THAT IS
203000*  SUMMARIZED WITH A "+NN MORE" NOTE RATHER THAN WRAPPED ONTO A
203100*  CONTINUATION LINE - GOOD ENOUGH FOR A SHORTLIST THIS SIZE.
203200****************************************************************
203300 725-LIST-PERIOD-PKG-IDS.
203400
203500     MOVE ZERO  TO WS-PKG-OVFL-COUNT.
203600     MOVE SPACES TO PKG-OVFL-DL.
203700*          MOVES THE VALUE INTO ITS WORKING FIELD.
203800     PERFORM 730-LIST-ONE-PKG-ID THRU 730-EXIT
203900         VARYING WS-PKG-SUB FROM 1 BY 1
204000*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
204100             UNTIL WS-PKG-SUB > CMBR-PKG-COUNT (WS-CUR-PERIOD-IX)
204200                OR WS-PKG-SUB > 8.
204300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
204400     IF CMBR-PKG-COUNT (WS-CUR-PERIOD-IX) > 8
204500         COMPUTE WS-PKG-OVFL-COUNT =
204600*          UPDATES THE WORKING FIGURE USED FARTHER ON.
204700             CMBR-PKG-COUNT (WS-CUR-PERIOD-IX) - 8
204800*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
204900         MOVE '+'               TO PKG-OVFL-SIGN-DL
205000*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
205100         MOVE WS-PKG-OVFL-COUNT TO PKG-OVFL-NUM-DL
205200         MOVE ' MORE'           TO PKG-OVFL-WORD-DL
205300     END-IF.
205400
205500 725-EXIT.
205600     EXIT.
205700
205800*----------------------------------------------------------------
205900*  1429 - LIST-ONE-PKG-ID.
206000*  WORKS WITH ONE ENTRY FROM THE PACKAGE CATALOG TABLE.
206100*----------------------------------------------------------------
206200 730-LIST-ONE-PKG-ID.
206300
206400     MOVE CMBR-PERIOD-PKG-IDS (WS-CUR-PERIOD-IX, WS-PKG-SUB)
206500         TO PKG-ID-DL (WS-PKG-SUB).
206600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
206700
206800 730-EXIT.
206900     EXIT.
207000
207100*----------------------------------------------------------------
207200*  1437 - WRITE-COMB-TOTAL.
207300*  FORMATS AND WRITES ONE LINE OF THE PRINTED REPORT.
207400*----------------------------------------------------------------
207500 740-WRITE-COMB-TOTAL.
207600
207700     MOVE SPACES TO DL-TOTAL-DETAIL.
207800     MOVE CMBR-TOTAL-COST    TO TOTAL-COST-DL.
207900*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
208000     MOVE CMBR-COVERAGE-PCT  TO TOTAL-COV-DL.
208100*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
208200     WRITE COMB-OUT-LINE FROM DL-TOTAL-DETAIL.
208300*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
208400
208500 740-EXIT.
208600     EXIT.
208700
208800*----------------------------------------------------------------
208900*  1447 - DISPLAY-PROG-DIAG.
209000*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
209100*----------------------------------------------------------------
209200 550-DISPLAY-PROG-DIAG.
209300
209400     DISPLAY '****     STRMCOMB RUNNING    ****'.
209500     MOVE 'GAMES IN UNION                                '  TO
209600*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
209700          DISP-MESSAGE.
209800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
209900     MOVE UNION-GAME-COUNT TO DISP-VALUE.
210000*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
210100     DISPLAY DISPLAY-LINE.
210200     MOVE 'PERIODS PRODUCED                             '  TO
210300*          MOVES THE VALUE INTO ITS WORKING FIELD.
210400          DISP-MESSAGE.
210500     MOVE CMBR-PERIOD-COUNT TO DISP-VALUE.
210600*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
210700     DISPLAY DISPLAY-LINE.
210800*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
210900     DISPLAY '****     STRMCOMB EOJ        ****'.
211000*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
211100
211200 550-EXIT.
211300     EXIT.
211400
211500****************************************************************
211600*  1000-ABEND-RTN - THE SHOP'S STANDARD FATAL-ERROR ROUTINE.
211700*  REACHED BY GO TO WHEN A LOAD OR CARD-DECK CHECK FINDS NOTHING
211800*  WORTH COMBINING.  DISPLAYS THE REASON AND FORCES A ZERO-DIVIDE
211900*  SO THE STEP ABENDS AND THE NIGHTLY RUN'S JOB SCHEDULER SEES A
212000*  NON-ZERO CONDITION CODE INSTEAD OF A QUIET, EMPTY REPORT.
212100****************************************************************
212200 1000-ABEND-RTN.
212300
212400     DISPLAY '*** ABNORMAL END OF JOB - STRMCOMB ***'.
212500     DISPLAY WS-ABEND-REASON.
212600*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
212700     DIVIDE ZERO-VAL INTO ONE-VAL.
212800*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
212900
213000 1000-EXIT.
213100     EXIT.

000100****************************************************************
000200*  SWCHCPY  -  SWITCHES AND FLAGS SHARED ACROSS THE RATING SUITE
000300****************************************************************
000400 01  SHARED-SWITCHES.
000500     05  WS-EOF-GAME-SW             PIC X(3)  VALUE 'NO '.
000600         88  EOF-GAME                   VALUE 'YES'.
000700     05  WS-EOF-OFFER-SW            PIC X(3)  VALUE 'NO '.
000800         88  EOF-OFFER                  VALUE 'YES'.
000900     05  WS-EOF-PKG-SW              PIC X(3)  VALUE 'NO '.
001000         88  EOF-PKG                    VALUE 'YES'.
001100     05  WS-EOF-FREQ-SW             PIC X(3)  VALUE 'NO '.
001200         88  EOF-FREQ                   VALUE 'YES'.
001300     05  WS-EOF-LP-SW               PIC X(3)  VALUE 'NO '.
001400         88  EOF-LP                     VALUE 'YES'.
001500     05  WS-MATCH-FOUND-SW          PIC X(3)  VALUE SPACES.
001600         88  MATCH-FOUND                VALUE 'YES'.
001700         88  MATCH-NOT-FOUND             VALUE 'NO '.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STRMSMPX.
000300 AUTHOR. L SCHWARTZ.
000400 INSTALLATION. MATCHDAY SYSTEMS GROUP.
000500 DATE-WRITTEN. 11-03-99.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                                                              *
001100*  STRMSMPX  -  BOUNDED-VARIABLE SIMPLEX SOLVER                *
001200*                                                              *
001300*  CALLED BY STRMCOMP TO PICK THE CHEAPEST SET OF CANDIDATE    *
001400*  PACKAGES THAT GETS EVERY REQUESTED TEAM AND TOURNAMENT TO   *
001500*  AT LEAST 50 PERCENT RESOLVED COVERAGE.  EACH CANDIDATE IS   *
001600*  A DECISION VARIABLE BOUNDED BETWEEN 0 AND 1 (NOT A TRUE     *
001700*  0/1 INTEGER PROGRAM - THE CALLER ROUNDS ANYTHING OVER 0.5   *
001800*  UP TO "SELECTED").  THE TABLEAU IS BUILT WITH ONE UPPER     *
001900*  BOUND ROW PER CANDIDATE (X(I) + U(I) = 1) AND ONE COVERAGE  *
002000*  ROW PER SUBJECT (SUM OF COV TIMES X, LESS A SURPLUS, PLUS   *
002100*  AN ARTIFICIAL, EQUALS 0.50), SOLVED BY THE BIG-M METHOD.    *
002200*                                                              *
002300*  LINKAGE CONVENTION (SAME HOUSE RULE AS THE OLD STATS CALLS) -*
002400*      PASSED AND NOT CHANGED . . LK-CAND-COUNT, LK-SUBJ-COUNT,*
002500*                                 LK-OBJ-COEF, LK-COV-MATRIX   *
002600*      PASSED AND MODIFIED . . .  LK-SOLUTION, LK-FEASIBLE-SW  *
002700*                                                              *
002800****************************************************************
002900*  CHANGE LOG                                                  *
003000*  ----------                                                  *
003100*  11-03-99  RH    0118  ORIGINAL BIG-M TABLEAU SOLVER WRITTEN  *
003200*                        FOR THE NEW PACKAGE-COMPARISON JOB.    *
003300*  02-09-00  RH    0124  RAISED MAX-CAND FROM 25 TO 50 AFTER    *
003400*                        MARKETING ASKED FOR LARGER SHORTLISTS. *
003500*  08-22-00  JMQ   0131  Y2K FOLLOW-UP - NO DATE FIELDS IN THIS *
003600*                        PROGRAM, SIGNED OFF WITH NO CHANGES.   *
003700*  01-17-01  JMQ   0140  FIXED RATIO-TEST TIE-BREAK - WAS       *
003800*                        PICKING THE LAST TIED ROW INSTEAD OF   *
003900*                        THE FIRST, WHICH CYCLED ON SOME DECKS. *
004000*  06-05-02  LPS   0158  ITERATION CAP ADDED (1000) SO A BAD    *
004100*                        CARD DECK CANNOT LOOP THE JOB FOREVER. *
004200*  03-19-05  LPS   0173  REMOVED IN-LINE PERFORM/END-PERFORM -  *
004300*                        STANDARD SHOP FORM IS PERFORM THRU     *
004400*                        EXIT PARAGRAPHS ONLY.                  *
004500*  08-10-06  LPS   0180  PUT WS-SIMPLEX-WORK AND WS-OBJ-RHS-SAVE *
004600*                        BACK TO COMP-3 - THESE ARE SCRATCH     *
004700*                        FIELDS RECOMPUTED EVERY PIVOT PASS,    *
004800*                        SAME AS THE OLD STATS JOB'S WORK AREA. *
004900****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000 01  WS-LP-SIZES.
006100*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
006200     05  WS-CAND-COUNT              PIC S9(4) COMP.
006300*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
006400     05  WS-SUBJ-COUNT              PIC S9(4) COMP.
006500*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
006600     05  WS-ROW-COUNT               PIC S9(4) COMP.
006700*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
006800     05  WS-COL-COUNT               PIC S9(4) COMP.
006900*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
007000     05  FILLER                     PIC X(4).
007100*
007200 01  WS-COLUMN-BASES.
007300*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
007400     05  WS-E-COL-BASE              PIC S9(4) COMP.
007500*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
007600     05  WS-U-COL-BASE              PIC S9(4) COMP.
007700*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
007800     05  WS-A-COL-BASE              PIC S9(4) COMP.
007900*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
008000     05  FILLER                     PIC X(4).
008100*
008200****************************************************************
008300*  THE TABLEAU.  ROWS 1-50 ARE THE PER-CANDIDATE UPPER-BOUND    *
008400*  ROWS, ROWS 51-90 ARE THE PER-SUBJECT COVERAGE ROWS.  COLUMNS *
008500*  1-50 ARE THE X(I) DECISION VARIABLES, 51-90 ARE THE SURPLUS  *
008600*  E(J), 91-140 ARE THE UPPER-BOUND SLACKS U(I), AND 141-180    *
008700*  ARE THE ARTIFICIALS A(J).  THE RHS RIDES IN ITS OWN COLUMN.  *
008800****************************************************************
008900 01  WS-TABLEAU.
009000     05  WS-TAB-ROW OCCURS 90 TIMES.
009100         10  WS-TAB-COEF OCCURS 180 TIMES
009200                             PIC S9(8)V9(4) COMP.
009300*      IN-MEMORY WORK TABLE LOADED FROM THE EXTRACT FILE.
009400         10  WS-TAB-RHS          PIC S9(8)V9(4) COMP.
009500*
009600 01  WS-OBJ-ROW-AREA.
009700     05  WS-OBJ-COEF-WORK OCCURS 180 TIMES
009800                             PIC S9(9)V9(4) COMP.
009900*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
010000     05  WS-OBJ-RHS                 PIC S9(9)V9(4) COMP.
010100*
010200 01  WS-BASIS-TABLE.
010300     05  WS-BASIS-VAR OCCURS 90 TIMES PIC S9(4) COMP.
010400*
010500 01  WS-BIG-M-WORK.
010600*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
010700     05  WS-BIG-M                   PIC S9(7)  COMP VALUE 100000.
010800*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
010900     05  FILLER                     PIC X(4).
011000*
011100*  ITERATION COUNTER AND PIVOT SUBSCRIPTS - STANDALONE 77-LEVELS,
011200*  SHOP CONVENTION FOR SCALAR COUNTERS NEVER MOVEd OR REFERENCEd
011300*  AS A GROUP.
011400 77  WS-ITER-COUNT                  PIC S9(4)  COMP VALUE ZERO.
011500*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
011600 77  WS-ENTER-COL                   PIC S9(4)  COMP.
011700*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
011800 77  WS-LEAVE-ROW                   PIC S9(4)  COMP.
011900*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
012000 77  WS-ACTUAL-ROW                  PIC S9(4)  COMP.
012100*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
012200 77  WS-ROW-SUB                     PIC S9(4)  COMP.
012300*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
012400 77  WS-COL-SUB                     PIC S9(4)  COMP.
012500*
012600*  SCRATCH WORK FIELDS FOR ONE PIVOT PASS - PACKED, SAME AS THE
012700*  OLD STATS JOB KEPT ITS WS-WORK-NUM-1 THROUGH WS-WORK-NUM-5
012800*  SCRATCH AREA, SINCE THESE ARE RECOMPUTED EVERY ITERATION AND
012900*  NEVER CARRIED FORWARD PAST THE PIVOT THAT FILLED THEM.
013000 01  WS-SIMPLEX-WORK.
013100*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
013200     05  WS-PIVOT-VALUE             PIC S9(8)V9(4) COMP-3.
013300*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
013400     05  WS-BEST-Z-VALUE            PIC S9(9)V9(4) COMP-3.
013500*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
013600     05  WS-BEST-RATIO              PIC S9(9)V9(4) COMP-3.
013700*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
013800     05  WS-CUR-RATIO               PIC S9(9)V9(4) COMP-3.
013900*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
014000     05  WS-FACTOR                  PIC S9(9)V9(4) COMP-3.
014100*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
014200     05  WS-OPTIMAL-SW              PIC X(3) VALUE 'NO '.
014300         88  LP-OPTIMAL                 VALUE 'YES'.
014400*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
014500     05  FILLER                     PIC X(4).
014600*
014700****************************************************************
014800*  RAW-BYTE DIAGNOSTIC GROUPS - REDEFINED SO AN ABEND DUMP OR A *
014900*  DISPLAY CAN SHOW THE BIT PATTERN WHEN A TABLEAU CELL BLOWS   *
015000*  UP ON A BAD CARD DECK.  NOT REFERENCED ON A NORMAL RUN.      *
015100****************************************************************
015200 01  WS-ITER-DIAG.
015300*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
015400     05  WS-ITER-DIAG-COUNT         PIC S9(4) COMP.
015500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
015600     05  WS-ITER-DIAG-ENTER         PIC S9(4) COMP.
015700*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
015800     05  WS-ITER-DIAG-LEAVE         PIC S9(4) COMP.
015900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
016000     05  FILLER                     PIC X(4).
016100 01  WS-ITER-DIAG-R REDEFINES WS-ITER-DIAG.
016200*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
016300     05  WS-ITER-DIAG-BYTES         PIC X(16).
016400*
016500 01  WS-OBJ-RHS-DIAG.
016600*      HOLDS A VALUE ACROSS A CONTROL BREAK OR A PASS OF THE LOOP.
016700     05  WS-OBJ-RHS-SAVE            PIC S9(9)V9(4) COMP-3.
016800*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
016900     05  FILLER                     PIC X(4).
017000 01  WS-OBJ-RHS-DIAG-R REDEFINES WS-OBJ-RHS-DIAG.
017100*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
017200     05  WS-OBJ-RHS-BYTES           PIC X(10).
017300*
017400 01  WS-BASIS-DIAG.
017500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
017600     05  WS-BASIS-DIAG-FIRST        PIC S9(4) COMP.
017700*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
017800     05  WS-BASIS-DIAG-LAST         PIC S9(4) COMP.
017900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
018000     05  FILLER                     PIC X(4).
018100 01  WS-BASIS-DIAG-R REDEFINES WS-BASIS-DIAG.
018200*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
018300     05  WS-BASIS-DIAG-BYTES        PIC X(8).
018400*
018500 LINKAGE SECTION.
018600*
018700 01  LK-CAND-COUNT                  PIC S9(4) COMP.
018800 01  LK-SUBJ-COUNT                  PIC S9(4) COMP.
018900*
019000 01  LK-OBJ-COEF.
019100     05  LK-OBJ-COEF-ENTRY OCCURS 50 TIMES
019200                             PIC S9(7)V9(4).
019300*
019400 01  LK-COV-MATRIX.
019500     05  LK-SUBJ-ROW OCCURS 40 TIMES.
019600         10  LK-CAND-COL OCCURS 50 TIMES
019700                             PIC 9(3)V9(4).
019800*
019900 01  LK-SOLUTION.
020000     05  LK-SOLUTION-ENTRY OCCURS 50 TIMES
020100                             PIC 9(1)V9(4).
020200*
020300 01  LK-FEASIBLE-SW                 PIC X(3).
020400     88  LK-FEASIBLE                   VALUE 'YES'.
020500     88  LK-INFEASIBLE                 VALUE 'NO '.
020600*
020700 PROCEDURE DIVISION USING LK-CAND-COUNT, LK-SUBJ-COUNT,
020800     LK-OBJ-COEF, LK-COV-MATRIX, LK-SOLUTION, LK-FEASIBLE-SW.
020900*
021000*----------------------------------------------------------------
021100*  173 - MAIN.
021200*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
021300*----------------------------------------------------------------
021400 000-MAIN.
021500     MOVE LK-CAND-COUNT TO WS-CAND-COUNT.
021600     MOVE LK-SUBJ-COUNT TO WS-SUBJ-COUNT.
021700*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
021800     COMPUTE WS-ROW-COUNT = WS-CAND-COUNT + WS-SUBJ-COUNT.
021900     COMPUTE WS-COL-COUNT = (2 * WS-CAND-COUNT)
022000*          UPDATES THE WORKING FIGURE USED FARTHER ON.
022100         + (2 * WS-SUBJ-COUNT).
022200     MOVE WS-CAND-COUNT TO WS-E-COL-BASE.
022300*          MOVES THE VALUE INTO ITS WORKING FIELD.
022400     COMPUTE WS-U-COL-BASE = WS-CAND-COUNT + WS-SUBJ-COUNT.
022500     COMPUTE WS-A-COL-BASE = (2 * WS-CAND-COUNT) + WS-SUBJ-COUNT.
022600*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
022700     MOVE 'YES' TO LK-FEASIBLE-SW.
022800     PERFORM 100-INIT-TABLEAU THRU 100-EXIT.
022900*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
023000     PERFORM 130-INIT-OBJ-ROW THRU 130-EXIT.
023100     MOVE ZERO TO WS-ITER-COUNT.
023200*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
023300     MOVE 'NO ' TO WS-OPTIMAL-SW.
023400     PERFORM 210-SIMPLEX-ITERATION THRU 210-EXIT
023500*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
023600         UNTIL LP-OPTIMAL OR WS-ITER-COUNT > 1000.
023700     PERFORM 300-CHECK-FEASIBILITY THRU 300-EXIT.
023800*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
023900     PERFORM 400-EXTRACT-SOLUTION THRU 400-EXIT.
024000     MOVE WS-ITER-COUNT  TO WS-ITER-DIAG-COUNT.
024100*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
024200     MOVE WS-OBJ-RHS     TO WS-OBJ-RHS-SAVE.
024300     GOBACK.
024400*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
024500*
024600*----------------------------------------------------------------
024700*  195 - INIT-TABLEAU.
024800*  INITIALIZES A WORK AREA BEFORE THE MAIN PROCESSING BEGINS.
024900*----------------------------------------------------------------
025000 100-INIT-TABLEAU.
025100     SET WS-ROW-SUB TO 1.
025200     PERFORM 105-ZERO-ONE-ROW THRU 105-EXIT
025300         VARYING WS-ROW-SUB FROM 1 BY 1
025400             UNTIL WS-ROW-SUB > WS-ROW-COUNT.
025500*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
025600     SET WS-ROW-SUB TO 1.
025700     PERFORM 110-INIT-ONE-BOUND-ROW THRU 110-EXIT
025800         VARYING WS-ROW-SUB FROM 1 BY 1
025900             UNTIL WS-ROW-SUB > WS-CAND-COUNT.
026000*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
026100     SET WS-ROW-SUB TO 1.
026200     PERFORM 120-INIT-ONE-COVERAGE-ROW THRU 120-EXIT
026300         VARYING WS-ROW-SUB FROM 1 BY 1
026400             UNTIL WS-ROW-SUB > WS-SUBJ-COUNT.
026500*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
026600 100-EXIT.
026700     EXIT.
026800*
026900*----------------------------------------------------------------
027000*  211 - ZERO-ONE-ROW.
027100*  CLEARS A WORK FIELD BACK TO ZERO BEFORE IT IS REUSED.
027200*----------------------------------------------------------------
027300 105-ZERO-ONE-ROW.
027400     SET WS-COL-SUB TO 1.
027500     PERFORM 106-ZERO-ONE-CELL THRU 106-EXIT
027600         VARYING WS-COL-SUB FROM 1 BY 1
027700             UNTIL WS-COL-SUB > WS-COL-COUNT.
027800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
027900     MOVE ZERO TO WS-TAB-RHS (WS-ROW-SUB).
028000 105-EXIT.
028100     EXIT.
028200*
028300*----------------------------------------------------------------
028400*  220 - ZERO-ONE-CELL.
028500*  CLEARS A WORK FIELD BACK TO ZERO BEFORE IT IS REUSED.
028600*----------------------------------------------------------------
028700 106-ZERO-ONE-CELL.
028800     MOVE ZERO TO WS-TAB-COEF (WS-ROW-SUB, WS-COL-SUB).
028900 106-EXIT.
029000     EXIT.
029100*
029200****************************************************************
029300*  UPPER-BOUND ROW FOR CANDIDATE WS-ROW-SUB -  X(I) + U(I) = 1. *
029400*  THE SLACK U(I) STARTS BASIC, SO THE ROW IS FEASIBLE AT X=0.  *
029500****************************************************************
029600 110-INIT-ONE-BOUND-ROW.
029700     MOVE 1 TO WS-TAB-COEF (WS-ROW-SUB, WS-ROW-SUB).
029800     COMPUTE WS-COL-SUB = WS-U-COL-BASE + WS-ROW-SUB.
029900*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
030000     MOVE 1 TO WS-TAB-COEF (WS-ROW-SUB, WS-COL-SUB).
030100     MOVE 1 TO WS-TAB-RHS (WS-ROW-SUB).
030200*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
030300     MOVE WS-COL-SUB TO WS-BASIS-VAR (WS-ROW-SUB).
030400 110-EXIT.
030500     EXIT.
030600*
030700****************************************************************
030800*  COVERAGE ROW FOR SUBJECT WS-ROW-SUB (ACTUAL TABLEAU ROW IS   *
030900*  CAND-COUNT + WS-ROW-SUB) -  SUM(COV * X) - E + A = 0.50.     *
031000*  THE ARTIFICIAL A STARTS BASIC AT 0.50.                       *
031100****************************************************************
031200 120-INIT-ONE-COVERAGE-ROW.
031300     COMPUTE WS-ACTUAL-ROW = WS-CAND-COUNT + WS-ROW-SUB.
031400     SET WS-COL-SUB TO 1.
031500*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
031600     PERFORM 125-SET-ONE-COV-COEF THRU 125-EXIT
031700         VARYING WS-COL-SUB FROM 1 BY 1
031800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
031900             UNTIL WS-COL-SUB > WS-CAND-COUNT.
032000     COMPUTE WS-COL-SUB = WS-E-COL-BASE + WS-ROW-SUB.
032100*          BRINGS THE RUNNING FIGURE UP TO DATE.
032200     MOVE -1 TO WS-TAB-COEF (WS-ACTUAL-ROW, WS-COL-SUB).
032300     COMPUTE WS-COL-SUB = WS-A-COL-BASE + WS-ROW-SUB.
032400*          UPDATES THE WORKING FIGURE USED FARTHER ON.
032500     MOVE 1 TO WS-TAB-COEF (WS-ACTUAL-ROW, WS-COL-SUB).
032600     MOVE .5 TO WS-TAB-RHS (WS-ACTUAL-ROW).
032700*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
032800     MOVE WS-COL-SUB TO WS-BASIS-VAR (WS-ACTUAL-ROW).
032900 120-EXIT.
033000     EXIT.
033100*
033200*----------------------------------------------------------------
033300*  258 - SET-ONE-COV-COEF.
033400*  SETS ONE OF THE WORKING SWITCHES OR FIELDS USED BY THIS SECTION.
033500*----------------------------------------------------------------
033600 125-SET-ONE-COV-COEF.
033700     MOVE LK-CAND-COL (WS-ROW-SUB, WS-COL-SUB)
033800         TO WS-TAB-COEF (WS-ACTUAL-ROW, WS-COL-SUB).
033900*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
034000 125-EXIT.
034100     EXIT.
034200*
034300****************************************************************
034400*  BIG-M OBJECTIVE ROW.  X(I) COLUMNS CARRY THE CALLER'S        *
034500*  COEFFICIENT, A(J) COLUMNS CARRY -M, EVERYTHING ELSE STARTS   *
034600*  AT ZERO - THEN EACH COVERAGE ROW IS ADDED BACK IN, TIMES M,  *
034700*  TO DRIVE THE BASIC ARTIFICIALS' Z-ROW ENTRY BACK TO ZERO.    *
034800****************************************************************
034900 130-INIT-OBJ-ROW.
035000     SET WS-COL-SUB TO 1.
035100     PERFORM 131-ZERO-ONE-OBJ-CELL THRU 131-EXIT
035200         VARYING WS-COL-SUB FROM 1 BY 1
035300             UNTIL WS-COL-SUB > WS-COL-COUNT.
035400*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
035500     MOVE ZERO TO WS-OBJ-RHS.
035600     SET WS-COL-SUB TO 1.
035700*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
035800     PERFORM 132-SET-ONE-X-OBJ-COEF THRU 132-EXIT
035900         VARYING WS-COL-SUB FROM 1 BY 1
036000*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
036100             UNTIL WS-COL-SUB > WS-CAND-COUNT.
036200     SET WS-COL-SUB TO 1.
036300*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
036400     PERFORM 133-SET-ONE-ART-OBJ-COEF THRU 133-EXIT
036500         VARYING WS-COL-SUB FROM 1 BY 1
036600*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
036700             UNTIL WS-COL-SUB > WS-SUBJ-COUNT.
036800     SET WS-ROW-SUB TO 1.
036900*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
037000     PERFORM 135-ELIMINATE-ONE-ARTIFICIAL THRU 135-EXIT
037100         VARYING WS-ROW-SUB FROM 1 BY 1
037200*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
037300             UNTIL WS-ROW-SUB > WS-SUBJ-COUNT.
037400 130-EXIT.
037500     EXIT.
037600*
037700*----------------------------------------------------------------
037800*  291 - ZERO-ONE-OBJ-CELL.
037900*  CLEARS A WORK FIELD BACK TO ZERO BEFORE IT IS REUSED.
038000*----------------------------------------------------------------
038100 131-ZERO-ONE-OBJ-CELL.
038200     MOVE ZERO TO WS-OBJ-COEF-WORK (WS-COL-SUB).
038300 131-EXIT.
038400     EXIT.
038500*
038600*----------------------------------------------------------------
038700*  296 - SET-ONE-X-OBJ-COEF.
038800*  SETS ONE OF THE WORKING SWITCHES OR FIELDS USED BY THIS SECTION.
038900*----------------------------------------------------------------
039000 132-SET-ONE-X-OBJ-COEF.
039100     MOVE LK-OBJ-COEF-ENTRY (WS-COL-SUB)
039200         TO WS-OBJ-COEF-WORK (WS-COL-SUB).
039300*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
039400 132-EXIT.
039500     EXIT.
039600*
039700*----------------------------------------------------------------
039800*  302 - SET-ONE-ART-OBJ-COEF.
039900*  SETS ONE OF THE WORKING SWITCHES OR FIELDS USED BY THIS SECTION.
040000*----------------------------------------------------------------
040100 133-SET-ONE-ART-OBJ-COEF.
040200     COMPUTE WS-COL-SUB = WS-A-COL-BASE + WS-COL-SUB.
040300     COMPUTE WS-OBJ-COEF-WORK (WS-COL-SUB) = ZERO - WS-BIG-M.
040400*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
040500 133-EXIT.
040600     EXIT.
040700*
040800*----------------------------------------------------------------
040900*  308 - ELIMINATE-ONE-ARTIFICIAL.
041000*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
041100*----------------------------------------------------------------
041200 135-ELIMINATE-ONE-ARTIFICIAL.
041300     COMPUTE WS-ACTUAL-ROW = WS-CAND-COUNT + WS-ROW-SUB.
041400     SET WS-COL-SUB TO 1.
041500*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
041600     PERFORM 136-ADD-M-TIMES-CELL THRU 136-EXIT
041700         VARYING WS-COL-SUB FROM 1 BY 1
041800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
041900             UNTIL WS-COL-SUB > WS-COL-COUNT.
042000     COMPUTE WS-OBJ-RHS = WS-OBJ-RHS
042100*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
042200         + (WS-BIG-M * WS-TAB-RHS (WS-ACTUAL-ROW)).
042300 135-EXIT.
042400     EXIT.
042500*
042600*----------------------------------------------------------------
042700*  319 - ADD-M-TIMES-CELL.
042800*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
042900*----------------------------------------------------------------
043000 136-ADD-M-TIMES-CELL.
043100     COMPUTE WS-OBJ-COEF-WORK (WS-COL-SUB) =
043200         WS-OBJ-COEF-WORK (WS-COL-SUB)
043300*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
043400         + (WS-BIG-M * WS-TAB-COEF (WS-ACTUAL-ROW, WS-COL-SUB)).
043500 136-EXIT.
043600     EXIT.
043700*
043800*----------------------------------------------------------------
043900*  326 - SIMPLEX-ITERATION.
044000*  RUNS ONE PASS OF THE ALGORITHM AND LEAVES THE TABLEAU READY FOR THE
044100*  NEXT.
044200*----------------------------------------------------------------
044300 210-SIMPLEX-ITERATION.
044400     ADD 1 TO WS-ITER-COUNT.
044500     PERFORM 220-FIND-ENTERING-COLUMN THRU 220-EXIT.
044600*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
044700     IF WS-ENTER-COL = ZERO
044800         MOVE 'YES' TO WS-OPTIMAL-SW
044900     ELSE
045000         PERFORM 230-FIND-LEAVING-ROW THRU 230-EXIT
045100*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
045200         IF WS-LEAVE-ROW = ZERO
045300             MOVE 'YES' TO WS-OPTIMAL-SW
045400         ELSE
045500             MOVE WS-ENTER-COL TO WS-ITER-DIAG-ENTER
045600*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
045700             MOVE WS-LEAVE-ROW TO WS-ITER-DIAG-LEAVE
045800             PERFORM 240-PIVOT THRU 240-EXIT
045900         END-IF
046000     END-IF.
046100*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
046200 210-EXIT.
046300     EXIT.
046400*
046500*----------------------------------------------------------------
046600*  344 - FIND-ENTERING-COLUMN.
046700*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
046800*----------------------------------------------------------------
046900 220-FIND-ENTERING-COLUMN.
047000     MOVE ZERO TO WS-ENTER-COL.
047100     MOVE ZERO TO WS-BEST-Z-VALUE.
047200*          MOVES THE VALUE INTO ITS WORKING FIELD.
047300     SET WS-COL-SUB TO 1.
047400     PERFORM 225-CHECK-ONE-Z-CELL THRU 225-EXIT
047500         VARYING WS-COL-SUB FROM 1 BY 1
047600             UNTIL WS-COL-SUB > WS-COL-COUNT.
047700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
047800 220-EXIT.
047900     EXIT.
048000*
048100*----------------------------------------------------------------
048200*  354 - CHECK-ONE-Z-CELL.
048300*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
048400*  PERFORMED IT.
048500*----------------------------------------------------------------
048600 225-CHECK-ONE-Z-CELL.
048700     IF WS-OBJ-COEF-WORK (WS-COL-SUB) > WS-BEST-Z-VALUE
048800         MOVE WS-OBJ-COEF-WORK (WS-COL-SUB) TO WS-BEST-Z-VALUE
048900*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
049000         MOVE WS-COL-SUB TO WS-ENTER-COL
049100     END-IF.
049200*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
049300 225-EXIT.
049400     EXIT.
049500*
049600*----------------------------------------------------------------
049700*  362 - FIND-LEAVING-ROW.
049800*  WORKS ON A SINGLE ROW OF THE TABLEAU.
049900*----------------------------------------------------------------
050000 230-FIND-LEAVING-ROW.
050100     MOVE ZERO TO WS-LEAVE-ROW.
050200     MOVE 99999999.9999 TO WS-BEST-RATIO.
050300*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
050400     SET WS-ROW-SUB TO 1.
050500     PERFORM 235-CHECK-ONE-RATIO THRU 235-EXIT
050600         VARYING WS-ROW-SUB FROM 1 BY 1
050700             UNTIL WS-ROW-SUB > WS-ROW-COUNT.
050800*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
050900 230-EXIT.
051000     EXIT.
051100*
051200*----------------------------------------------------------------
051300*  372 - CHECK-ONE-RATIO.
051400*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
051500*  PERFORMED IT.
051600*----------------------------------------------------------------
051700 235-CHECK-ONE-RATIO.
051800     IF WS-TAB-COEF (WS-ROW-SUB, WS-ENTER-COL) > ZERO
051900         COMPUTE WS-CUR-RATIO =
052000*          BRINGS THE RUNNING FIGURE UP TO DATE.
052100             WS-TAB-RHS (WS-ROW-SUB)
052200             / WS-TAB-COEF (WS-ROW-SUB, WS-ENTER-COL)
052300*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
052400         IF WS-CUR-RATIO < WS-BEST-RATIO
052500             MOVE WS-CUR-RATIO TO WS-BEST-RATIO
052600*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
052700             MOVE WS-ROW-SUB TO WS-LEAVE-ROW
052800         END-IF
052900     END-IF.
053000 235-EXIT.
053100     EXIT.
053200*
053300*----------------------------------------------------------------
053400*  385 - PIVOT.
053500*  CARRIES OUT ONE PIVOT STEP OF THE TABLEAU.
053600*----------------------------------------------------------------
053700 240-PIVOT.
053800     MOVE WS-TAB-COEF (WS-LEAVE-ROW, WS-ENTER-COL)
053900         TO WS-PIVOT-VALUE.
054000*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
054100     SET WS-COL-SUB TO 1.
054200     PERFORM 241-NORMALIZE-ONE-CELL THRU 241-EXIT
054300         VARYING WS-COL-SUB FROM 1 BY 1
054400             UNTIL WS-COL-SUB > WS-COL-COUNT.
054500*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
054600     COMPUTE WS-TAB-RHS (WS-LEAVE-ROW) =
054700         WS-TAB-RHS (WS-LEAVE-ROW) / WS-PIVOT-VALUE.
054800*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
054900     SET WS-ROW-SUB TO 1.
055000     PERFORM 242-ELIMINATE-ONE-ROW THRU 242-EXIT
055100         VARYING WS-ROW-SUB FROM 1 BY 1
055200             UNTIL WS-ROW-SUB > WS-ROW-COUNT.
055300*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
055400     PERFORM 244-ELIMINATE-OBJ-ROW THRU 244-EXIT.
055500     MOVE WS-ENTER-COL TO WS-BASIS-VAR (WS-LEAVE-ROW).
055600*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
055700 240-EXIT.
055800     EXIT.
055900*
056000*----------------------------------------------------------------
056100*  403 - NORMALIZE-ONE-CELL.
056200*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
056300*----------------------------------------------------------------
056400 241-NORMALIZE-ONE-CELL.
056500     COMPUTE WS-TAB-COEF (WS-LEAVE-ROW, WS-COL-SUB) =
056600         WS-TAB-COEF (WS-LEAVE-ROW, WS-COL-SUB) / WS-PIVOT-VALUE.
056700*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
056800 241-EXIT.
056900     EXIT.
057000*
057100*----------------------------------------------------------------
057200*  409 - ELIMINATE-ONE-ROW.
057300*  WORKS ON A SINGLE ROW OF THE TABLEAU.
057400*----------------------------------------------------------------
057500 242-ELIMINATE-ONE-ROW.
057600     IF WS-ROW-SUB NOT = WS-LEAVE-ROW
057700         MOVE WS-TAB-COEF (WS-ROW-SUB, WS-ENTER-COL) TO WS-FACTOR
057800*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
057900         IF WS-FACTOR NOT = ZERO
058000             SET WS-COL-SUB TO 1
058100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
058200             PERFORM 243-ELIMINATE-ONE-CELL THRU 243-EXIT
058300                 VARYING WS-COL-SUB FROM 1 BY 1
058400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
058500                     UNTIL WS-COL-SUB > WS-COL-COUNT
058600             COMPUTE WS-TAB-RHS (WS-ROW-SUB) =
058700*          UPDATES THE WORKING FIGURE USED FARTHER ON.
058800                 WS-TAB-RHS (WS-ROW-SUB)
058900                 - (WS-FACTOR * WS-TAB-RHS (WS-LEAVE-ROW))
059000         END-IF
059100     END-IF.
059200*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
059300 242-EXIT.
059400     EXIT.
059500*
059600*----------------------------------------------------------------
059700*  425 - ELIMINATE-ONE-CELL.
059800*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
059900*----------------------------------------------------------------
060000 243-ELIMINATE-ONE-CELL.
060100     COMPUTE WS-TAB-COEF (WS-ROW-SUB, WS-COL-SUB) =
060200         WS-TAB-COEF (WS-ROW-SUB, WS-COL-SUB)
060300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
060400         - (WS-FACTOR * WS-TAB-COEF (WS-LEAVE-ROW, WS-COL-SUB)).
060500 243-EXIT.
060600     EXIT.
060700*
060800*----------------------------------------------------------------
060900*  432 - ELIMINATE-OBJ-ROW.
061000*  WORKS ON A SINGLE ROW OF THE TABLEAU.
061100*----------------------------------------------------------------
061200 244-ELIMINATE-OBJ-ROW.
061300     MOVE WS-OBJ-COEF-WORK (WS-ENTER-COL) TO WS-FACTOR.
061400     IF WS-FACTOR NOT = ZERO
061500*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
061600         SET WS-COL-SUB TO 1
061700         PERFORM 245-ELIMINATE-ONE-OBJ-CELL THRU 245-EXIT
061800             VARYING WS-COL-SUB FROM 1 BY 1
061900                 UNTIL WS-COL-SUB > WS-COL-COUNT
062000*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
062100         COMPUTE WS-OBJ-RHS = WS-OBJ-RHS
062200             - (WS-FACTOR * WS-TAB-RHS (WS-LEAVE-ROW))
062300     END-IF.
062400 244-EXIT.
062500     EXIT.
062600*
062700*----------------------------------------------------------------
062800*  445 - ELIMINATE-ONE-OBJ-CELL.
062900*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
063000*----------------------------------------------------------------
063100 245-ELIMINATE-ONE-OBJ-CELL.
063200     COMPUTE WS-OBJ-COEF-WORK (WS-COL-SUB) =
063300         WS-OBJ-COEF-WORK (WS-COL-SUB)
063400*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
063500         - (WS-FACTOR * WS-TAB-COEF (WS-LEAVE-ROW, WS-COL-SUB)).
063600 245-EXIT.
063700     EXIT.
063800*
063900****************************************************************
064000*  A COVERAGE ROW LEFT RUNNING ON ITS ARTIFICIAL AT THE END OF  *
064100*  THE RUN MEANS THAT SUBJECT CANNOT REACH 50 PERCENT NO MATTER *
064200*  WHICH CANDIDATES ARE PICKED - THE WHOLE REQUEST IS DEAD.     *
064300****************************************************************
064400 300-CHECK-FEASIBILITY.
064500     SET WS-ROW-SUB TO 1.
064600     PERFORM 305-CHECK-ONE-BASIS THRU 305-EXIT
064700         VARYING WS-ROW-SUB FROM 1 BY 1
064800             UNTIL WS-ROW-SUB > WS-ROW-COUNT.
064900*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
065000     IF LK-FEASIBLE
065100         MOVE WS-ROW-SUB TO WS-BASIS-DIAG-FIRST
065200     END-IF.
065300 300-EXIT.
065400     EXIT.
065500*
065600*----------------------------------------------------------------
065700*  468 - CHECK-ONE-BASIS.
065800*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
065900*  PERFORMED IT.
066000*----------------------------------------------------------------
066100 305-CHECK-ONE-BASIS.
066200     IF WS-BASIS-VAR (WS-ROW-SUB) > WS-A-COL-BASE
066300        AND WS-TAB-RHS (WS-ROW-SUB) > .0001
066400*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
066500         MOVE 'NO ' TO LK-FEASIBLE-SW
066600         MOVE WS-ROW-SUB TO WS-BASIS-DIAG-LAST
066700     END-IF.
066800 305-EXIT.
066900     EXIT.
067000*
067100*----------------------------------------------------------------
067200*  477 - EXTRACT-SOLUTION.
067300*  PULLS THE FINAL ANSWER BACK OUT OF THE WORKING TABLEAU.
067400*----------------------------------------------------------------
067500 400-EXTRACT-SOLUTION.
067600     SET WS-COL-SUB TO 1.
067700     PERFORM 405-EXTRACT-ONE-CAND THRU 405-EXIT
067800         VARYING WS-COL-SUB FROM 1 BY 1
067900             UNTIL WS-COL-SUB > WS-CAND-COUNT.
068000*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
068100 400-EXIT.
068200     EXIT.
068300*
068400*----------------------------------------------------------------
068500*  485 - EXTRACT-ONE-CAND.
068600*  PULLS THE FINAL ANSWER BACK OUT OF THE WORKING TABLEAU.
068700*----------------------------------------------------------------
068800 405-EXTRACT-ONE-CAND.
068900     MOVE ZERO TO LK-SOLUTION-ENTRY (WS-COL-SUB).
069000     SET WS-ROW-SUB TO 1.
069100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
069200     PERFORM 410-FIND-BASIC-ROW THRU 410-EXIT
069300         VARYING WS-ROW-SUB FROM 1 BY 1
069400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
069500             UNTIL WS-ROW-SUB > WS-ROW-COUNT.
069600 405-EXIT.
069700     EXIT.
069800*
069900*----------------------------------------------------------------
070000*  494 - FIND-BASIC-ROW.
070100*  WORKS ON A SINGLE ROW OF THE TABLEAU.
070200*----------------------------------------------------------------
070300 410-FIND-BASIC-ROW.
070400     IF WS-BASIS-VAR (WS-ROW-SUB) = WS-COL-SUB
070500         MOVE WS-TAB-RHS (WS-ROW-SUB) TO LK-SOLUTION-ENTRY (WS-COL-SUB)
070600     END-IF.
070700 410-EXIT.
070800     EXIT.

000100****************************************************************
000200*  COVRCPY  -  COVERAGE-RESULT RECORD (ONE PER SUBJECT/PACKAGE)
000300*
000400*  PRODUCED ON DEMAND BY THE COVERAGE CALCULATION - NOT STORED
000500*  PERMANENTLY ANYWHERE, JUST BUILT, REPORTED AND DISCARDED.
000600****************************************************************
000700 01  COVERAGE-RESULT.
000800     05  CVR-SUBJECT-NAME           PIC X(60).
000900     05  CVR-PACKAGE-ID             PIC 9(9).
001000     05  CVR-PACKAGE-NAME           PIC X(60).
001100     05  CVR-LIVE-PCT               PIC 9(3)V9(4).
001200     05  CVR-HIGH-PCT               PIC 9(3)V9(4).
001300     05  FILLER                     PIC X(20).

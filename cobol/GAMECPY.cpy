000100****************************************************************
000200*  GAMECPY  -  GAME MASTER RECORD LAYOUT AND IN-MEMORY TABLE
000300*
000400*  ONE ENTRY PER FOOTBALL/SOCCER GAME LOADED FROM BC_GAME.CSV.
000500*  GSA-YEAR/GSA-MONTH ARE PULLED FROM THE KICKOFF TIMESTAMP BY
000600*  THE REDEFINES BELOW RATHER THAN RE-EDITED EVERY TIME THEY
000700*  ARE NEEDED.
000800****************************************************************
000900 01  GAME-REC.
001000     05  GAME-ID                    PIC 9(9).
001100     05  TEAM-HOME                  PIC X(40).
001200     05  TEAM-AWAY                  PIC X(40).
001300     05  GAME-STARTS-AT             PIC X(19).
001400     05  GAME-STARTS-AT-R REDEFINES GAME-STARTS-AT.
001500         10  GSA-YEAR               PIC 9(4).
001600         10  FILLER                 PIC X(1).
001700         10  GSA-MONTH              PIC 9(2).
001800         10  FILLER                 PIC X(1).
001900         10  GSA-DAY                PIC 9(2).
002000         10  FILLER                 PIC X(9).
002100     05  TOURNAMENT-NAME            PIC X(60).
002200     05  GAME-YEAR                  PIC 9(4).
002300     05  GAME-MONTH                 PIC 9(2).
002400     05  FILLER                     PIC X(10).
002500
002600****************************************************************
002700*  IN-MEMORY GAME TABLE - BUILT ONCE AT LOAD TIME, 210-LOAD-GAMES
002800*  (STRMLOAD) OR ITS RESTATED EQUIVALENT IN STRMCOMB/STRMCOMP.
002900*  A DUPLICATE GAME-ID ON THE INPUT CARD IS IGNORED - FIRST
003000*  OCCURRENCE WINS, PER THE DATASERVICE LOAD RULE.
003100****************************************************************
003200 01  GAME-TABLE.
003300     05  GAME-TAB-COUNT             PIC 9(5)  COMP VALUE ZERO.
003400     05  GAME-TAB-ENTRY OCCURS 5000 TIMES
003500                          INDEXED BY GAME-IX.
003600         10  GT-GAME-ID             PIC 9(9).
003700         10  GT-TEAM-HOME           PIC X(40).
003800         10  GT-TEAM-AWAY           PIC X(40).
003900         10  GT-TOURNAMENT-NAME     PIC X(60).
004000         10  GT-YEAR                PIC 9(4).
004100         10  GT-MONTH               PIC 9(2).
004200         10  FILLER                 PIC X(5).

000100****************************************************************
000200*  OFERCPY  -  STREAMING OFFER RECORD AND IN-MEMORY OFFER LIST
000300*
000400*  ONE ENTRY PER (GAME, PACKAGE) PAIR LOADED FROM
000500*  BC_STREAMING_OFFER.CSV.  A GIVEN GAME MAY CARRY ZERO, ONE OR
000600*  MANY OF THESE ROWS.  OFFER-COV-FLAGS-A IS A QUICK TWO-BYTE
000700*  ALPHA VIEW OF THE LIVE/HIGHLIGHTS FLAG PAIR - '00' MEANS NO
000800*  COVERAGE AT ALL AND IS TESTED BEFORE THE INDIVIDUAL 88-LEVELS
000900*  WHEN ALL A CALLER WANTS TO KNOW IS "IS THIS ROW WORTH A LOOK".
001000****************************************************************
001100 01  OFFER-REC.
001200     05  OFFER-GAME-ID              PIC 9(9).
001300     05  OFFER-PACKAGE-ID           PIC 9(9).
001400     05  OFFER-COV-FLAGS.
001500         10  OFFER-HAS-LIVE         PIC 9(1).
001600             88  OFFER-LIVE-YES         VALUE 1.
001700             88  OFFER-LIVE-NO          VALUE 0.
001800         10  OFFER-HAS-HIGHLIGHTS   PIC 9(1).
001900             88  OFFER-HIGH-YES         VALUE 1.
002000             88  OFFER-HIGH-NO          VALUE 0.
002100     05  OFFER-COV-FLAGS-A REDEFINES OFFER-COV-FLAGS
002200                                      PIC X(2).
002300
002400****************************************************************
002500*  IN-MEMORY OFFER LIST - APPENDED IN INPUT ORDER AT LOAD TIME.
002600*  SCANNED LINEARLY AND FILTERED BY OT-GAME-ID WHEN COVERAGE IS
002700*  COMPUTED FOR A GAME; NO PHYSICAL KEY IS BUILT FOR THIS FILE.
002800****************************************************************
002900 01  OFFER-TABLE.
003000     05  OFFER-TAB-COUNT            PIC 9(5)  COMP VALUE ZERO.
003100     05  OFFER-TAB-ENTRY OCCURS 30000 TIMES
003200                           INDEXED BY OFFER-IX.
003300         10  OT-GAME-ID             PIC 9(9).
003400         10  OT-PACKAGE-ID          PIC 9(9).
003500         10  OT-HAS-LIVE            PIC 9(1).
003600         10  OT-HAS-HIGHLIGHTS      PIC 9(1).
003700         10  FILLER                 PIC X(5).

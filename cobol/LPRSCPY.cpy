000100****************************************************************
000200*  LPRSCPY  -  LP-COMBINATION-RESULT RECORD (STRMCOMP)
000300*
000400*  CARRIES THE SIMPLEX SOLUTION BACK FROM STRMSMPX: WHICH OF THE
000500*  CALLER'S CANDIDATE PACKAGES WERE SELECTED, AND THE BLENDED
000600*  COVERAGE/PRICE FIGURES RECOMPUTED AFTER THE FACT FOR THE
000700*  SELECTED SET (SEE 700-CALC-FINAL-COVERAGE).
000800****************************************************************
000900 01  LP-COMBINATION-RESULT.
001000     05  LPRS-PKG-COUNT             PIC 9(2)  COMP VALUE ZERO.
001100     05  LPRS-SELECTED-PKG-IDS OCCURS 50 TIMES
001200                                 PIC 9(9).
001300     05  LPRS-COVERED-GAMES         PIC 9(9).
001400     05  LPRS-TOTAL-GAMES           PIC 9(9).
001500     05  LPRS-LIVE-PCT              PIC 9(3)V9(4).
001600     05  LPRS-HIGH-PCT              PIC 9(3)V9(4).
001700     05  LPRS-TOTAL-PRICE           PIC 9(9)V99.
001800     05  FILLER                     PIC X(20).

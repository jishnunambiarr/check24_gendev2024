000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STRMFILT.
000300 AUTHOR.        R HOLLAND.
000400 INSTALLATION.  MATCHDAY SYSTEMS GROUP.
000500 DATE-WRITTEN.  04-02-94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO RUN ONE FILTER-REQUEST CARD AGAINST THE FULL  *
001100*  PACKAGE CATALOG: DROP ANY PACKAGE THAT GIVES ZERO COVERAGE ON *
001200*  ANY REQUESTED TEAM OR TOURNAMENT, DROP ANY PACKAGE OVER THE   *
001300*  CALLER'S PRICE CEILING, THEN SORT WHAT IS LEFT BY PRICE OR BY *
001400*  AVERAGE COVERAGE (ALWAYS ASCENDING, BOTH WAYS) AND PRINT THE  *
001500*  FILTERED PACKAGE REPORT.  RELOADS THE SAME THREE EXTRACTS AND *
001600*  RESTATES THE SAME COVERAGE ARITHMETIC AS STRMLOAD - EACH STEP *
001700*  IN THIS SUITE IS A SELF-CONTAINED JOB THE WAY THIS SHOP HAS   *
001800*  ALWAYS RUN ITS BATCH, NOT A SHARED LIBRARY CALL.              *
001900******************************************************************
002000*  CHANGE LOG.
002100*    04-02-94  RH   0000  ORIGINAL PROGRAM.
002200*    08-30-94  RH   0017  ADD PRICE CEILING REJECTION.
002300*    12-11-95  JMQ  0033  SORT-OPTION=COVERAGE KEY IS THE AVERAGE
002400*                         OVER ALL REQUESTED SUBJECTS, NOT JUST
002500*                         THE FIRST ONE ON THE CARD.
002600*    02-18-97  JMQ  0052  WIDEN PACKAGE CATALOG TABLE TO 500, SAME
002700*                         AS STRMLOAD.
002800*    09-09-98  RH   0066  Y2K - GSA-YEAR NOW 4 DIGITS THROUGHOUT.
002900*    04-14-00  LPS  0080  COVERAGE-PREF CAN NOW BE LIVE, HIGHLIGHTS
003000*                         OR BOTH (MAX OF THE TWO) - WAS LIVE ONLY.
003100*    10-02-03  LPS  0096  BOTH SORT OPTIONS CONFIRMED ASCENDING BY
003200*                         THE PRODUCT OWNER - DO NOT "FIX" COVERAGE
003300*                         TO DESCENDING, THAT WAS RAISED AGAIN THIS
003400*                         YEAR AND REJECTED.
003500*    03-19-05  LPS  0101  REMOVED IN-LINE PERFORM/END-PERFORM -
003600*                         SHOP STANDARD IS PERFORM...THRU...UNTIL
003700*                         OF A NAMED PARAGRAPH, PER THE AUDITOR'S
003800*                         CODING STANDARDS REVIEW THIS QUARTER.
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT GAME-IN-FILE ASSIGN TO GAMEIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-GAME-FILE-STATUS.
005500
005600     SELECT OFFER-IN-FILE ASSIGN TO OFFERIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-OFFER-FILE-STATUS.
005900
006000     SELECT PKG-IN-FILE ASSIGN TO PKGIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-PKG-FILE-STATUS.
006300
006400     SELECT FREQ-IN-FILE ASSIGN TO FREQIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-FREQ-FILE-STATUS.
006700
006800     SELECT FILT-OUT-RPT ASSIGN TO FILTRPT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-RPT-FILE-STATUS.
007100
007200     SELECT FILT-SORT-WORK ASSIGN TO FILTSRT.
007300
007400 DATA DIVISION.
007500
007600 FILE SECTION.
007700
007800 FD  GAME-IN-FILE
007900     RECORDING MODE IS V
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS GAME-IN-LINE.
008200 01  GAME-IN-LINE                   PIC X(180).
008300
008400 FD  OFFER-IN-FILE
008500     RECORDING MODE IS V
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS OFFER-IN-LINE.
008800 01  OFFER-IN-LINE                  PIC X(40).
008900
009000 FD  PKG-IN-FILE
009100     RECORDING MODE IS V
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS PKG-IN-LINE.
009400 01  PKG-IN-LINE                    PIC X(100).
009500
009600*  ONE FILTER-REQUEST CARD DECK PER RUN - TEAM CARDS TAGGED 'T',
009700*  TOURNAMENT CARDS TAGGED 'O', CONTROL CARDS TAGGED 'S' (SORT
009800*  OPTION), 'C' (COVERAGE PREFERENCE) AND 'P' (MAX PRICE).  THIS
009900*  IS THE BATCH RESTATEMENT OF SAM1V'S PRINT/TOTALS/CRUNCH CARD
010000*  DISPATCH - ONE TAG BYTE DRIVES WHAT THE REST OF THE CARD MEANS.
010100 FD  FREQ-IN-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 61 CHARACTERS
010500     DATA RECORD IS FREQ-IN-REC.
010600 01  FREQ-IN-REC.
010700     05  FREQ-CARD-TAG              PIC X(1).
010800         88  FREQ-CARD-IS-TEAM          VALUE 'T'.
010900         88  FREQ-CARD-IS-TOURN         VALUE 'O'.
011000         88  FREQ-CARD-IS-SORT          VALUE 'S'.
011100         88  FREQ-CARD-IS-PREF          VALUE 'C'.
011200         88  FREQ-CARD-IS-PRICE         VALUE 'P'.
011300         88  FREQ-CARD-IS-END           VALUE '/'.
011400     05  FREQ-CARD-DATA              PIC X(60).
011500
011600 FD  FILT-OUT-RPT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 133 CHARACTERS
012000     DATA RECORD IS FILT-OUT-LINE.
012100 01  FILT-OUT-LINE                  PIC X(133).
012200
012300 SD  FILT-SORT-WORK.
012400 01  FILT-SORT-REC.
012500     05  FSR-SORT-PRIMARY           PIC 9(7)V9(4).
012600     05  FSR-PACKAGE-ID             PIC 9(9).
012700     05  FSR-PACKAGE-NAME           PIC X(60).
012800     05  FSR-PRICE-CU               PIC 9(7)V99.
012900     05  FSR-AVG-COVERAGE           PIC 9(3)V9(4).
013000
013100 WORKING-STORAGE SECTION.
013200
013300 01  WS-FILE-STATUS-CODES.
013400*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
013500     05  WS-GAME-FILE-STATUS        PIC X(2)  VALUE SPACES.
013600*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
013700     05  WS-OFFER-FILE-STATUS       PIC X(2)  VALUE SPACES.
013800*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
013900     05  WS-PKG-FILE-STATUS         PIC X(2)  VALUE SPACES.
014000*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
014100     05  WS-FREQ-FILE-STATUS        PIC X(2)  VALUE SPACES.
014200*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
014300     05  WS-RPT-FILE-STATUS         PIC X(2)  VALUE SPACES.
014400
014500     COPY SWCHCPY.
014600
014700 01  WS-HEADER-SKIP-SW              PIC X(3)  VALUE 'NO '.
014800     88  HEADER-ALREADY-SKIPPED         VALUE 'YES'.
014900
015000 01  WS-GAME-CSV-FIELDS.
015100*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
015200     05  WS-G-ID-A                  PIC X(9).
015300*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
015400     05  WS-G-HOME-A                PIC X(40).
015500*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
015600     05  WS-G-AWAY-A                PIC X(40).
015700*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
015800     05  WS-G-STARTS-A              PIC X(19).
015900*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
016000     05  WS-G-TOURN-A               PIC X(60).
016100
016200 01  WS-OFFER-CSV-FIELDS.
016300*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
016400     05  WS-O-GAME-A                PIC X(9).
016500*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
016600     05  WS-O-PKG-A                 PIC X(9).
016700*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
016800     05  WS-O-LIVE-A                PIC X(1).
016900*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
017000     05  WS-O-HIGH-A                PIC X(1).
017100
017200 01  WS-PKG-CSV-FIELDS.
017300*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
017400     05  WS-P-ID-A                  PIC X(9).
017500*      NAME FIELD CARRIED FROM THE EXTRACT, UNEDITED.
017600     05  WS-P-NAME-A                PIC X(60).
017700*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
017800     05  WS-P-MONTHLY-A             PIC X(9).
017900*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
018000     05  WS-P-YEARLY-A              PIC X(9).
018100
018200     COPY GAMECPY.
018300     COPY OFERCPY.
018400     COPY PKGCCPY.
018500     COPY FREQCPY.
018600
018700*  ACCUMULATORS, SUBSCRIPTS AND REPORT CONTROLS - STANDALONE
018800*  77-LEVELS, SHOP CONVENTION FOR SCALAR COUNTERS AND SUBSCRIPTS
018900*  NEVER MOVEd OR REFERENCEd AS A GROUP.
019000 77  WS-TOTAL-COUNT             PIC 9(9)  COMP VALUE ZERO.
019100*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
019200 77  WS-COVERED-LIVE-COUNT      PIC 9(9)  COMP VALUE ZERO.
019300*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
019400 77  WS-COVERED-HIGH-COUNT      PIC 9(9)  COMP VALUE ZERO.
019500*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
019600 77  WS-SUBJ-IX                 PIC S9(4) COMP.
019700*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
019800 77  WS-SUBJ-TOTAL-COUNT        PIC S9(4) COMP.
019900*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
020000 77  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
020100*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
020200 77  WS-LINES-PER-PAGE          PIC S9(2) COMP VALUE +50.
020300*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
020400 77  WS-LINES-USED              PIC S9(2) COMP VALUE +51.
020500*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
020600 77  WS-FILT-SURVIVOR-COUNT     PIC 9(5)  COMP VALUE ZERO.
020700
020800 01  WS-SUBJ-COVERAGE.
020900*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
021000     05  WS-SUBJ-LIVE-PCT           PIC 9(3)V9(4).
021100*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
021200     05  WS-SUBJ-HIGH-PCT           PIC 9(3)V9(4).
021300*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
021400     05  WS-SUBJ-RESOLVED-PCT       PIC 9(3)V9(4).
021500*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
021600     05  FILLER                     PIC X(4).
021700
021800 01  WS-FILTER-WORK.
021900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
022000     05  WS-COVERAGE-SUM            PIC 9(5)V9(4).
022100*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
022200     05  WS-PASSES-FILTER-SW        PIC X(3)  VALUE 'YES'.
022300         88  PKG-PASSES-FILTER          VALUE 'YES'.
022400         88  PKG-FAILS-FILTER            VALUE 'NO '.
022500*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
022600     05  WS-EOF-SORT-SW             PIC X(3)  VALUE 'NO '.
022700         88  EOF-SORT                   VALUE 'YES'.
022800*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
022900     05  FILLER                     PIC X(4).
023000
023100 01  HL-HEADER-1.
023200*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
023300     05  FILLER            PIC X(1)   VALUE SPACES.
023400*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
023500     05  FILLER            PIC X(56)
023600          VALUE 'STRMFILT - FILTERED PACKAGE REPORT'.
023700*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
023800     05  FILLER            PIC X(49)  VALUE SPACES.
023900*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
024000     05  FILLER            PIC X(5)   VALUE 'PAGE '.
024100*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
024200     05  RPT-PAGE-NO       PIC ZZZ.
024300*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
024400     05  FILLER            PIC X(19)  VALUE SPACES.
024500
024600 01  HL-HEADER-2.
024700*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
024800     05  FILLER            PIC X(2)   VALUE SPACES.
024900*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
025000     05  FILLER            PIC X(11)  VALUE 'PACKAGE-ID'.
025100*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
025200     05  FILLER            PIC X(30)  VALUE 'PACKAGE-NAME'.
025300*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
025400     05  FILLER            PIC X(9)   VALUE 'PRICE'.
025500*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
025600     05  FILLER            PIC X(9)   VALUE 'AVG-COV'.
025700*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
025800     05  FILLER            PIC X(72)  VALUE SPACES.
025900
026000 01  DL-DETAIL.
026100*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
026200     05  FILLER            PIC X(2)   VALUE SPACES.
026300*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
026400     05  PKG-ID-DL         PIC Z(8)9.
026500*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
026600     05  FILLER            PIC X(2)   VALUE SPACES.
026700*      NAME FIELD CARRIED FROM THE EXTRACT, UNEDITED.
026800     05  PKG-NAME-DL       PIC X(30).
026900*      MONEY FIELD, CARRIED TO THE PENNY.
027000     05  PRICE-DL          PIC ZZZZZZ9.99.
027100*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
027200     05  FILLER            PIC X(2)   VALUE SPACES.
027300*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
027400     05  AVG-COV-DL        PIC ZZ9.9999.
027500*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
027600     05  FILLER            PIC X(53)  VALUE SPACES.
027700
027800 01  DISPLAY-LINE.
027900*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
028000     05  DISP-MESSAGE      PIC X(45).
028100*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
028200     05  DISP-VALUE        PIC ZZZZ9.
028300
028400 PROCEDURE DIVISION.
028500
028600 000-MAINLINE SECTION.
028700
028800     OPEN INPUT  GAME-IN-FILE
028900                 OFFER-IN-FILE
029000                 PKG-IN-FILE
029100                 FREQ-IN-FILE
029200          OUTPUT FILT-OUT-RPT.
029300
029400     PERFORM 200-LOAD-GAMES    THRU 200-EXIT.
029500     PERFORM 230-LOAD-OFFERS   THRU 230-EXIT.
029600     PERFORM 250-LOAD-PACKAGES THRU 250-EXIT.
029700     PERFORM 205-READ-FILTER-CARDS THRU 205-EXIT.
029800
029900     SORT FILT-SORT-WORK
030000         ON ASCENDING KEY FSR-SORT-PRIMARY
030100         INPUT PROCEDURE IS 300-FILTER-PACKAGES THRU 300-EXIT
030200         OUTPUT PROCEDURE IS 450-WRITE-FILTER-RPT THRU 450-EXIT.
030300
030400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
030500
030600     CLOSE GAME-IN-FILE
030700           OFFER-IN-FILE
030800           PKG-IN-FILE
030900           FREQ-IN-FILE
031000           FILT-OUT-RPT.
031100     MOVE ZERO TO RETURN-CODE.
031200     GOBACK.
031300
031400******************************************************************
031500*  200/230/250 - LOAD PARAGRAPHS, IDENTICAL LOGIC TO STRMLOAD.
031600******************************************************************
031700 200-LOAD-GAMES.
031800
031900     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
032000     MOVE ZERO  TO GAME-TAB-COUNT.
032100*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
032200     MOVE 'NO ' TO WS-EOF-GAME-SW.
032300*          MOVES THE VALUE INTO ITS WORKING FIELD.
032400     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
032500*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
032600     PERFORM 215-PRSS-GAME-LINE THRU 215-EXIT
032700         UNTIL EOF-GAME.
032800*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
032900
033000 200-EXIT.
033100     EXIT.
033200
033300*----------------------------------------------------------------
033400*  273 - READ-GAME-LINE.
033500*  WHEN THE SUPPLY RUNS OUT.
033600*----------------------------------------------------------------
033700 210-READ-GAME-LINE.
033800
033900     READ GAME-IN-FILE INTO GAME-IN-LINE
034000         AT END MOVE 'YES' TO WS-EOF-GAME-SW.
034100*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
034200
034300 210-EXIT.
034400     EXIT.
034500
034600*----------------------------------------------------------------
034700*  281 - PRSS-GAME-LINE.
034800*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
034900*----------------------------------------------------------------
035000 215-PRSS-GAME-LINE.
035100
035200     IF NOT HEADER-ALREADY-SKIPPED
035300         MOVE 'YES' TO WS-HEADER-SKIP-SW
035400     ELSE
035500*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
035600         PERFORM 220-SPLIT-GAME-LINE THRU 220-EXIT
035700*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
035800         PERFORM 225-ADD-GAME-ENTRY THRU 225-EXIT
035900     END-IF.
036000*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
036100     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
036200
036300 215-EXIT.
036400     EXIT.
036500
036600*----------------------------------------------------------------
036700*  294 - SPLIT-GAME-LINE.
036800*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
036900*----------------------------------------------------------------
037000 220-SPLIT-GAME-LINE.
037100
037200     MOVE SPACES TO WS-GAME-CSV-FIELDS.
037300     UNSTRING GAME-IN-LINE DELIMITED BY ','
037400*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
037500         INTO WS-G-ID-A, WS-G-HOME-A, WS-G-AWAY-A,
037600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
037700              WS-G-STARTS-A, WS-G-TOURN-A.
037800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
037900     MOVE SPACES TO GAME-REC.
038000     IF WS-G-ID-A IS NUMERIC
038100*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
038200         MOVE WS-G-ID-A TO GAME-ID
038300     ELSE
038400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
038500         MOVE ZERO TO GAME-ID
038600     END-IF.
038700*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
038800     MOVE WS-G-HOME-A   TO TEAM-HOME.
038900     MOVE WS-G-AWAY-A   TO TEAM-AWAY.
039000*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
039100     MOVE WS-G-STARTS-A TO GAME-STARTS-AT.
039200     MOVE WS-G-TOURN-A  TO TOURNAMENT-NAME.
039300*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
039400     MOVE GSA-YEAR      TO GAME-YEAR.
039500*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
039600     MOVE GSA-MONTH     TO GAME-MONTH.
039700*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
039800
039900 220-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------
040300*  316 - ADD-GAME-ENTRY.
040400*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
040500*----------------------------------------------------------------
040600 225-ADD-GAME-ENTRY.
040700
040800     SET GAME-IX TO 1.
040900     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
041000*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
041100     SEARCH GAME-TAB-ENTRY
041200         AT END NEXT SENTENCE
041300         WHEN GT-GAME-ID (GAME-IX) = GAME-ID
041400             MOVE 'YES' TO WS-MATCH-FOUND-SW.
041500*          MOVES THE VALUE INTO ITS WORKING FIELD.
041600
041700     IF MATCH-NOT-FOUND
041800         ADD 1 TO GAME-TAB-COUNT
041900*          UPDATES THE WORKING FIGURE USED FARTHER ON.
042000         SET GAME-IX TO GAME-TAB-COUNT
042100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
042200         MOVE GAME-ID          TO GT-GAME-ID (GAME-IX)
042300*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
042400         MOVE TEAM-HOME        TO GT-TEAM-HOME (GAME-IX)
042500         MOVE TEAM-AWAY        TO GT-TEAM-AWAY (GAME-IX)
042600*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
042700         MOVE TOURNAMENT-NAME  TO GT-TOURNAMENT-NAME (GAME-IX)
042800         MOVE GAME-YEAR        TO GT-YEAR (GAME-IX)
042900*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
043000         MOVE GAME-MONTH       TO GT-MONTH (GAME-IX)
043100     END-IF.
043200*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
043300
043400 225-EXIT.
043500     EXIT.
043600
043700*----------------------------------------------------------------
043800*  339 - LOAD-OFFERS.
043900*  DRIVES THE READ/PROCESS LOOP THAT BRINGS THE EXTRACT DATA INTO THE WORK
044000*  TABLE.
044100*----------------------------------------------------------------
044200 230-LOAD-OFFERS.
044300
044400     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
044500     MOVE ZERO  TO OFFER-TAB-COUNT.
044600*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
044700     MOVE 'NO ' TO WS-EOF-OFFER-SW.
044800*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
044900     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
045000*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
045100     PERFORM 238-PRSS-OFFER-LINE THRU 238-EXIT
045200         UNTIL EOF-OFFER.
045300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
045400
045500 230-EXIT.
045600     EXIT.
045700
045800*----------------------------------------------------------------
045900*  351 - READ-OFFER-LINE.
046000*  WHEN THE SUPPLY RUNS OUT.
046100*----------------------------------------------------------------
046200 235-READ-OFFER-LINE.
046300
046400     READ OFFER-IN-FILE INTO OFFER-IN-LINE
046500         AT END MOVE 'YES' TO WS-EOF-OFFER-SW.
046600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
046700
046800 235-EXIT.
046900     EXIT.
047000
047100*----------------------------------------------------------------
047200*  359 - PRSS-OFFER-LINE.
047300*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
047400*----------------------------------------------------------------
047500 238-PRSS-OFFER-LINE.
047600
047700     IF NOT HEADER-ALREADY-SKIPPED
047800         MOVE 'YES' TO WS-HEADER-SKIP-SW
047900     ELSE
048000*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
048100         PERFORM 240-SPLIT-OFFER-LINE THRU 240-EXIT
048200*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
048300         ADD 1 TO OFFER-TAB-COUNT
048400         SET OFFER-IX TO OFFER-TAB-COUNT
048500*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
048600         MOVE OFFER-GAME-ID     TO OT-GAME-ID (OFFER-IX)
048700         MOVE OFFER-PACKAGE-ID  TO OT-PACKAGE-ID (OFFER-IX)
048800*          MOVES THE VALUE INTO ITS WORKING FIELD.
048900         MOVE OFFER-HAS-LIVE    TO OT-HAS-LIVE (OFFER-IX)
049000*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
049100         MOVE OFFER-HAS-HIGHLIGHTS
049200*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
049300                                TO OT-HAS-HIGHLIGHTS (OFFER-IX)
049400     END-IF.
049500*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
049600     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
049700
049800 238-EXIT.
049900     EXIT.
050000
050100*----------------------------------------------------------------
050200*  378 - SPLIT-OFFER-LINE.
050300*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
050400*----------------------------------------------------------------
050500 240-SPLIT-OFFER-LINE.
050600
050700     MOVE SPACES TO WS-OFFER-CSV-FIELDS.
050800     UNSTRING OFFER-IN-LINE DELIMITED BY ','
050900*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
051000         INTO WS-O-GAME-A, WS-O-PKG-A, WS-O-LIVE-A, WS-O-HIGH-A.
051100*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
051200     MOVE SPACES TO OFFER-REC.
051300*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
051400     IF WS-O-GAME-A IS NUMERIC
051500         MOVE WS-O-GAME-A TO OFFER-GAME-ID
051600     END-IF.
051700     IF WS-O-PKG-A IS NUMERIC
051800*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
051900         MOVE WS-O-PKG-A TO OFFER-PACKAGE-ID
052000     END-IF.
052100*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
052200     IF WS-O-LIVE-A IS NUMERIC
052300         MOVE WS-O-LIVE-A TO OFFER-HAS-LIVE
052400     ELSE
052500         MOVE ZERO TO OFFER-HAS-LIVE
052600     END-IF.
052700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
052800     IF WS-O-HIGH-A IS NUMERIC
052900*          BRANCHES ON THE CONDITION TESTED ABOVE.
053000         MOVE WS-O-HIGH-A TO OFFER-HAS-HIGHLIGHTS
053100     ELSE
053200*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
053300         MOVE ZERO TO OFFER-HAS-HIGHLIGHTS
053400     END-IF.
053500*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
053600
053700 240-EXIT.
053800     EXIT.
053900
054000*----------------------------------------------------------------
054100*  404 - LOAD-PACKAGES.
054200*  DRIVES THE READ/PROCESS LOOP THAT BRINGS THE EXTRACT DATA INTO THE WORK
054300*  TABLE.
054400*----------------------------------------------------------------
054500 250-LOAD-PACKAGES.
054600
054700     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
054800     MOVE ZERO  TO PKGC-TAB-COUNT.
054900*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
055000     MOVE 'NO ' TO WS-EOF-PKG-SW.
055100*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
055200     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
055300*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
055400     PERFORM 258-PRSS-PKG-LINE THRU 258-EXIT
055500         UNTIL EOF-PKG.
055600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
055700
055800 250-EXIT.
055900     EXIT.
056000
056100*----------------------------------------------------------------
056200*  416 - READ-PKG-LINE.
056300*  WHEN THE SUPPLY RUNS OUT.
056400*----------------------------------------------------------------
056500 255-READ-PKG-LINE.
056600
056700     READ PKG-IN-FILE INTO PKG-IN-LINE
056800         AT END MOVE 'YES' TO WS-EOF-PKG-SW.
056900*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
057000
057100 255-EXIT.
057200     EXIT.
057300
057400*----------------------------------------------------------------
057500*  424 - PRSS-PKG-LINE.
057600*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
057700*----------------------------------------------------------------
057800 258-PRSS-PKG-LINE.
057900
058000     IF NOT HEADER-ALREADY-SKIPPED
058100         MOVE 'YES' TO WS-HEADER-SKIP-SW
058200     ELSE
058300*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
058400         PERFORM 259-SPLIT-PKG-LINE  THRU 259-EXIT
058500*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
058600         PERFORM 260-CONV-PACKAGE-PRICE THRU 260-EXIT
058700         PERFORM 265-ADD-PKG-ENTRY THRU 265-EXIT
058800     END-IF.
058900     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
059000*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
059100
059200 258-EXIT.
059300     EXIT.
059400
059500*----------------------------------------------------------------
059600*  438 - SPLIT-PKG-LINE.
059700*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
059800*----------------------------------------------------------------
059900 259-SPLIT-PKG-LINE.
060000
060100     MOVE SPACES TO WS-PKG-CSV-FIELDS.
060200     UNSTRING PKG-IN-LINE DELIMITED BY ','
060300*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
060400         INTO WS-P-ID-A, WS-P-NAME-A, WS-P-MONTHLY-A,
060500*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
060600              WS-P-YEARLY-A.
060700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
060800     MOVE SPACES TO PKGC-REC.
060900     IF WS-P-ID-A IS NUMERIC
061000*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
061100         MOVE WS-P-ID-A TO PACKAGE-ID
061200     END-IF.
061300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
061400     MOVE WS-P-NAME-A TO PACKAGE-NAME.
061500*          MOVES THE VALUE INTO ITS WORKING FIELD.
061600     IF WS-P-MONTHLY-A IS NUMERIC AND WS-P-MONTHLY-A NOT = SPACES
061700*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
061800         MOVE WS-P-MONTHLY-A TO MONTHLY-PRICE-CENTS
061900     ELSE
062000*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
062100         MOVE ZERO TO MONTHLY-PRICE-CENTS
062200     END-IF.
062300*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
062400     IF WS-P-YEARLY-A IS NUMERIC AND WS-P-YEARLY-A NOT = SPACES
062500*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
062600         MOVE WS-P-YEARLY-A TO YEARLY-PRICE-CENTS
062700     ELSE
062800         MOVE ZERO TO YEARLY-PRICE-CENTS
062900     END-IF.
063000
063100 259-EXIT.
063200     EXIT.
063300
063400*----------------------------------------------------------------
063500*  463 - CONV-PACKAGE-PRICE.
063600*  CONVERTS AN EDITED TEXT FIELD FROM THE EXTRACT INTO ITS NUMERIC WORKING
063700*  FORM.
063800*----------------------------------------------------------------
063900 260-CONV-PACKAGE-PRICE.
064000
064100     COMPUTE MONTHLY-PRICE-CU ROUNDED =
064200         MONTHLY-PRICE-CENTS / 100.
064300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
064400     COMPUTE YEARLY-PRICE-CU ROUNDED =
064500*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
064600         YEARLY-PRICE-CENTS / 100.
064700*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
064800
064900 260-EXIT.
065000     EXIT.
065100
065200*----------------------------------------------------------------
065300*  473 - ADD-PKG-ENTRY.
065400*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
065500*----------------------------------------------------------------
065600 265-ADD-PKG-ENTRY.
065700
065800     SET PKGC-IX TO 1.
065900     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
066000*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
066100     SEARCH PKGC-TAB-ENTRY
066200         AT END NEXT SENTENCE
066300         WHEN PT-PACKAGE-ID (PKGC-IX) = PACKAGE-ID
066400             MOVE 'YES' TO WS-MATCH-FOUND-SW.
066500*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
066600
066700     IF MATCH-NOT-FOUND
066800         ADD 1 TO PKGC-TAB-COUNT
066900*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
067000         SET PKGC-IX TO PKGC-TAB-COUNT
067100     END-IF.
067200*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
067300     MOVE PACKAGE-ID       TO PT-PACKAGE-ID (PKGC-IX).
067400     MOVE PACKAGE-NAME     TO PT-PACKAGE-NAME (PKGC-IX).
067500*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
067600     MOVE MONTHLY-PRICE-CU TO PT-MONTHLY-PRICE-CU (PKGC-IX).
067700     MOVE YEARLY-PRICE-CU  TO PT-YEARLY-PRICE-CU (PKGC-IX).
067800*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
067900
068000 265-EXIT.
068100     EXIT.
068200
068300******************************************************************
068400*  205-READ-FILTER-CARDS - ONE CARD DECK, TERMINATED BY A '/'
068500*  CARD, LOADS THE REQUEST INTO FILTER-REQUEST.
068600******************************************************************
068700 205-READ-FILTER-CARDS.
068800
068900     MOVE SPACES TO FILTER-REQUEST.
069000     MOVE ZERO   TO FREQ-TEAM-COUNT, FREQ-TOUR-COUNT.
069100*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
069200     MOVE 'N'    TO FREQ-MAX-PRICE-SW.
069300*          MOVES THE VALUE INTO ITS WORKING FIELD.
069400     MOVE ZERO   TO FREQ-MAX-PRICE.
069500*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
069600     MOVE 'PRICE' TO FREQ-SORT-OPTION.
069700     MOVE 'BOTH'  TO FREQ-COVERAGE-PREF.
069800*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
069900     MOVE 'NO ' TO WS-EOF-FREQ-SW.
070000     PERFORM 207-READ-ONE-CARD THRU 207-EXIT.
070100*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
070200     PERFORM 209-PRSS-ONE-CARD THRU 209-EXIT
070300*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
070400         UNTIL EOF-FREQ OR FREQ-CARD-IS-END.
070500*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
070600
070700 205-EXIT.
070800     EXIT.
070900
071000*----------------------------------------------------------------
071100*  514 - READ-ONE-CARD.
071200*  WHEN THE SUPPLY RUNS OUT.
071300*----------------------------------------------------------------
071400 207-READ-ONE-CARD.
071500
071600     READ FREQ-IN-FILE INTO FREQ-IN-REC
071700         AT END MOVE 'YES' TO WS-EOF-FREQ-SW.
071800*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
071900
072000 207-EXIT.
072100     EXIT.
072200
072300*----------------------------------------------------------------
072400*  522 - PRSS-ONE-CARD.
072500*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
072600*----------------------------------------------------------------
072700 209-PRSS-ONE-CARD.
072800
072900     EVALUATE TRUE
073000         WHEN FREQ-CARD-IS-TEAM
073100*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
073200             ADD 1 TO FREQ-TEAM-COUNT
073300*          BRINGS THE RUNNING FIGURE UP TO DATE.
073400             MOVE FREQ-CARD-DATA
073500*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
073600                 TO FREQ-TEAM-LIST (FREQ-TEAM-COUNT)
073700         WHEN FREQ-CARD-IS-TOURN
073800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
073900             ADD 1 TO FREQ-TOUR-COUNT
074000             MOVE FREQ-CARD-DATA
074100*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
074200                 TO FREQ-TOUR-LIST (FREQ-TOUR-COUNT)
074300         WHEN FREQ-CARD-IS-SORT
074400*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
074500             MOVE FREQ-CARD-DATA(1:8) TO FREQ-SORT-OPTION
074600         WHEN FREQ-CARD-IS-PREF
074700*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
074800             MOVE FREQ-CARD-DATA(1:10) TO FREQ-COVERAGE-PREF
074900         WHEN FREQ-CARD-IS-PRICE
075000*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
075100             MOVE 'Y' TO FREQ-MAX-PRICE-SW
075200*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
075300             MOVE FREQ-CARD-DATA(1:9) TO FREQ-MAX-PRICE
075400         WHEN OTHER
075500             CONTINUE
075600     END-EVALUATE.
075700     PERFORM 207-READ-ONE-CARD THRU 207-EXIT.
075800*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
075900
076000 209-EXIT.
076100     EXIT.
076200
076300******************************************************************
076400*  300-FILTER-PACKAGES - SORT INPUT PROCEDURE.  FOR EVERY PACKAGE
076500*  IN THE CATALOG, CHECK COVERAGE FOR EVERY REQUESTED TEAM AND
076600*  TOURNAMENT; RELEASE THE PACKAGE TO THE SORT ONLY WHEN IT PASSES
076700*  BOTH THE ZERO-COVERAGE TEST AND THE PRICE CEILING.
076800******************************************************************
076900 300-FILTER-PACKAGES.
077000
077100     MOVE ZERO TO WS-FILT-SURVIVOR-COUNT.
077200     SET PKGC-IX TO 1.
077300*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
077400     PERFORM 310-CHECK-ONE-PACKAGE THRU 310-EXIT
077500         VARYING PKGC-IX FROM 1 BY 1
077600*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
077700             UNTIL PKGC-IX > PKGC-TAB-COUNT.
077800
077900 300-EXIT.
078000     EXIT.
078100
078200*----------------------------------------------------------------
078300*  565 - CHECK-ONE-PACKAGE.
078400*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
078500*  PERFORMED IT.
078600*----------------------------------------------------------------
078700 310-CHECK-ONE-PACKAGE.
078800
078900     MOVE 'YES' TO WS-PASSES-FILTER-SW.
079000     MOVE ZERO  TO WS-COVERAGE-SUM.
079100*          MOVES THE VALUE INTO ITS WORKING FIELD.
079200     MOVE ZERO  TO WS-SUBJ-TOTAL-COUNT.
079300*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
079400
079500     IF FREQ-TEAM-COUNT > 0
079600*          BRANCHES ON THE CONDITION TESTED ABOVE.
079700         SET WS-SUBJ-IX TO 1
079800         PERFORM 320-CALC-SUBJ-COVERAGE THRU 320-EXIT
079900             VARYING WS-SUBJ-IX FROM 1 BY 1
080000                 UNTIL WS-SUBJ-IX > FREQ-TEAM-COUNT
080100     END-IF.
080200*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
080300
080400     IF FREQ-TOUR-COUNT > 0
080500*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
080600         SET WS-SUBJ-IX TO 1
080700         PERFORM 330-CALC-TOUR-COVERAGE THRU 330-EXIT
080800             VARYING WS-SUBJ-IX FROM 1 BY 1
080900                 UNTIL WS-SUBJ-IX > FREQ-TOUR-COUNT
081000     END-IF.
081100*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
081200
081300     IF FREQ-MAX-PRICE-PRESENT
081400*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
081500        AND PT-MONTHLY-PRICE-CU (PKGC-IX) > FREQ-MAX-PRICE
081600         MOVE 'NO ' TO WS-PASSES-FILTER-SW
081700     END-IF.
081800
081900     IF PKG-PASSES-FILTER
082000*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
082100         PERFORM 315-RELEASE-PACKAGE THRU 315-EXIT
082200     END-IF.
082300*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
082400
082500 310-EXIT.
082600     EXIT.
082700
082800*----------------------------------------------------------------
082900*  597 - RELEASE-PACKAGE.
083000*  WORKS WITH ONE ENTRY FROM THE PACKAGE CATALOG TABLE.
083100*----------------------------------------------------------------
083200 315-RELEASE-PACKAGE.
083300
083400     MOVE SPACES          TO FILT-SORT-REC.
083500     MOVE PT-PACKAGE-ID (PKGC-IX)   TO FSR-PACKAGE-ID.
083600*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
083700     MOVE PT-PACKAGE-NAME (PKGC-IX) TO FSR-PACKAGE-NAME.
083800*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
083900     MOVE PT-MONTHLY-PRICE-CU (PKGC-IX) TO FSR-PRICE-CU.
084000*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
084100     IF WS-SUBJ-TOTAL-COUNT = ZERO
084200         MOVE ZERO TO FSR-AVG-COVERAGE
084300     ELSE
084400         COMPUTE FSR-AVG-COVERAGE ROUNDED =
084500*          UPDATES THE WORKING FIGURE USED FARTHER ON.
084600             WS-COVERAGE-SUM / WS-SUBJ-TOTAL-COUNT
084700     END-IF.
084800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
084900     EVALUATE TRUE
085000         WHEN FREQ-SORT-COVERAGE
085100*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
085200             MOVE FSR-AVG-COVERAGE TO FSR-SORT-PRIMARY
085300         WHEN OTHER
085400*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
085500             MOVE PT-MONTHLY-PRICE-CU (PKGC-IX)
085600*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
085700                 TO FSR-SORT-PRIMARY
085800     END-EVALUATE.
085900     ADD 1 TO WS-FILT-SURVIVOR-COUNT.
086000*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
086100     RELEASE FILT-SORT-REC.
086200
086300 315-EXIT.
086400     EXIT.
086500
086600******************************************************************
086700*  320/330 - PER-SUBJECT COVERAGE, RESTATED FROM STRMLOAD'S
086800*  500-CALC-COVERAGE / 540-SCAN-GAME-OFFERS.
086900******************************************************************
087000 320-CALC-SUBJ-COVERAGE.
087100
087200     MOVE ZERO TO WS-TOTAL-COUNT, WS-COVERED-LIVE-COUNT,
087300                  WS-COVERED-HIGH-COUNT.
087400*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
087500     SET GAME-IX TO 1.
087600*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
087700     PERFORM 325-CHECK-TEAM-GAME THRU 325-EXIT
087800         VARYING GAME-IX FROM 1 BY 1
087900             UNTIL GAME-IX > GAME-TAB-COUNT.
088000*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
088100     PERFORM 560-RESOLVE-COV-PREF THRU 560-EXIT.
088200     IF WS-SUBJ-RESOLVED-PCT = ZERO
088300*          BRANCHES ON THE CONDITION TESTED ABOVE.
088400         MOVE 'NO ' TO WS-PASSES-FILTER-SW
088500     END-IF.
088600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
088700     ADD WS-SUBJ-RESOLVED-PCT TO WS-COVERAGE-SUM.
088800     ADD 1 TO WS-SUBJ-TOTAL-COUNT.
088900*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
089000
089100 320-EXIT.
089200     EXIT.
089300
089400*----------------------------------------------------------------
089500*  644 - CHECK-TEAM-GAME.
089600*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
089700*  PERFORMED IT.
089800*----------------------------------------------------------------
089900 325-CHECK-TEAM-GAME.
090000
090100     IF GT-TEAM-HOME (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-IX)
090200        OR GT-TEAM-AWAY (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-IX)
090300*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
090400         ADD 1 TO WS-TOTAL-COUNT
090500*          BRINGS THE RUNNING FIGURE UP TO DATE.
090600         PERFORM 350-SCAN-GAME-OFFERS THRU 350-EXIT
090700     END-IF.
090800
090900 325-EXIT.
091000     EXIT.
091100
091200*----------------------------------------------------------------
091300*  655 - CALC-TOUR-COVERAGE.
091400*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
091500*----------------------------------------------------------------
091600 330-CALC-TOUR-COVERAGE.
091700
091800     MOVE ZERO TO WS-TOTAL-COUNT, WS-COVERED-LIVE-COUNT,
091900                  WS-COVERED-HIGH-COUNT.
092000*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
092100     SET GAME-IX TO 1.
092200*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
092300     PERFORM 335-CHECK-TOUR-GAME THRU 335-EXIT
092400         VARYING GAME-IX FROM 1 BY 1
092500             UNTIL GAME-IX > GAME-TAB-COUNT.
092600*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
092700     PERFORM 560-RESOLVE-COV-PREF THRU 560-EXIT.
092800     IF WS-SUBJ-RESOLVED-PCT = ZERO
092900*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
093000         MOVE 'NO ' TO WS-PASSES-FILTER-SW
093100     END-IF.
093200*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
093300     ADD WS-SUBJ-RESOLVED-PCT TO WS-COVERAGE-SUM.
093400     ADD 1 TO WS-SUBJ-TOTAL-COUNT.
093500*          UPDATES THE WORKING FIGURE USED FARTHER ON.
093600
093700 330-EXIT.
093800     EXIT.
093900
094000*----------------------------------------------------------------
094100*  673 - CHECK-TOUR-GAME.
094200*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
094300*  PERFORMED IT.
094400*----------------------------------------------------------------
094500 335-CHECK-TOUR-GAME.
094600
094700     IF GT-TOURNAMENT-NAME (GAME-IX) = FREQ-TOUR-LIST (WS-SUBJ-IX)
094800         ADD 1 TO WS-TOTAL-COUNT
094900*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
095000         PERFORM 350-SCAN-GAME-OFFERS THRU 350-EXIT
095100     END-IF.
095200*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
095300
095400 335-EXIT.
095500     EXIT.
095600
095700*----------------------------------------------------------------
095800*  683 - SCAN-GAME-OFFERS.
095900*  STEPS THROUGH A TABLE LOOKING FOR ENTRIES THAT MATCH THE CURRENT
096000*  CRITERIA.
096100*----------------------------------------------------------------
096200 350-SCAN-GAME-OFFERS.
096300
096400     SET WS-MATCH-FOUND-SW TO 'NO '.
096500     SET OFFER-IX TO 1.
096600*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
096700     PERFORM 355-CHECK-ONE-OFFER THRU 355-EXIT
096800         VARYING OFFER-IX FROM 1 BY 1
096900*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
097000             UNTIL OFFER-IX > OFFER-TAB-COUNT
097100                OR MATCH-FOUND.
097200*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
097300
097400 350-EXIT.
097500     EXIT.
097600
097700*----------------------------------------------------------------
097800*  695 - CHECK-ONE-OFFER.
097900*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
098000*  PERFORMED IT.
098100*----------------------------------------------------------------
098200 355-CHECK-ONE-OFFER.
098300
098400     IF OT-GAME-ID (OFFER-IX) = GT-GAME-ID (GAME-IX)
098500        AND OT-PACKAGE-ID (OFFER-IX) = PT-PACKAGE-ID (PKGC-IX)
098600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
098700         IF OT-HAS-LIVE (OFFER-IX) = 1
098800*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
098900             ADD 1 TO WS-COVERED-LIVE-COUNT
099000         END-IF
099100         IF OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
099200*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
099300             ADD 1 TO WS-COVERED-HIGH-COUNT
099400         END-IF
099500*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
099600         IF OT-HAS-LIVE (OFFER-IX) = 1
099700*          BRANCHES ON THE CONDITION TESTED ABOVE.
099800            OR OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
099900*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
100000             MOVE 'YES' TO WS-MATCH-FOUND-SW
100100         END-IF
100200     END-IF.
100300
100400 355-EXIT.
100500     EXIT.
100600
100700******************************************************************
100800*  560-RESOLVE-COV-PREF - COVERAGE-PREF RESOLUTION: LIVE ONLY,
100900*  ELSE) IS ON THE CARD.
101000******************************************************************
101100 560-RESOLVE-COV-PREF.
101200
101300     IF WS-TOTAL-COUNT = ZERO
101400         MOVE ZERO TO WS-SUBJ-LIVE-PCT, WS-SUBJ-HIGH-PCT
101500     ELSE
101600*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
101700         COMPUTE WS-SUBJ-LIVE-PCT ROUNDED =
101800*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
101900             WS-COVERED-LIVE-COUNT / WS-TOTAL-COUNT
102000         COMPUTE WS-SUBJ-HIGH-PCT ROUNDED =
102100*          BRINGS THE RUNNING FIGURE UP TO DATE.
102200             WS-COVERED-HIGH-COUNT / WS-TOTAL-COUNT
102300     END-IF.
102400*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
102500
102600     EVALUATE TRUE
102700         WHEN FREQ-PREF-LIVE
102800*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
102900             MOVE WS-SUBJ-LIVE-PCT TO WS-SUBJ-RESOLVED-PCT
103000         WHEN FREQ-PREF-HIGHLIGHTS
103100*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
103200             MOVE WS-SUBJ-HIGH-PCT TO WS-SUBJ-RESOLVED-PCT
103300         WHEN OTHER
103400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
103500             IF WS-SUBJ-LIVE-PCT > WS-SUBJ-HIGH-PCT
103600*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
103700                 MOVE WS-SUBJ-LIVE-PCT TO WS-SUBJ-RESOLVED-PCT
103800             ELSE
103900                 MOVE WS-SUBJ-HIGH-PCT TO WS-SUBJ-RESOLVED-PCT
104000             END-IF
104100     END-EVALUATE.
104200*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
104300
104400 560-EXIT.
104500     EXIT.
104600
104700******************************************************************
104800*  450-WRITE-FILTER-RPT - SORT OUTPUT PROCEDURE.  RETURNS THE
104900*  SORTED RECORDS IN ASCENDING ORDER (EITHER KEY) AND PRINTS
105000*  THE REPORT.
105100******************************************************************
105200 450-WRITE-FILTER-RPT.
105300
105400     MOVE 'NO ' TO WS-EOF-SORT-SW.
105500     PERFORM 955-HEADINGS THRU 955-EXIT.
105600*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
105700     PERFORM 460-RETURN-SORT-REC THRU 460-EXIT.
105800*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
105900     PERFORM 465-WRITE-ONE-DETAIL THRU 465-EXIT
106000*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
106100         UNTIL EOF-SORT.
106200
106300 450-EXIT.
106400     EXIT.
106500
106600*----------------------------------------------------------------
106700*  762 - RETURN-SORT-REC.
106800*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
106900*----------------------------------------------------------------
107000 460-RETURN-SORT-REC.
107100
107200     RETURN FILT-SORT-WORK INTO FILT-SORT-REC
107300         AT END MOVE 'YES' TO WS-EOF-SORT-SW.
107400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
107500
107600 460-EXIT.
107700     EXIT.
107800
107900*----------------------------------------------------------------
108000*  770 - WRITE-ONE-DETAIL.
108100*  FORMATS AND WRITES ONE LINE OF THE PRINTED REPORT.
108200*----------------------------------------------------------------
108300 465-WRITE-ONE-DETAIL.
108400
108500     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
108600         PERFORM 955-HEADINGS THRU 955-EXIT
108700     END-IF.
108800*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
108900     MOVE SPACES              TO DL-DETAIL.
109000*          MOVES THE VALUE INTO ITS WORKING FIELD.
109100     MOVE FSR-PACKAGE-ID      TO PKG-ID-DL.
109200     MOVE FSR-PACKAGE-NAME    TO PKG-NAME-DL.
109300*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
109400     MOVE FSR-PRICE-CU        TO PRICE-DL.
109500     MOVE FSR-AVG-COVERAGE    TO AVG-COV-DL.
109600*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
109700     WRITE FILT-OUT-LINE FROM DL-DETAIL.
109800*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
109900     ADD 1 TO WS-LINES-USED.
110000*          UPDATES THE WORKING FIGURE USED FARTHER ON.
110100     PERFORM 460-RETURN-SORT-REC THRU 460-EXIT.
110200
110300 465-EXIT.
110400     EXIT.
110500
110600*----------------------------------------------------------------
110700*  787 - HEADINGS.
110800*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
110900*----------------------------------------------------------------
111000 955-HEADINGS.
111100
111200     ADD 1 TO WS-PAGE-COUNT.
111300     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
111400*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
111500     WRITE FILT-OUT-LINE FROM HL-HEADER-1.
111600*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
111700     WRITE FILT-OUT-LINE FROM HL-HEADER-2.
111800*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
111900     MOVE 2 TO WS-LINES-USED.
112000
112100 955-EXIT.
112200     EXIT.
112300
112400*----------------------------------------------------------------
112500*  798 - DISPLAY-PROG-DIAG.
112600*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
112700*----------------------------------------------------------------
112800 550-DISPLAY-PROG-DIAG.
112900
113000     DISPLAY '****     STRMFILT RUNNING    ****'.
113100     MOVE 'PACKAGES IN CATALOG                          '  TO
113200*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
113300          DISP-MESSAGE.
113400*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
113500     MOVE PKGC-TAB-COUNT TO DISP-VALUE.
113600*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
113700     DISPLAY DISPLAY-LINE.
113800     MOVE 'PACKAGES SURVIVING FILTER                    '  TO
113900*          MOVES THE VALUE INTO ITS WORKING FIELD.
114000          DISP-MESSAGE.
114100     MOVE WS-FILT-SURVIVOR-COUNT TO DISP-VALUE.
114200*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
114300     DISPLAY DISPLAY-LINE.
114400*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
114500     DISPLAY '****     STRMFILT EOJ        ****'.
114600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
114700
114800 550-EXIT.
114900     EXIT.

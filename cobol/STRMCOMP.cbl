000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STRMCOMP.
000300 AUTHOR.        L SCHWARTZ.
000400 INSTALLATION.  MATCHDAY SYSTEMS GROUP.
000500 DATE-WRITTEN.  11-10-99.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  PROGRAM PICKS THE LP-OPTIMAL PACKAGE COMBINATION OUT OF A
001100*  CALLER-SUPPLIED CANDIDATE LIST - UNLIKE STRMCOMB, WHICH CHOOSES
001200*  ITS OWN CANDIDATES OUT OF THE WHOLE CATALOG BY GREEDY SET-COVER,
001300*  THIS PROGRAM ONLY DECIDES YES/NO FOR EACH PACKAGE ON THE CARD
001400*  DECK.  EVERY REQUESTED TEAM AND TOURNAMENT MUST CLEAR A 50%
001500*  COVERAGE FLOOR FROM THE SUM OF THE SELECTED PACKAGES' COVERAGE -
001600*  THIS IS BUILT AS ONE LINEAR CONSTRAINT ROW PER SUBJECT AND
001700*  HANDED TO STRMSMPX, WHICH RUNS THE BIG-M SIMPLEX METHOD AND
001800*  HANDS BACK A 0/1 (ROUNDED) DECISION PER CANDIDATE.
001900*  RELOADS AND RE-INDEXES THE SAME THREE EXTRACTS AS STRMLOAD,
002000*  STRMFILT AND STRMCOMB - EACH PROGRAM IN THIS SUITE STANDS ON
002100*  ITS OWN.
002200*****************************************************************
002300*  CHANGE LOG.
002400*    11-10-99  LS   0119  ORIGINAL PROGRAM.  BUILDS AND SOLVES THE
002500*                         CANDIDATE-PACKAGE LP VIA CALL 'STRMSMPX'.
002600*    01-15-00  RH   0123  CORRECTED TOURNAMENT SUBSCRIPT OFFSET IN
002700*                         358-CHECK-TOUR-GAME - WAS READING ONE
002800*                         ENTRY PAST THE END OF FREQ-TOUR-LIST
002900*                         WHENEVER BOTH TEAMS AND TOURNAMENTS WERE
003000*                         ON THE SAME REQUEST.
003100*    08-22-00  JMQ  0131  Y2K REVIEW - NO DATE-BEARING FIELDS IN
003200*                         THIS PROGRAM.  NO CHANGES REQUIRED.
003300*    02-09-01  JMQ  0141  RAISED MAX CANDIDATES FROM 25 TO 50 TO
003400*                         MATCH STRMSMPX'S NEW LIMIT (REQUEST 0140).
003500*    06-05-02  LPS  0159  ADDED DIAGNOSTIC DISPLAY OF CANDIDATE AND
003600*                         SUBJECT COUNTS TO 850-DISPLAY-PROG-DIAG SO
003700*                         THE HELP DESK CAN SEE THEM ON EVERY RUN,
003800*                         NOT JUST WHEN THE SOLVER REPORTS INFEASIBLE.
003900*    11-14-03  RH   0165  FIXED 748-OFFER-EXISTS-FOR-SEL TO STOP ON
004000*                         THE FIRST MATCHING OFFER INSTEAD OF
004100*                         SCANNING THE WHOLE TABLE EVERY TIME -
004200*                         PERFORMANCE.
004300*    03-19-05  LPS  0174  REMOVED IN-LINE PERFORM/END-PERFORM - SHOP
004400*                         STANDARD IS PERFORM...THRU...UNTIL OF A
004500*                         NAMED PARAGRAPH, PER THE AUDITOR'S CODING
004600*                         STANDARDS REVIEW THIS QUARTER.
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT GAME-IN-FILE ASSIGN TO GAMEIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-GAME-FILE-STATUS.
006300
006400     SELECT OFFER-IN-FILE ASSIGN TO OFFERIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-OFFER-FILE-STATUS.
006700
006800     SELECT PKG-IN-FILE ASSIGN TO PKGIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-PKG-FILE-STATUS.
007100
007200     SELECT LP-IN-FILE ASSIGN TO LPIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-LP-REQ-FILE-STATUS.
007500
007600     SELECT LP-OUT-RPT ASSIGN TO LPRPT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-LP-RPT-FILE-STATUS.
007900
008000 DATA DIVISION.
008100
008200 FILE SECTION.
008300
008400 FD  GAME-IN-FILE
008500     RECORDING MODE IS V
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS GAME-IN-LINE.
008800 01  GAME-IN-LINE                   PIC X(180).
008900
009000 FD  OFFER-IN-FILE
009100     RECORDING MODE IS V
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS OFFER-IN-LINE.
009400 01  OFFER-IN-LINE                  PIC X(40).
009500
009600 FD  PKG-IN-FILE
009700     RECORDING MODE IS V
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS PKG-IN-LINE.
010000 01  PKG-IN-LINE                    PIC X(100).
010100
010200*  ONE REQUEST CARD DECK PER RUN - 'T' = TEAM, 'O' = TOURNAMENT,
010300*  'P' = CANDIDATE PACKAGE ID, 'C' = COVERAGE PREFERENCE, '/' = END
010400*  OF DECK.  SAME TAG-BYTE DISPATCH HABIT AS STRMFILT'S AND
010500*  STRMCOMB'S REQUEST CARDS.
010600 FD  LP-IN-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 61 CHARACTERS
011000     DATA RECORD IS LP-IN-REC.
011100 01  LP-IN-REC.
011200     05  LP-CARD-TAG                PIC X(1).
011300         88  LP-CARD-IS-TEAM            VALUE 'T'.
011400         88  LP-CARD-IS-TOUR            VALUE 'O'.
011500         88  LP-CARD-IS-PKG             VALUE 'P'.
011600         88  LP-CARD-IS-PREF            VALUE 'C'.
011700         88  LP-CARD-IS-END             VALUE '/'.
011800     05  LP-CARD-DATA                PIC X(60).
011900
012000 FD  LP-OUT-RPT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 133 CHARACTERS
012400     DATA RECORD IS LP-OUT-LINE.
012500 01  LP-OUT-LINE                    PIC X(133).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  WS-FILE-STATUS-CODES.
013000*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
013100     05  WS-GAME-FILE-STATUS        PIC X(2)  VALUE SPACES.
013200*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
013300     05  WS-OFFER-FILE-STATUS       PIC X(2)  VALUE SPACES.
013400*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
013500     05  WS-PKG-FILE-STATUS         PIC X(2)  VALUE SPACES.
013600*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
013700     05  WS-LP-REQ-FILE-STATUS      PIC X(2)  VALUE SPACES.
013800*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
013900     05  WS-LP-RPT-FILE-STATUS      PIC X(2)  VALUE SPACES.
014000
014100     COPY SWCHCPY.
014200
014300 01  WS-HEADER-SKIP-SW              PIC X(3)  VALUE 'NO '.
014400     88  HEADER-ALREADY-SKIPPED         VALUE 'YES'.
014500
014600 01  WS-GAME-CSV-FIELDS.
014700*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
014800     05  WS-G-ID-A                  PIC X(9).
014900*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
015000     05  WS-G-HOME-A                PIC X(40).
015100*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
015200     05  WS-G-AWAY-A                PIC X(40).
015300*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
015400     05  WS-G-STARTS-A              PIC X(19).
015500*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
015600     05  WS-G-TOURN-A               PIC X(60).
015700
015800 01  WS-OFFER-CSV-FIELDS.
015900*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
016000     05  WS-O-GAME-A                PIC X(9).
016100*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
016200     05  WS-O-PKG-A                 PIC X(9).
016300*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
016400     05  WS-O-LIVE-A                PIC X(1).
016500*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
016600     05  WS-O-HIGH-A                PIC X(1).
016700
016800 01  WS-PKG-CSV-FIELDS.
016900*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
017000     05  WS-P-ID-A                  PIC X(9).
017100*      NAME FIELD CARRIED FROM THE EXTRACT, UNEDITED.
017200     05  WS-P-NAME-A                PIC X(60).
017300*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
017400     05  WS-P-MONTHLY-A             PIC X(9).
017500*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
017600     05  WS-P-YEARLY-A              PIC X(9).
017700
017800     COPY GAMECPY.
017900     COPY OFERCPY.
018000     COPY PKGCCPY.
018100     COPY FREQCPY.
018200     COPY CANDCPY.
018300     COPY LPRSCPY.
018400
018500*****************************************************************
018600*  RESOLVED-CANDIDATE TABLE - ONE ROW PER CARD-DECK PACKAGE ID
018700*  THAT WAS ACTUALLY FOUND IN THE CATALOG, BUILT BY
018800*  300-RESOLVE-CANDIDATES.  CRE-SELECTED-SW IS SET BY
018900*  620-MARK-SELECTED ONCE STRMSMPX HANDS BACK ITS SOLUTION.
019000*****************************************************************
019100 01  WS-CAND-RESOLVED-TABLE.
019200     05  CAND-RES-ENTRY OCCURS 50 TIMES.
019300*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
019400         10  CRE-PKG-ID             PIC 9(9).
019500*      MONEY FIELD, CARRIED TO THE PENNY.
019600         10  CRE-PRICE-CU           PIC 9(7)V99.
019700*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
019800         10  CRE-SELECTED-SW        PIC X(1)  VALUE 'N'.
019900             88  CRE-SELECTED           VALUE 'Y'.
020000*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
020100         10  CRE-OBJ-COEF           PIC S9(7)V9(4).
020200*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
020300         10  CRE-AVG-COV            PIC 9(3)V9(4).
020400*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
020500         10  FILLER                 PIC X(5).
020600
020700*****************************************************************
020800*  THREE PARALLEL COVERAGE MATRICES, ONE CELL PER (SUBJECT,
020900*  RESOLVED CANDIDATE) PAIR, BUILT BY 340-BUILD-CONSTRAINTS.
021000*  WS-LIVE-CELL/WS-HIGH-CELL FEED 700-CALC-FINAL-COVERAGE (MAX
021100*  ACROSS SELECTED CANDIDATES); WS-RESOLVED-CELL FEEDS BOTH THE
021200*  OBJECTIVE FUNCTION AND THE LP CONSTRAINT MATRIX PASSED TO
021300*  STRMSMPX - IT IS PASSED DIRECTLY AS LK-COV-MATRIX, SO ITS SHAPE
021400*  MUST MATCH STRMSMPX'S LINKAGE ITEM EXACTLY.
021500*****************************************************************
021600 01  WS-COVERAGE-MATRICES.
021700     05  WS-LIVE-MATRIX OCCURS 40 TIMES.
021800         10  WS-LIVE-CELL OCCURS 50 TIMES
021900                             PIC 9(3)V9(4).
022000     05  WS-HIGH-MATRIX OCCURS 40 TIMES.
022100         10  WS-HIGH-CELL OCCURS 50 TIMES
022200                             PIC 9(3)V9(4).
022300     05  WS-RESOLVED-MATRIX OCCURS 40 TIMES.
022400         10  WS-RESOLVED-CELL OCCURS 50 TIMES
022500                             PIC 9(3)V9(4).
022600*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
022700     05  FILLER                     PIC X(4).
022800
022900*****************************************************************
023000*  STAGING AREA FOR THE CALL TO STRMSMPX - SHAPES MUST MATCH THE
023100*  SUBPROGRAM'S LINKAGE SECTION ITEM FOR ITEM.
023200*****************************************************************
023300 01  WS-SIMPLEX-OBJ-COEF.
023400     05  WS-OBJ-COEF-ENTRY OCCURS 50 TIMES
023500                             PIC S9(7)V9(4).
023600
023700 01  WS-SIMPLEX-SOLUTION.
023800     05  WS-SOLUTION-ENTRY OCCURS 50 TIMES
023900                             PIC 9(1)V9(4).
024000
024100 01  WS-FEASIBLE-SW                 PIC X(3)  VALUE 'NO '.
024200     88  LP-FEASIBLE                    VALUE 'YES'.
024300     88  LP-INFEASIBLE                  VALUE 'NO '.
024400
024500 01  WS-REQUEST-FAILED-SW           PIC X(3)  VALUE 'NO '.
024600     88  LP-REQUEST-FAILED              VALUE 'YES'.
024700
024800*****************************************************************
024900*  UNION-OF-GAMES TABLE FOR THE INFORMATIONAL COVERED/TOTAL GAMES
025000*  COUNT ONLY - THE CONSTRAINT AND OBJECTIVE MATH NEVER TOUCH THIS
025100*  TABLE.  RESTATED FROM STRMCOMB'S 300-BUILD-UNION-GAMES.
025200*****************************************************************
025300 01  WS-UNION-GAME-TABLE.
025400*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
025500     05  UNION-GAME-COUNT           PIC 9(5)  COMP VALUE ZERO.
025600     05  UNION-GAME-ENTRY OCCURS 5000 TIMES.
025700*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
025800         10  UG-GAME-ID             PIC 9(9).
025900*      SWITCH - 'YES'/'NO' STYLE, TESTED BY THE 88-LEVELS BELOW IT.
026000         10  UG-COVERED-SW          PIC X(1)  VALUE 'N'.
026100             88  UG-COVERED             VALUE 'Y'.
026200*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
026300         10  FILLER                 PIC X(5).
026400
026500 01  WS-COVERAGE-WORK.
026600*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
026700     05  WS-SUBJ-LIVE-PCT           PIC 9(3)V9(4).
026800*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
026900     05  WS-SUBJ-HIGH-PCT           PIC 9(3)V9(4).
027000*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
027100     05  WS-SUBJ-RESOLVED-PCT       PIC 9(3)V9(4).
027200*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
027300     05  WS-FINAL-LIVE-SUM          PIC 9(5)V9(4).
027400*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
027500     05  WS-FINAL-HIGH-SUM          PIC 9(5)V9(4).
027600*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
027700     05  WS-BEST-LIVE               PIC 9(3)V9(4).
027800*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
027900     05  WS-BEST-HIGH               PIC 9(3)V9(4).
028000*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
028100     05  FILLER                     PIC X(4).
028200
028300*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
028400 77  WS-CAND-COUNT                  PIC S9(4) COMP VALUE ZERO.
028500*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
028600 77  WS-SUBJ-COUNT                  PIC S9(4) COMP VALUE ZERO.
028700*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
028800 77  WS-CAND-SUB                    PIC S9(4) COMP VALUE ZERO.
028900*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
029000 77  WS-SRC-SUB                     PIC S9(4) COMP VALUE ZERO.
029100*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
029200 77  WS-SUBJ-SUB                    PIC S9(4) COMP VALUE ZERO.
029300*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
029400 77  WS-TOUR-SUB                    PIC S9(4) COMP VALUE ZERO.
029500*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
029600 77  WS-GAME-SUB                    PIC S9(4) COMP VALUE ZERO.
029700*      TABLE SUBSCRIPT/INDEX, BINARY FOR SPEED.
029800 77  WS-RPT-SUB                     PIC S9(4) COMP VALUE ZERO.
029900*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
030000 77  WS-COVERED-GAME-COUNT          PIC 9(9)  COMP VALUE ZERO.
030100*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
030200 77  WS-TOTAL-COUNT                 PIC 9(9)  COMP VALUE ZERO.
030300*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
030400 77  WS-COVERED-LIVE-COUNT          PIC 9(9)  COMP VALUE ZERO.
030500*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
030600 77  WS-COVERED-HIGH-COUNT          PIC 9(9)  COMP VALUE ZERO.
030700*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
030800 77  WS-COV-SUM                     PIC 9(5)V9(4) VALUE ZERO.
030900
031000 01  WS-REPORT-CONTROLS.
031100*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
031200     05  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
031300*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
031400     05  WS-LINES-PER-PAGE          PIC S9(2) COMP VALUE +50.
031500*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
031600     05  WS-LINES-USED              PIC S9(2) COMP VALUE +51.
031700*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
031800     05  FILLER                     PIC X(4).
031900
032000 01  HL-HEADER-1.
032100*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
032200     05  FILLER            PIC X(1)   VALUE SPACES.
032300*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
032400     05  FILLER            PIC X(56)
032500          VALUE 'STRMCOMP - LP PACKAGE COMPARISON REPORT'.
032600*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
032700     05  FILLER            PIC X(49)  VALUE SPACES.
032800*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
032900     05  FILLER            PIC X(5)   VALUE 'PAGE '.
033000*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
033100     05  RPT-PAGE-NO       PIC ZZZ.
033200*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
033300     05  FILLER            PIC X(19)  VALUE SPACES.
033400
033500 01  HL-HEADER-2.
033600*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
033700     05  FILLER            PIC X(2)   VALUE SPACES.
033800*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
033900     05  FILLER            PIC X(12)  VALUE 'PACKAGE-ID'.
034000*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
034100     05  FILLER            PIC X(14)  VALUE 'MONTHLY-PRICE'.
034200*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
034300     05  FILLER            PIC X(105) VALUE SPACES.
034400
034500 01  DL-SELECTED-DETAIL.
034600*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
034700     05  FILLER            PIC X(2)   VALUE SPACES.
034800*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
034900     05  PKGID-DL           PIC 9(9).
035000*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
035100     05  FILLER            PIC X(5)   VALUE SPACES.
035200*      MONEY FIELD, CARRIED TO THE PENNY.
035300     05  PRICE-DL           PIC ZZZZZZ9.99.
035400*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
035500     05  FILLER            PIC X(104) VALUE SPACES.
035600
035700 01  DL-SUMMARY-DETAIL.
035800*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
035900     05  FILLER            PIC X(2)   VALUE SPACES.
036000*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
036100     05  FILLER            PIC X(13)  VALUE 'TOTAL-PRICE:'.
036200*      MONEY FIELD, CARRIED TO THE PENNY.
036300     05  TOTPRICE-DL        PIC ZZZZZZ9.99.
036400*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
036500     05  FILLER            PIC X(3)   VALUE SPACES.
036600*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
036700     05  FILLER            PIC X(11)  VALUE 'LIVE-PCT:'.
036800*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
036900     05  LIVEPCT-DL         PIC ZZ9.9999.
037000*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
037100     05  FILLER            PIC X(3)   VALUE SPACES.
037200*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
037300     05  FILLER            PIC X(11)  VALUE 'HIGH-PCT:'.
037400*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
037500     05  HIGHPCT-DL         PIC ZZ9.9999.
037600*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
037700     05  FILLER            PIC X(73) VALUE SPACES.
037800
037900 01  DL-FAILED-DETAIL.
038000*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
038100     05  FILLER            PIC X(2)   VALUE SPACES.
038200*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
038300     05  FILLER            PIC X(60)
038400          VALUE 'NO FEASIBLE COMBINATION MEETS THE COVERAGE FLOOR'.
038500*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
038600     05  FILLER            PIC X(71) VALUE SPACES.
038700
038800 01  DISPLAY-LINE.
038900*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
039000     05  DISP-MESSAGE      PIC X(45).
039100*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
039200     05  DISP-VALUE        PIC ZZZZ9.
039300
039400 PROCEDURE DIVISION.
039500
039600 000-MAINLINE SECTION.
039700
039800     OPEN INPUT  GAME-IN-FILE
039900                 OFFER-IN-FILE
040000                 PKG-IN-FILE
040100                 LP-IN-FILE
040200          OUTPUT LP-OUT-RPT.
040300
040400     PERFORM 200-LOAD-GAMES         THRU 200-EXIT.
040500     PERFORM 230-LOAD-OFFERS        THRU 230-EXIT.
040600     PERFORM 250-LOAD-PACKAGES      THRU 250-EXIT.
040700     PERFORM 280-READ-LP-REQUEST    THRU 280-EXIT.
040800     PERFORM 300-RESOLVE-CANDIDATES THRU 300-EXIT.
040900     PERFORM 340-BUILD-CONSTRAINTS  THRU 340-EXIT.
041000     PERFORM 400-BUILD-OBJECTIVE    THRU 400-EXIT.
041100     PERFORM 500-SOLVE-LP           THRU 500-EXIT.
041200
041300     IF NOT LP-REQUEST-FAILED
041400         PERFORM 620-MARK-SELECTED        THRU 620-EXIT
041500         PERFORM 700-CALC-FINAL-COVERAGE  THRU 700-EXIT
041600         PERFORM 730-COUNT-COVERED-GAMES  THRU 730-EXIT
041700         PERFORM 760-CALC-TOTAL-PRICE     THRU 760-EXIT
041800     END-IF.
041900
042000     PERFORM 800-WRITE-LP-RPT      THRU 800-EXIT.
042100     PERFORM 850-DISPLAY-PROG-DIAG THRU 850-EXIT.
042200
042300     CLOSE GAME-IN-FILE
042400           OFFER-IN-FILE
042500           PKG-IN-FILE
042600           LP-IN-FILE
042700           LP-OUT-RPT.
042800     MOVE ZERO TO RETURN-CODE.
042900     GOBACK.
043000
043100*****************************************************************
043200*  200/230/250 - LOAD PARAGRAPHS, SAME LOGIC AS STRMLOAD/STRMFILT/
043300*  STRMCOMB.
043400*****************************************************************
043500 200-LOAD-GAMES.
043600
043700     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
043800     MOVE ZERO  TO GAME-TAB-COUNT.
043900*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
044000     MOVE 'NO ' TO WS-EOF-GAME-SW.
044100*          MOVES THE VALUE INTO ITS WORKING FIELD.
044200     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
044300*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
044400     PERFORM 215-PRSS-GAME-LINE THRU 215-EXIT
044500         UNTIL EOF-GAME.
044600*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
044700
044800 200-EXIT.
044900     EXIT.
045000
045100*----------------------------------------------------------------
045200*  363 - READ-GAME-LINE.
045300*  WHEN THE SUPPLY RUNS OUT.
045400*----------------------------------------------------------------
045500 210-READ-GAME-LINE.
045600
045700     READ GAME-IN-FILE INTO GAME-IN-LINE
045800         AT END MOVE 'YES' TO WS-EOF-GAME-SW.
045900*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
046000
046100 210-EXIT.
046200     EXIT.
046300
046400*----------------------------------------------------------------
046500*  371 - PRSS-GAME-LINE.
046600*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
046700*----------------------------------------------------------------
046800 215-PRSS-GAME-LINE.
046900
047000     IF NOT HEADER-ALREADY-SKIPPED
047100         MOVE 'YES' TO WS-HEADER-SKIP-SW
047200     ELSE
047300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
047400         PERFORM 220-SPLIT-GAME-LINE THRU 220-EXIT
047500*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
047600         PERFORM 225-ADD-GAME-ENTRY THRU 225-EXIT
047700     END-IF.
047800*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
047900     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
048000
048100 215-EXIT.
048200     EXIT.
048300
048400*----------------------------------------------------------------
048500*  384 - SPLIT-GAME-LINE.
048600*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
048700*----------------------------------------------------------------
048800 220-SPLIT-GAME-LINE.
048900
049000     MOVE SPACES TO WS-GAME-CSV-FIELDS.
049100     UNSTRING GAME-IN-LINE DELIMITED BY ','
049200*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
049300         INTO WS-G-ID-A, WS-G-HOME-A, WS-G-AWAY-A,
049400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
049500              WS-G-STARTS-A, WS-G-TOURN-A.
049600*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
049700     MOVE SPACES TO GAME-REC.
049800     IF WS-G-ID-A IS NUMERIC
049900*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
050000         MOVE WS-G-ID-A TO GAME-ID
050100     ELSE
050200*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
050300         MOVE ZERO TO GAME-ID
050400     END-IF.
050500*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
050600     MOVE WS-G-HOME-A   TO TEAM-HOME.
050700     MOVE WS-G-AWAY-A   TO TEAM-AWAY.
050800*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
050900     MOVE WS-G-STARTS-A TO GAME-STARTS-AT.
051000     MOVE WS-G-TOURN-A  TO TOURNAMENT-NAME.
051100*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
051200     MOVE GSA-YEAR      TO GAME-YEAR.
051300*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
051400     MOVE GSA-MONTH     TO GAME-MONTH.
051500*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
051600
051700 220-EXIT.
051800     EXIT.
051900
052000*----------------------------------------------------------------
052100*  406 - ADD-GAME-ENTRY.
052200*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
052300*----------------------------------------------------------------
052400 225-ADD-GAME-ENTRY.
052500
052600     SET GAME-IX TO 1.
052700     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
052800*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
052900     SEARCH GAME-TAB-ENTRY
053000         AT END NEXT SENTENCE
053100         WHEN GT-GAME-ID (GAME-IX) = GAME-ID
053200             MOVE 'YES' TO WS-MATCH-FOUND-SW.
053300*          MOVES THE VALUE INTO ITS WORKING FIELD.
053400
053500     IF MATCH-NOT-FOUND
053600         ADD 1 TO GAME-TAB-COUNT
053700*          UPDATES THE WORKING FIGURE USED FARTHER ON.
053800         SET GAME-IX TO GAME-TAB-COUNT
053900*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
054000         MOVE GAME-ID          TO GT-GAME-ID (GAME-IX)
054100*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
054200         MOVE TEAM-HOME        TO GT-TEAM-HOME (GAME-IX)
054300         MOVE TEAM-AWAY        TO GT-TEAM-AWAY (GAME-IX)
054400*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
054500         MOVE TOURNAMENT-NAME  TO GT-TOURNAMENT-NAME (GAME-IX)
054600         MOVE GAME-YEAR        TO GT-YEAR (GAME-IX)
054700*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
054800         MOVE GAME-MONTH       TO GT-MONTH (GAME-IX)
054900     END-IF.
055000*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
055100
055200 225-EXIT.
055300     EXIT.
055400
055500*----------------------------------------------------------------
055600*  429 - LOAD-OFFERS.
055700*  DRIVES THE READ/PROCESS LOOP THAT BRINGS THE EXTRACT DATA INTO THE WORK
055800*  TABLE.
055900*----------------------------------------------------------------
056000 230-LOAD-OFFERS.
056100
056200     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
056300     MOVE ZERO  TO OFFER-TAB-COUNT.
056400*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
056500     MOVE 'NO ' TO WS-EOF-OFFER-SW.
056600*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
056700     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
056800*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
056900     PERFORM 238-PRSS-OFFER-LINE THRU 238-EXIT
057000         UNTIL EOF-OFFER.
057100*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
057200
057300 230-EXIT.
057400     EXIT.
057500
057600*----------------------------------------------------------------
057700*  441 - READ-OFFER-LINE.
057800*  WHEN THE SUPPLY RUNS OUT.
057900*----------------------------------------------------------------
058000 235-READ-OFFER-LINE.
058100
058200     READ OFFER-IN-FILE INTO OFFER-IN-LINE
058300         AT END MOVE 'YES' TO WS-EOF-OFFER-SW.
058400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
058500
058600 235-EXIT.
058700     EXIT.
058800
058900*----------------------------------------------------------------
059000*  449 - PRSS-OFFER-LINE.
059100*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
059200*----------------------------------------------------------------
059300 238-PRSS-OFFER-LINE.
059400
059500     IF NOT HEADER-ALREADY-SKIPPED
059600         MOVE 'YES' TO WS-HEADER-SKIP-SW
059700     ELSE
059800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
059900         PERFORM 240-SPLIT-OFFER-LINE THRU 240-EXIT
060000*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
060100         ADD 1 TO OFFER-TAB-COUNT
060200         SET OFFER-IX TO OFFER-TAB-COUNT
060300*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
060400         MOVE OFFER-GAME-ID     TO OT-GAME-ID (OFFER-IX)
060500         MOVE OFFER-PACKAGE-ID  TO OT-PACKAGE-ID (OFFER-IX)
060600*          MOVES THE VALUE INTO ITS WORKING FIELD.
060700         MOVE OFFER-HAS-LIVE    TO OT-HAS-LIVE (OFFER-IX)
060800*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
060900         MOVE OFFER-HAS-HIGHLIGHTS
061000*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
061100                                TO OT-HAS-HIGHLIGHTS (OFFER-IX)
061200     END-IF.
061300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
061400     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
061500
061600 238-EXIT.
061700     EXIT.
061800
061900*----------------------------------------------------------------
062000*  468 - SPLIT-OFFER-LINE.
062100*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
062200*----------------------------------------------------------------
062300 240-SPLIT-OFFER-LINE.
062400
062500     MOVE SPACES TO WS-OFFER-CSV-FIELDS.
062600     UNSTRING OFFER-IN-LINE DELIMITED BY ','
062700*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
062800         INTO WS-O-GAME-A, WS-O-PKG-A, WS-O-LIVE-A, WS-O-HIGH-A.
062900*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
063000     MOVE SPACES TO OFFER-REC.
063100*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
063200     IF WS-O-GAME-A IS NUMERIC
063300         MOVE WS-O-GAME-A TO OFFER-GAME-ID
063400     END-IF.
063500     IF WS-O-PKG-A IS NUMERIC
063600*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
063700         MOVE WS-O-PKG-A TO OFFER-PACKAGE-ID
063800     END-IF.
063900*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
064000     IF WS-O-LIVE-A IS NUMERIC
064100         MOVE WS-O-LIVE-A TO OFFER-HAS-LIVE
064200     ELSE
064300         MOVE ZERO TO OFFER-HAS-LIVE
064400     END-IF.
064500*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
064600     IF WS-O-HIGH-A IS NUMERIC
064700*          BRANCHES ON THE CONDITION TESTED ABOVE.
064800         MOVE WS-O-HIGH-A TO OFFER-HAS-HIGHLIGHTS
064900     ELSE
065000*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
065100         MOVE ZERO TO OFFER-HAS-HIGHLIGHTS
065200     END-IF.
065300*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
065400
065500 240-EXIT.
065600     EXIT.
065700
065800*----------------------------------------------------------------
065900*  494 - LOAD-PACKAGES.
066000*  DRIVES THE READ/PROCESS LOOP THAT BRINGS THE EXTRACT DATA INTO THE WORK
066100*  TABLE.
066200*----------------------------------------------------------------
066300 250-LOAD-PACKAGES.
066400
066500     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
066600     MOVE ZERO  TO PKGC-TAB-COUNT.
066700*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
066800     MOVE 'NO ' TO WS-EOF-PKG-SW.
066900*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
067000     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
067100*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
067200     PERFORM 258-PRSS-PKG-LINE THRU 258-EXIT
067300         UNTIL EOF-PKG.
067400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
067500
067600 250-EXIT.
067700     EXIT.
067800
067900*----------------------------------------------------------------
068000*  506 - READ-PKG-LINE.
068100*  WHEN THE SUPPLY RUNS OUT.
068200*----------------------------------------------------------------
068300 255-READ-PKG-LINE.
068400
068500     READ PKG-IN-FILE INTO PKG-IN-LINE
068600         AT END MOVE 'YES' TO WS-EOF-PKG-SW.
068700*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
068800
068900 255-EXIT.
069000     EXIT.
069100
069200*----------------------------------------------------------------
069300*  514 - PRSS-PKG-LINE.
069400*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
069500*----------------------------------------------------------------
069600 258-PRSS-PKG-LINE.
069700
069800     IF NOT HEADER-ALREADY-SKIPPED
069900         MOVE 'YES' TO WS-HEADER-SKIP-SW
070000     ELSE
070100*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
070200         PERFORM 259-SPLIT-PKG-LINE  THRU 259-EXIT
070300*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
070400         PERFORM 260-CONV-PACKAGE-PRICE THRU 260-EXIT
070500         PERFORM 265-ADD-PKG-ENTRY THRU 265-EXIT
070600     END-IF.
070700     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
070800*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
070900
071000 258-EXIT.
071100     EXIT.
071200
071300*----------------------------------------------------------------
071400*  528 - SPLIT-PKG-LINE.
071500*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
071600*----------------------------------------------------------------
071700 259-SPLIT-PKG-LINE.
071800
071900     MOVE SPACES TO WS-PKG-CSV-FIELDS.
072000     UNSTRING PKG-IN-LINE DELIMITED BY ','
072100*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
072200         INTO WS-P-ID-A, WS-P-NAME-A, WS-P-MONTHLY-A,
072300*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
072400              WS-P-YEARLY-A.
072500*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
072600     MOVE SPACES TO PKGC-REC.
072700     IF WS-P-ID-A IS NUMERIC
072800*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
072900         MOVE WS-P-ID-A TO PACKAGE-ID
073000     END-IF.
073100*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
073200     MOVE WS-P-NAME-A TO PACKAGE-NAME.
073300*          MOVES THE VALUE INTO ITS WORKING FIELD.
073400     IF WS-P-MONTHLY-A IS NUMERIC AND WS-P-MONTHLY-A NOT = SPACES
073500*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
073600         MOVE WS-P-MONTHLY-A TO MONTHLY-PRICE-CENTS
073700     ELSE
073800*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
073900         MOVE ZERO TO MONTHLY-PRICE-CENTS
074000     END-IF.
074100*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
074200     IF WS-P-YEARLY-A IS NUMERIC AND WS-P-YEARLY-A NOT = SPACES
074300*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
074400         MOVE WS-P-YEARLY-A TO YEARLY-PRICE-CENTS
074500     ELSE
074600         MOVE ZERO TO YEARLY-PRICE-CENTS
074700     END-IF.
074800
074900 259-EXIT.
075000     EXIT.
075100
075200*----------------------------------------------------------------
075300*  553 - CONV-PACKAGE-PRICE.
075400*  CONVERTS AN EDITED TEXT FIELD FROM THE EXTRACT INTO ITS NUMERIC WORKING
075500*  FORM.
075600*----------------------------------------------------------------
075700 260-CONV-PACKAGE-PRICE.
075800
075900     COMPUTE MONTHLY-PRICE-CU ROUNDED =
076000         MONTHLY-PRICE-CENTS / 100.
076100*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
076200     COMPUTE YEARLY-PRICE-CU ROUNDED =
076300*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
076400         YEARLY-PRICE-CENTS / 100.
076500*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
076600
076700 260-EXIT.
076800     EXIT.
076900
077000*----------------------------------------------------------------
077100*  563 - ADD-PKG-ENTRY.
077200*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
077300*----------------------------------------------------------------
077400 265-ADD-PKG-ENTRY.
077500
077600     SET PKGC-IX TO 1.
077700     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
077800*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
077900     SEARCH PKGC-TAB-ENTRY
078000         AT END NEXT SENTENCE
078100         WHEN PT-PACKAGE-ID (PKGC-IX) = PACKAGE-ID
078200             MOVE 'YES' TO WS-MATCH-FOUND-SW.
078300*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
078400
078500     IF MATCH-NOT-FOUND
078600         ADD 1 TO PKGC-TAB-COUNT
078700*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
078800         SET PKGC-IX TO PKGC-TAB-COUNT
078900     END-IF.
079000*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
079100     MOVE PACKAGE-ID       TO PT-PACKAGE-ID (PKGC-IX).
079200     MOVE PACKAGE-NAME     TO PT-PACKAGE-NAME (PKGC-IX).
079300*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
079400     MOVE MONTHLY-PRICE-CU TO PT-MONTHLY-PRICE-CU (PKGC-IX).
079500     MOVE YEARLY-PRICE-CU  TO PT-YEARLY-PRICE-CU (PKGC-IX).
079600*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
079700
079800 265-EXIT.
079900     EXIT.
080000
080100*****************************************************************
080200*  280 - READ THE TEAM/TOURNAMENT/CANDIDATE-PACKAGE/PREFERENCE
080300*  REQUEST CARD DECK.
080400*****************************************************************
080500 280-READ-LP-REQUEST.
080600
080700     MOVE SPACES TO FILTER-REQUEST.
080800     MOVE ZERO   TO FREQ-TEAM-COUNT, FREQ-TOUR-COUNT.
080900*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
081000     MOVE 'BOTH' TO FREQ-COVERAGE-PREF.
081100*          MOVES THE VALUE INTO ITS WORKING FIELD.
081200     MOVE SPACES TO LP-CANDIDATE-LIST.
081300*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
081400     MOVE ZERO   TO CAND-PKG-COUNT.
081500     MOVE 'NO '  TO WS-EOF-LP-SW.
081600*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
081700     PERFORM 282-READ-ONE-LP-CARD THRU 282-EXIT.
081800     PERFORM 284-PRSS-ONE-LP-CARD THRU 284-EXIT
081900*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
082000         UNTIL EOF-LP OR LP-CARD-IS-END.
082100*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
082200
082300 280-EXIT.
082400     EXIT.
082500
082600*----------------------------------------------------------------
082700*  603 - READ-ONE-LP-CARD.
082800*  WHEN THE SUPPLY RUNS OUT.
082900*----------------------------------------------------------------
083000 282-READ-ONE-LP-CARD.
083100
083200     READ LP-IN-FILE INTO LP-IN-REC
083300         AT END MOVE 'YES' TO WS-EOF-LP-SW.
083400*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
083500
083600 282-EXIT.
083700     EXIT.
083800
083900*----------------------------------------------------------------
084000*  611 - PRSS-ONE-LP-CARD.
084100*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
084200*----------------------------------------------------------------
084300 284-PRSS-ONE-LP-CARD.
084400
084500     EVALUATE TRUE
084600         WHEN LP-CARD-IS-TEAM
084700*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
084800             ADD 1 TO FREQ-TEAM-COUNT
084900*          BRINGS THE RUNNING FIGURE UP TO DATE.
085000             MOVE LP-CARD-DATA
085100*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
085200                 TO FREQ-TEAM-LIST (FREQ-TEAM-COUNT)
085300         WHEN LP-CARD-IS-TOUR
085400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
085500             ADD 1 TO FREQ-TOUR-COUNT
085600             MOVE LP-CARD-DATA
085700*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
085800                 TO FREQ-TOUR-LIST (FREQ-TOUR-COUNT)
085900         WHEN LP-CARD-IS-PKG
086000*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
086100             ADD 1 TO CAND-PKG-COUNT
086200             IF LP-CARD-DATA (1:9) IS NUMERIC
086300*          BRANCHES ON THE CONDITION TESTED ABOVE.
086400                 MOVE LP-CARD-DATA (1:9)
086500                     TO CAND-PKG-ID-LIST (CAND-PKG-COUNT)
086600             ELSE
086700*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
086800                 MOVE ZERO TO CAND-PKG-ID-LIST (CAND-PKG-COUNT)
086900             END-IF
087000         WHEN LP-CARD-IS-PREF
087100*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
087200             MOVE LP-CARD-DATA (1:10) TO FREQ-COVERAGE-PREF
087300         WHEN OTHER
087400*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
087500             CONTINUE
087600     END-EVALUATE.
087700*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
087800     PERFORM 282-READ-ONE-LP-CARD THRU 282-EXIT.
087900
088000 284-EXIT.
088100     EXIT.
088200
088300*****************************************************************
088400*  300 - RESOLVE EVERY CARD-DECK PACKAGE ID TO A CATALOG ROW.  A
088500*  PACKAGE ID NOT FOUND IN THE CATALOG IS SILENTLY DROPPED - THE
088600*  SOLVER NEVER SEES IT.
088700*****************************************************************
088800 300-RESOLVE-CANDIDATES.
088900
089000     MOVE ZERO TO WS-CAND-COUNT.
089100     IF CAND-PKG-COUNT > 0
089200*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
089300         SET WS-SRC-SUB TO 1
089400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
089500         PERFORM 305-RESOLVE-ONE-CAND THRU 305-EXIT
089600             VARYING WS-SRC-SUB FROM 1 BY 1
089700                 UNTIL WS-SRC-SUB > CAND-PKG-COUNT
089800     END-IF.
089900
090000 300-EXIT.
090100     EXIT.
090200
090300*----------------------------------------------------------------
090400*  658 - RESOLVE-ONE-CAND.
090500*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
090600*----------------------------------------------------------------
090700 305-RESOLVE-ONE-CAND.
090800
090900     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
091000     SET PKGC-IX TO 1.
091100*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
091200     SEARCH PKGC-TAB-ENTRY
091300         AT END NEXT SENTENCE
091400         WHEN PT-PACKAGE-ID (PKGC-IX) = CAND-PKG-ID-LIST (WS-SRC-SUB)
091500             MOVE 'YES' TO WS-MATCH-FOUND-SW.
091600*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
091700
091800     IF MATCH-FOUND
091900         ADD 1 TO WS-CAND-COUNT
092000*          UPDATES THE WORKING FIGURE USED FARTHER ON.
092100         MOVE CAND-PKG-ID-LIST (WS-SRC-SUB)
092200*          MOVES THE VALUE INTO ITS WORKING FIELD.
092300             TO CRE-PKG-ID (WS-CAND-COUNT)
092400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
092500         MOVE PT-MONTHLY-PRICE-CU (PKGC-IX)
092600             TO CRE-PRICE-CU (WS-CAND-COUNT)
092700     END-IF.
092800
092900 305-EXIT.
093000     EXIT.
093100
093200*****************************************************************
093300*  340 - BUILD THE PER-SUBJECT/PER-CANDIDATE COVERAGE CELLS.  ONE
093400*  CELL PER (TEAM-OR-TOURNAMENT, RESOLVED CANDIDATE) PAIR.
093500*  RESTATED FROM STRMFILT'S 320/325/330/335/350/355/560.
093600*****************************************************************
093700 340-BUILD-CONSTRAINTS.
093800
093900     COMPUTE WS-SUBJ-COUNT = FREQ-TEAM-COUNT + FREQ-TOUR-COUNT.
094000     IF WS-SUBJ-COUNT > 0 AND WS-CAND-COUNT > 0
094100*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
094200         SET WS-SUBJ-SUB TO 1
094300*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
094400         PERFORM 345-BUILD-ONE-SUBJ-ROW THRU 345-EXIT
094500             VARYING WS-SUBJ-SUB FROM 1 BY 1
094600                 UNTIL WS-SUBJ-SUB > WS-SUBJ-COUNT
094700     END-IF.
094800
094900 340-EXIT.
095000     EXIT.
095100
095200*----------------------------------------------------------------
095300*  696 - BUILD-ONE-SUBJ-ROW.
095400*  ASSEMBLES A WORKING LIST OUT OF THE TABLE ENTRIES THAT QUALIFY.
095500*----------------------------------------------------------------
095600 345-BUILD-ONE-SUBJ-ROW.
095700
095800     SET WS-CAND-SUB TO 1.
095900     PERFORM 350-CALC-ONE-CELL THRU 350-EXIT
096000         VARYING WS-CAND-SUB FROM 1 BY 1
096100*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
096200             UNTIL WS-CAND-SUB > WS-CAND-COUNT.
096300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
096400
096500 345-EXIT.
096600     EXIT.
096700
096800*----------------------------------------------------------------
096900*  706 - CALC-ONE-CELL.
097000*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
097100*----------------------------------------------------------------
097200 350-CALC-ONE-CELL.
097300
097400     MOVE ZERO TO WS-TOTAL-COUNT, WS-COVERED-LIVE-COUNT,
097500                  WS-COVERED-HIGH-COUNT.
097600*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
097700     IF WS-SUBJ-SUB NOT > FREQ-TEAM-COUNT
097800*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
097900         SET GAME-IX TO 1
098000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
098100         PERFORM 355-CHECK-TEAM-GAME THRU 355-EXIT
098200             VARYING GAME-IX FROM 1 BY 1
098300*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
098400                 UNTIL GAME-IX > GAME-TAB-COUNT
098500     ELSE
098600*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
098700         COMPUTE WS-TOUR-SUB = WS-SUBJ-SUB - FREQ-TEAM-COUNT
098800*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
098900         SET GAME-IX TO 1
099000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
099100         PERFORM 358-CHECK-TOUR-GAME THRU 358-EXIT
099200             VARYING GAME-IX FROM 1 BY 1
099300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
099400                 UNTIL GAME-IX > GAME-TAB-COUNT
099500     END-IF.
099600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
099700     PERFORM 370-RESOLVE-CELL-PREF THRU 370-EXIT.
099800*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
099900     MOVE WS-SUBJ-LIVE-PCT TO WS-LIVE-CELL (WS-SUBJ-SUB, WS-CAND-SUB).
100000*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
100100     MOVE WS-SUBJ-HIGH-PCT TO WS-HIGH-CELL (WS-SUBJ-SUB, WS-CAND-SUB).
100200     MOVE WS-SUBJ-RESOLVED-PCT
100300*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
100400         TO WS-RESOLVED-CELL (WS-SUBJ-SUB, WS-CAND-SUB).
100500
100600 350-EXIT.
100700     EXIT.
100800
100900*----------------------------------------------------------------
101000*  731 - CHECK-TEAM-GAME.
101100*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
101200*  PERFORMED IT.
101300*----------------------------------------------------------------
101400 355-CHECK-TEAM-GAME.
101500
101600     IF GT-TEAM-HOME (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-SUB)
101700        OR GT-TEAM-AWAY (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-SUB)
101800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
101900         ADD 1 TO WS-TOTAL-COUNT
102000*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
102100         PERFORM 365-SCAN-GAME-OFFERS THRU 365-EXIT
102200     END-IF.
102300
102400 355-EXIT.
102500     EXIT.
102600
102700*----------------------------------------------------------------
102800*  742 - CHECK-TOUR-GAME.
102900*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
103000*  PERFORMED IT.
103100*----------------------------------------------------------------
103200 358-CHECK-TOUR-GAME.
103300
103400     IF GT-TOURNAMENT-NAME (GAME-IX) = FREQ-TOUR-LIST (WS-TOUR-SUB)
103500         ADD 1 TO WS-TOTAL-COUNT
103600*          BRINGS THE RUNNING FIGURE UP TO DATE.
103700         PERFORM 365-SCAN-GAME-OFFERS THRU 365-EXIT
103800     END-IF.
103900*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
104000
104100 358-EXIT.
104200     EXIT.
104300
104400*----------------------------------------------------------------
104500*  752 - SCAN-GAME-OFFERS.
104600*  STEPS THROUGH A TABLE LOOKING FOR ENTRIES THAT MATCH THE CURRENT
104700*  CRITERIA.
104800*----------------------------------------------------------------
104900 365-SCAN-GAME-OFFERS.
105000
105100     SET WS-MATCH-FOUND-SW TO 'NO '.
105200     SET OFFER-IX TO 1.
105300*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
105400     PERFORM 367-CHECK-ONE-OFFER THRU 367-EXIT
105500         VARYING OFFER-IX FROM 1 BY 1
105600*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
105700             UNTIL OFFER-IX > OFFER-TAB-COUNT
105800                OR MATCH-FOUND.
105900*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
106000
106100 365-EXIT.
106200     EXIT.
106300
106400*----------------------------------------------------------------
106500*  764 - CHECK-ONE-OFFER.
106600*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
106700*  PERFORMED IT.
106800*----------------------------------------------------------------
106900 367-CHECK-ONE-OFFER.
107000
107100     IF OT-GAME-ID (OFFER-IX) = GT-GAME-ID (GAME-IX)
107200        AND OT-PACKAGE-ID (OFFER-IX) = CRE-PKG-ID (WS-CAND-SUB)
107300*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
107400         IF OT-HAS-LIVE (OFFER-IX) = 1
107500*          BRANCHES ON THE CONDITION TESTED ABOVE.
107600             ADD 1 TO WS-COVERED-LIVE-COUNT
107700         END-IF
107800         IF OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
107900*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
108000             ADD 1 TO WS-COVERED-HIGH-COUNT
108100         END-IF
108200*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
108300         IF OT-HAS-LIVE (OFFER-IX) = 1
108400*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
108500            OR OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
108600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
108700             MOVE 'YES' TO WS-MATCH-FOUND-SW
108800         END-IF
108900     END-IF.
109000
109100 367-EXIT.
109200     EXIT.
109300
109400*****************************************************************
109500*  370-RESOLVE-CELL-PREF - COVERAGE-PREF RESOLUTION: LIVE ONLY,
109600*  HIGHLIGHTS ONLY, OR THE MAX OF BOTH - RESTATED FROM STRMFILT'S
109700*  560-RESOLVE-COV-PREF.
109800*****************************************************************
109900 370-RESOLVE-CELL-PREF.
110000
110100     IF WS-TOTAL-COUNT = ZERO
110200         MOVE ZERO TO WS-SUBJ-LIVE-PCT, WS-SUBJ-HIGH-PCT,
110300*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
110400                      WS-SUBJ-RESOLVED-PCT
110500     ELSE
110600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
110700         COMPUTE WS-SUBJ-LIVE-PCT ROUNDED =
110800             WS-COVERED-LIVE-COUNT / WS-TOTAL-COUNT
110900*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
111000         COMPUTE WS-SUBJ-HIGH-PCT ROUNDED =
111100             WS-COVERED-HIGH-COUNT / WS-TOTAL-COUNT
111200*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
111300         EVALUATE TRUE
111400             WHEN FREQ-PREF-LIVE
111500*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
111600                 MOVE WS-SUBJ-LIVE-PCT TO WS-SUBJ-RESOLVED-PCT
111700             WHEN FREQ-PREF-HIGHLIGHTS
111800*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
111900                 MOVE WS-SUBJ-HIGH-PCT TO WS-SUBJ-RESOLVED-PCT
112000             WHEN OTHER
112100*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
112200                 IF WS-SUBJ-LIVE-PCT > WS-SUBJ-HIGH-PCT
112300*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
112400                     MOVE WS-SUBJ-LIVE-PCT TO WS-SUBJ-RESOLVED-PCT
112500                 ELSE
112600                     MOVE WS-SUBJ-HIGH-PCT TO WS-SUBJ-RESOLVED-PCT
112700                 END-IF
112800         END-EVALUATE
112900     END-IF.
113000*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
113100
113200 370-EXIT.
113300     EXIT.
113400
113500*****************************************************************
113600*  400 - OBJECTIVE COEFFICIENT PER CANDIDATE: AVERAGE RESOLVED
113700*  COVERAGE ACROSS EVERY REQUESTED SUBJECT, TIMES 1000, LESS THE
113800*  CANDIDATE'S MONTHLY PRICE.
113900*****************************************************************
114000 400-BUILD-OBJECTIVE.
114100
114200     IF WS-CAND-COUNT > 0
114300         SET WS-CAND-SUB TO 1
114400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
114500         PERFORM 405-CALC-ONE-OBJ-COEF THRU 405-EXIT
114600             VARYING WS-CAND-SUB FROM 1 BY 1
114700*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
114800                 UNTIL WS-CAND-SUB > WS-CAND-COUNT
114900     END-IF.
115000*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
115100
115200 400-EXIT.
115300     EXIT.
115400
115500*----------------------------------------------------------------
115600*  832 - CALC-ONE-OBJ-COEF.
115700*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
115800*----------------------------------------------------------------
115900 405-CALC-ONE-OBJ-COEF.
116000
116100     MOVE ZERO TO WS-COV-SUM.
116200     IF WS-SUBJ-COUNT > 0
116300*          BRANCHES ON THE CONDITION TESTED ABOVE.
116400         SET WS-SUBJ-SUB TO 1
116500*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
116600         PERFORM 408-ADD-ONE-SUBJ-COV THRU 408-EXIT
116700             VARYING WS-SUBJ-SUB FROM 1 BY 1
116800                 UNTIL WS-SUBJ-SUB > WS-SUBJ-COUNT
116900     END-IF.
117000     IF WS-SUBJ-COUNT = ZERO
117100*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
117200         MOVE ZERO TO CRE-AVG-COV (WS-CAND-SUB)
117300     ELSE
117400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
117500         COMPUTE CRE-AVG-COV (WS-CAND-SUB) ROUNDED =
117600             WS-COV-SUM / WS-SUBJ-COUNT
117700     END-IF.
117800     COMPUTE CRE-OBJ-COEF (WS-CAND-SUB) ROUNDED =
117900*          UPDATES THE WORKING FIGURE USED FARTHER ON.
118000         (CRE-AVG-COV (WS-CAND-SUB) * 1000)
118100*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
118200             - CRE-PRICE-CU (WS-CAND-SUB).
118300*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
118400     MOVE CRE-OBJ-COEF (WS-CAND-SUB)
118500         TO WS-OBJ-COEF-ENTRY (WS-CAND-SUB).
118600*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
118700
118800 405-EXIT.
118900     EXIT.
119000
119100*----------------------------------------------------------------
119200*  856 - ADD-ONE-SUBJ-COV.
119300*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
119400*----------------------------------------------------------------
119500 408-ADD-ONE-SUBJ-COV.
119600
119700     ADD WS-RESOLVED-CELL (WS-SUBJ-SUB, WS-CAND-SUB) TO WS-COV-SUM.
119800
119900 408-EXIT.
120000     EXIT.
120100
120200*****************************************************************
120300*  500 - HAND THE PROBLEM TO THE SIMPLEX SOLVER.  A REQUEST WITH
120400*  NO RESOLVED CANDIDATES OR NO SUBJECTS CANNOT BE SOLVED AND IS
120500*  TREATED AS A FAILURE WITHOUT CALLING STRMSMPX AT ALL.
120600*****************************************************************
120700 500-SOLVE-LP.
120800
120900     MOVE 'NO ' TO WS-REQUEST-FAILED-SW.
121000     IF WS-CAND-COUNT = ZERO OR WS-SUBJ-COUNT = ZERO
121100*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
121200         MOVE 'YES' TO WS-REQUEST-FAILED-SW
121300     ELSE
121400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
121500         CALL 'STRMSMPX' USING WS-CAND-COUNT, WS-SUBJ-COUNT,
121600             WS-SIMPLEX-OBJ-COEF, WS-RESOLVED-MATRIX,
121700*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
121800             WS-SIMPLEX-SOLUTION, WS-FEASIBLE-SW
121900         PERFORM 600-CHECK-FEASIBLE THRU 600-EXIT
122000     END-IF.
122100*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
122200
122300 500-EXIT.
122400     EXIT.
122500
122600*----------------------------------------------------------------
122700*  883 - CHECK-FEASIBLE.
122800*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
122900*  PERFORMED IT.
123000*----------------------------------------------------------------
123100 600-CHECK-FEASIBLE.
123200
123300     IF LP-INFEASIBLE
123400         MOVE 'YES' TO WS-REQUEST-FAILED-SW
123500     END-IF.
123600*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
123700
123800 600-EXIT.
123900     EXIT.
124000
124100*****************************************************************
124200*  620 - MARK THE SELECTED CANDIDATES.  BINARY THRESHOLD IS
124300*  STRICTLY GREATER THAN 0.5, NOT AT-OR-ABOVE.
124400*****************************************************************
124500 620-MARK-SELECTED.
124600
124700     SET WS-CAND-SUB TO 1.
124800     PERFORM 625-MARK-ONE-CAND THRU 625-EXIT
124900         VARYING WS-CAND-SUB FROM 1 BY 1
125000*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
125100             UNTIL WS-CAND-SUB > WS-CAND-COUNT.
125200*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
125300
125400 620-EXIT.
125500     EXIT.
125600
125700*----------------------------------------------------------------
125800*  906 - MARK-ONE-CAND.
125900*  FLAGS A TABLE ENTRY SO LATER PASSES KNOW IT HAS ALREADY BEEN HANDLED.
126000*----------------------------------------------------------------
126100 625-MARK-ONE-CAND.
126200
126300     IF WS-SOLUTION-ENTRY (WS-CAND-SUB) > .5
126400         MOVE 'Y' TO CRE-SELECTED-SW (WS-CAND-SUB)
126500     END-IF.
126600*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
126700
126800 625-EXIT.
126900     EXIT.
127000
127100*****************************************************************
127200*  700 - FINAL BLENDED COVERAGE - DELIBERATELY DIFFERENT FROM THE
127300*  CONSTRAINT-BUILDING SUM: THIS TAKES THE MAX ACROSS SELECTED
127400*  CANDIDATES PER SUBJECT, THEN AVERAGES THE MAXIMA.
127500*****************************************************************
127600 700-CALC-FINAL-COVERAGE.
127700
127800     MOVE ZERO TO WS-FINAL-LIVE-SUM, WS-FINAL-HIGH-SUM.
127900     IF WS-SUBJ-COUNT > 0
128000*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
128100         SET WS-SUBJ-SUB TO 1
128200*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
128300         PERFORM 705-CALC-ONE-SUBJ-MAX THRU 705-EXIT
128400             VARYING WS-SUBJ-SUB FROM 1 BY 1
128500                 UNTIL WS-SUBJ-SUB > WS-SUBJ-COUNT
128600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
128700         COMPUTE LPRS-LIVE-PCT ROUNDED =
128800             WS-FINAL-LIVE-SUM / WS-SUBJ-COUNT
128900*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
129000         COMPUTE LPRS-HIGH-PCT ROUNDED =
129100*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
129200             WS-FINAL-HIGH-SUM / WS-SUBJ-COUNT
129300     ELSE
129400         MOVE ZERO TO LPRS-LIVE-PCT, LPRS-HIGH-PCT
129500     END-IF.
129600
129700 700-EXIT.
129800     EXIT.
129900
130000*----------------------------------------------------------------
130100*  939 - CALC-ONE-SUBJ-MAX.
130200*  WORKS OUT ONE OF THE FIGURES CARRIED FORWARD FOR THE REST OF THIS RUN.
130300*----------------------------------------------------------------
130400 705-CALC-ONE-SUBJ-MAX.
130500
130600     MOVE ZERO TO WS-BEST-LIVE, WS-BEST-HIGH.
130700     SET WS-CAND-SUB TO 1.
130800*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
130900     PERFORM 708-CHECK-ONE-CAND-MAX THRU 708-EXIT
131000         VARYING WS-CAND-SUB FROM 1 BY 1
131100*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
131200             UNTIL WS-CAND-SUB > WS-CAND-COUNT.
131300     ADD WS-BEST-LIVE TO WS-FINAL-LIVE-SUM.
131400*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
131500     ADD WS-BEST-HIGH TO WS-FINAL-HIGH-SUM.
131600
131700 705-EXIT.
131800     EXIT.
131900
132000*----------------------------------------------------------------
132100*  952 - CHECK-ONE-CAND-MAX.
132200*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
132300*  PERFORMED IT.
132400*----------------------------------------------------------------
132500 708-CHECK-ONE-CAND-MAX.
132600
132700     IF CRE-SELECTED (WS-CAND-SUB)
132800         IF WS-LIVE-CELL (WS-SUBJ-SUB, WS-CAND-SUB) > WS-BEST-LIVE
132900*          BRANCHES ON THE CONDITION TESTED ABOVE.
133000             MOVE WS-LIVE-CELL (WS-SUBJ-SUB, WS-CAND-SUB)
133100*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
133200                 TO WS-BEST-LIVE
133300         END-IF
133400         IF WS-HIGH-CELL (WS-SUBJ-SUB, WS-CAND-SUB) > WS-BEST-HIGH
133500*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
133600             MOVE WS-HIGH-CELL (WS-SUBJ-SUB, WS-CAND-SUB)
133700                 TO WS-BEST-HIGH
133800         END-IF
133900     END-IF.
134000*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
134100
134200 708-EXIT.
134300     EXIT.
134400
134500*****************************************************************
134600*  730 - INFORMATIONAL COVERED/TOTAL GAMES COUNT.  A UNION GAME IS
134700*  "COVERED" WHEN ANY SELECTED CANDIDATE HAS ANY OFFER ROW FOR IT -
134800*  FLAG-AGNOSTIC, SAME RULE STRMCOMB USES FOR ITS SEQUENTIAL MONTHS.
134900*****************************************************************
135000 730-COUNT-COVERED-GAMES.
135100
135200     PERFORM 732-BUILD-UNION-GAMES THRU 732-EXIT.
135300     MOVE UNION-GAME-COUNT TO LPRS-TOTAL-GAMES.
135400*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
135500     MOVE ZERO TO WS-COVERED-GAME-COUNT.
135600*          MOVES THE VALUE INTO ITS WORKING FIELD.
135700     IF UNION-GAME-COUNT > 0
135800*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
135900         SET WS-GAME-SUB TO 1
136000         PERFORM 745-CHECK-ONE-UNION-GAME THRU 745-EXIT
136100             VARYING WS-GAME-SUB FROM 1 BY 1
136200                 UNTIL WS-GAME-SUB > UNION-GAME-COUNT
136300     END-IF.
136400*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
136500     MOVE WS-COVERED-GAME-COUNT TO LPRS-COVERED-GAMES.
136600*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
136700
136800 730-EXIT.
136900     EXIT.
137000
137100*----------------------------------------------------------------
137200*  989 - BUILD-UNION-GAMES.
137300*  ASSEMBLES A WORKING LIST OUT OF THE TABLE ENTRIES THAT QUALIFY.
137400*----------------------------------------------------------------
137500 732-BUILD-UNION-GAMES.
137600
137700     MOVE ZERO TO UNION-GAME-COUNT.
137800     SET GAME-IX TO 1.
137900*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
138000     PERFORM 735-CHECK-ONE-GAME-FOR-UNION THRU 735-EXIT
138100         VARYING GAME-IX FROM 1 BY 1
138200*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
138300             UNTIL GAME-IX > GAME-TAB-COUNT.
138400
138500 732-EXIT.
138600     EXIT.
138700
138800*----------------------------------------------------------------
138900*  1000 - CHECK-ONE-GAME-FOR-UNION.
139000*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
139100*  PERFORMED IT.
139200*----------------------------------------------------------------
139300 735-CHECK-ONE-GAME-FOR-UNION.
139400
139500     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
139600     IF FREQ-TEAM-COUNT > 0
139700*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
139800         SET WS-SUBJ-SUB TO 1
139900*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
140000         PERFORM 737-CHECK-TEAM-MATCH THRU 737-EXIT
140100             VARYING WS-SUBJ-SUB FROM 1 BY 1
140200                 UNTIL WS-SUBJ-SUB > FREQ-TEAM-COUNT
140300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
140400                    OR MATCH-FOUND
140500     END-IF.
140600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
140700     IF NOT MATCH-FOUND AND FREQ-TOUR-COUNT > 0
140800*          BRANCHES ON THE CONDITION TESTED ABOVE.
140900         SET WS-SUBJ-SUB TO 1
141000*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
141100         PERFORM 739-CHECK-TOUR-MATCH THRU 739-EXIT
141200             VARYING WS-SUBJ-SUB FROM 1 BY 1
141300*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
141400                 UNTIL WS-SUBJ-SUB > FREQ-TOUR-COUNT
141500                    OR MATCH-FOUND
141600     END-IF.
141700*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
141800     IF MATCH-FOUND
141900*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
142000         ADD 1 TO UNION-GAME-COUNT
142100         MOVE GT-GAME-ID (GAME-IX) TO UG-GAME-ID (UNION-GAME-COUNT)
142200*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
142300         MOVE 'N' TO UG-COVERED-SW (UNION-GAME-COUNT)
142400     END-IF.
142500*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
142600
142700 735-EXIT.
142800     EXIT.
142900
143000*----------------------------------------------------------------
143100*  1026 - CHECK-TEAM-MATCH.
143200*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
143300*  PERFORMED IT.
143400*----------------------------------------------------------------
143500 737-CHECK-TEAM-MATCH.
143600
143700     IF GT-TEAM-HOME (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-SUB)
143800        OR GT-TEAM-AWAY (GAME-IX) = FREQ-TEAM-LIST (WS-SUBJ-SUB)
143900*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
144000         MOVE 'YES' TO WS-MATCH-FOUND-SW
144100     END-IF.
144200*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
144300
144400 737-EXIT.
144500     EXIT.
144600
144700*----------------------------------------------------------------
144800*  1036 - CHECK-TOUR-MATCH.
144900*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
145000*  PERFORMED IT.
145100*----------------------------------------------------------------
145200 739-CHECK-TOUR-MATCH.
145300
145400     IF GT-TOURNAMENT-NAME (GAME-IX) = FREQ-TOUR-LIST (WS-SUBJ-SUB)
145500         MOVE 'YES' TO WS-MATCH-FOUND-SW
145600     END-IF.
145700*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
145800
145900 739-EXIT.
146000     EXIT.
146100
146200*----------------------------------------------------------------
146300*  1045 - CHECK-ONE-UNION-GAME.
146400*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
146500*  PERFORMED IT.
146600*----------------------------------------------------------------
146700 745-CHECK-ONE-UNION-GAME.
146800
146900     PERFORM 748-OFFER-EXISTS-FOR-SEL THRU 748-EXIT.
147000     IF MATCH-FOUND
147100*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
147200         MOVE 'Y' TO UG-COVERED-SW (WS-GAME-SUB)
147300*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
147400         ADD 1 TO WS-COVERED-GAME-COUNT
147500     END-IF.
147600
147700 745-EXIT.
147800     EXIT.
147900
148000*----------------------------------------------------------------
148100*  1056 - OFFER-EXISTS-FOR-SEL.
148200*  WORKS WITH ONE ENTRY FROM THE OFFER EXTRACT TABLE.
148300*----------------------------------------------------------------
148400 748-OFFER-EXISTS-FOR-SEL.
148500
148600     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
148700     SET WS-CAND-SUB TO 1.
148800*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
148900     PERFORM 750-SCAN-ONE-CAND-OFFER THRU 750-EXIT
149000         VARYING WS-CAND-SUB FROM 1 BY 1
149100*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
149200             UNTIL WS-CAND-SUB > WS-CAND-COUNT
149300                OR MATCH-FOUND.
149400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
149500
149600 748-EXIT.
149700     EXIT.
149800
149900*----------------------------------------------------------------
150000*  1068 - SCAN-ONE-CAND-OFFER.
150100*  STEPS THROUGH A TABLE LOOKING FOR ENTRIES THAT MATCH THE CURRENT
150200*  CRITERIA.
150300*----------------------------------------------------------------
150400 750-SCAN-ONE-CAND-OFFER.
150500
150600     IF CRE-SELECTED (WS-CAND-SUB)
150700         SET OFFER-IX TO 1
150800*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
150900         PERFORM 752-CHECK-ONE-OFFER-ROW THRU 752-EXIT
151000             VARYING OFFER-IX FROM 1 BY 1
151100*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
151200                 UNTIL OFFER-IX > OFFER-TAB-COUNT
151300                    OR MATCH-FOUND
151400     END-IF.
151500
151600 750-EXIT.
151700     EXIT.
151800
151900*----------------------------------------------------------------
152000*  1081 - CHECK-ONE-OFFER-ROW.
152100*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
152200*  PERFORMED IT.
152300*----------------------------------------------------------------
152400 752-CHECK-ONE-OFFER-ROW.
152500
152600     IF OT-GAME-ID (OFFER-IX) = UG-GAME-ID (WS-GAME-SUB)
152700        AND OT-PACKAGE-ID (OFFER-IX) = CRE-PKG-ID (WS-CAND-SUB)
152800*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
152900         MOVE 'YES' TO WS-MATCH-FOUND-SW
153000     END-IF.
153100*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
153200
153300 752-EXIT.
153400     EXIT.
153500
153600*****************************************************************
153700*  760 - TOTAL PRICE AND THE SELECTED-PACKAGE-ID LIST, BOTH OUT OF
153800*  THE RESOLVED-CANDIDATE TABLE.
153900*****************************************************************
154000 760-CALC-TOTAL-PRICE.
154100
154200     MOVE ZERO TO LPRS-TOTAL-PRICE, LPRS-PKG-COUNT.
154300     IF WS-CAND-COUNT > 0
154400*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
154500         SET WS-CAND-SUB TO 1
154600*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
154700         PERFORM 765-ADD-ONE-SELECTED THRU 765-EXIT
154800             VARYING WS-CAND-SUB FROM 1 BY 1
154900                 UNTIL WS-CAND-SUB > WS-CAND-COUNT
155000     END-IF.
155100
155200 760-EXIT.
155300     EXIT.
155400
155500*----------------------------------------------------------------
155600*  1108 - ADD-ONE-SELECTED.
155700*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
155800*----------------------------------------------------------------
155900 765-ADD-ONE-SELECTED.
156000
156100     IF CRE-SELECTED (WS-CAND-SUB)
156200         ADD CRE-PRICE-CU (WS-CAND-SUB) TO LPRS-TOTAL-PRICE
156300*          BRINGS THE RUNNING FIGURE UP TO DATE.
156400         ADD 1 TO LPRS-PKG-COUNT
156500*          UPDATES THE WORKING FIGURE USED FARTHER ON.
156600         MOVE CRE-PKG-ID (WS-CAND-SUB)
156700*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
156800             TO LPRS-SELECTED-PKG-IDS (LPRS-PKG-COUNT)
156900     END-IF.
157000*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
157100
157200 765-EXIT.
157300     EXIT.
157400
157500*****************************************************************
157600*  800 - WRITE THE LP COMBINATION REPORT - ONE LINE PER SELECTED
157700*  PACKAGE PLUS ITS PRICE, THEN A SUMMARY LINE.  A FAILED REQUEST
157800*  WRITES A SINGLE EXPLANATORY LINE INSTEAD.
157900*****************************************************************
158000 800-WRITE-LP-RPT.
158100
158200     PERFORM 805-HEADINGS THRU 805-EXIT.
158300     IF LP-REQUEST-FAILED
158400*          BRANCHES ON THE CONDITION TESTED ABOVE.
158500         PERFORM 810-WRITE-FAILED-LINE THRU 810-EXIT
158600     ELSE
158700*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
158800         PERFORM 820-WRITE-SELECTED-LINES THRU 820-EXIT
158900         PERFORM 840-WRITE-SUMMARY-LINE THRU 840-EXIT
159000     END-IF.
159100
159200 800-EXIT.
159300     EXIT.
159400
159500*----------------------------------------------------------------
159600*  1138 - HEADINGS.
159700*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
159800*----------------------------------------------------------------
159900 805-HEADINGS.
160000
160100     ADD 1 TO WS-PAGE-COUNT.
160200     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
160300*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
160400     WRITE LP-OUT-LINE FROM HL-HEADER-1.
160500*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
160600     WRITE LP-OUT-LINE FROM HL-HEADER-2.
160700*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
160800     MOVE 2 TO WS-LINES-USED.
160900
161000 805-EXIT.
161100     EXIT.
161200
161300*----------------------------------------------------------------
161400*  1149 - WRITE-FAILED-LINE.
161500*  FORMATS AND WRITES ONE LINE OF THE PRINTED REPORT.
161600*----------------------------------------------------------------
161700 810-WRITE-FAILED-LINE.
161800
161900     WRITE LP-OUT-LINE FROM DL-FAILED-DETAIL.
162000     ADD 1 TO WS-LINES-USED.
162100*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
162200
162300 810-EXIT.
162400     EXIT.
162500
162600*----------------------------------------------------------------
162700*  1157 - WRITE-SELECTED-LINES.
162800*  FORMATS AND WRITES ONE LINE OF THE PRINTED REPORT.
162900*----------------------------------------------------------------
163000 820-WRITE-SELECTED-LINES.
163100
163200     SET WS-CAND-SUB TO 1.
163300     PERFORM 822-WRITE-ONE-IF-SELECTED THRU 822-EXIT
163400         VARYING WS-CAND-SUB FROM 1 BY 1
163500*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
163600             UNTIL WS-CAND-SUB > WS-CAND-COUNT.
163700*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
163800
163900 820-EXIT.
164000     EXIT.
164100
164200*----------------------------------------------------------------
164300*  1167 - WRITE-ONE-IF-SELECTED.
164400*  FORMATS AND WRITES ONE LINE OF THE PRINTED REPORT.
164500*----------------------------------------------------------------
164600 822-WRITE-ONE-IF-SELECTED.
164700
164800     IF CRE-SELECTED (WS-CAND-SUB)
164900         IF WS-LINES-USED > WS-LINES-PER-PAGE
165000*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
165100             PERFORM 805-HEADINGS THRU 805-EXIT
165200         END-IF
165300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
165400         MOVE SPACES TO DL-SELECTED-DETAIL
165500         MOVE CRE-PKG-ID (WS-CAND-SUB)   TO PKGID-DL
165600*          MOVES THE VALUE INTO ITS WORKING FIELD.
165700         MOVE CRE-PRICE-CU (WS-CAND-SUB) TO PRICE-DL
165800         WRITE LP-OUT-LINE FROM DL-SELECTED-DETAIL
165900*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
166000         ADD 1 TO WS-LINES-USED
166100     END-IF.
166200*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
166300
166400 822-EXIT.
166500     EXIT.
166600
166700*----------------------------------------------------------------
166800*  1183 - WRITE-SUMMARY-LINE.
166900*  FORMATS AND WRITES ONE LINE OF THE PRINTED REPORT.
167000*----------------------------------------------------------------
167100 840-WRITE-SUMMARY-LINE.
167200
167300     MOVE SPACES TO DL-SUMMARY-DETAIL.
167400     MOVE LPRS-TOTAL-PRICE TO TOTPRICE-DL.
167500*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
167600     MOVE LPRS-LIVE-PCT    TO LIVEPCT-DL.
167700*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
167800     MOVE LPRS-HIGH-PCT    TO HIGHPCT-DL.
167900*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
168000     WRITE LP-OUT-LINE FROM DL-SUMMARY-DETAIL.
168100     ADD 1 TO WS-LINES-USED.
168200*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
168300
168400 840-EXIT.
168500     EXIT.
168600
168700*----------------------------------------------------------------
168800*  1195 - DISPLAY-PROG-DIAG.
168900*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
169000*----------------------------------------------------------------
169100 850-DISPLAY-PROG-DIAG.
169200
169300     DISPLAY '****     STRMCOMP RUNNING    ****'.
169400     MOVE 'CANDIDATES RESOLVED                          '  TO
169500*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
169600          DISP-MESSAGE.
169700*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
169800     MOVE WS-CAND-COUNT TO DISP-VALUE.
169900*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
170000     DISPLAY DISPLAY-LINE.
170100     MOVE 'SUBJECTS IN REQUEST                          '  TO
170200*          MOVES THE VALUE INTO ITS WORKING FIELD.
170300          DISP-MESSAGE.
170400     MOVE WS-SUBJ-COUNT TO DISP-VALUE.
170500*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
170600     DISPLAY DISPLAY-LINE.
170700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
170800     IF LP-REQUEST-FAILED
170900*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
171000         DISPLAY 'NO FEASIBLE COMBINATION - REQUEST FAILED'
171100     ELSE
171200*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
171300         MOVE 'PACKAGES SELECTED                            '  TO
171400              DISP-MESSAGE
171500*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
171600         MOVE LPRS-PKG-COUNT TO DISP-VALUE
171700*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
171800         DISPLAY DISPLAY-LINE
171900     END-IF.
172000     DISPLAY '****     STRMCOMP EOJ        ****'.
172100*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
172200
172300 850-EXIT.
172400     EXIT.

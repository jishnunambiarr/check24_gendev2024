000100****************************************************************
000200*  FREQCPY  -  FILTER-REQUEST PARAMETER CARD LAYOUT
000300*
000400*  ONE CARD PER FILTER RUN, READ BY 200-READ-FILTER-CARD IN
000500*  STRMFILT - THE BATCH EQUIVALENT OF THE ON-LINE USER'S TEAM/
000600*  TOURNAMENT SELECTION, SORT CHOICE, COVERAGE PREFERENCE AND
000700*  PRICE CEILING.
000800****************************************************************
000900 01  FILTER-REQUEST.
001000     05  FREQ-TEAM-COUNT            PIC 9(2)  COMP VALUE ZERO.
001100     05  FREQ-TEAM-LIST OCCURS 20 TIMES
001200                          PIC X(40).
001300     05  FREQ-TOUR-COUNT            PIC 9(2)  COMP VALUE ZERO.
001400     05  FREQ-TOUR-LIST OCCURS 20 TIMES
001500                          PIC X(60).
001600     05  FREQ-SORT-OPTION           PIC X(8).
001700         88  FREQ-SORT-PRICE            VALUE 'PRICE'.
001800         88  FREQ-SORT-COVERAGE         VALUE 'COVERAGE'.
001900     05  FREQ-COVERAGE-PREF         PIC X(10).
002000         88  FREQ-PREF-LIVE              VALUE 'LIVE'.
002100         88  FREQ-PREF-HIGHLIGHTS        VALUE 'HIGHLIGHTS'.
002200         88  FREQ-PREF-BOTH               VALUE 'BOTH'.
002300     05  FREQ-MAX-PRICE-SW          PIC X(1)  VALUE 'N'.
002400         88  FREQ-MAX-PRICE-PRESENT      VALUE 'Y'.
002500     05  FREQ-MAX-PRICE             PIC 9(7)V99.
002600     05  FREQ-MAX-PRICE-R REDEFINES FREQ-MAX-PRICE.
002700         10  FREQ-MAX-PRICE-WHOLE   PIC 9(7).
002800         10  FREQ-MAX-PRICE-DEC     PIC 99.

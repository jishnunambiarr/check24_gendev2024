000100****************************************************************
000200*  CANDCPY  -  CALLER-SUPPLIED CANDIDATE PACKAGE LIST FOR THE
000300*  LP COMBINATION UNIT (STRMCOMP).  THESE ARE THE ONLY PACKAGES
000400*  THE SIMPLEX SOLVER IS ALLOWED TO PICK FROM - UNLIKE STRMCOMB'S
000500*  GREEDY RUN, WHICH CONSIDERS THE WHOLE CATALOG.
000600****************************************************************
000700 01  LP-CANDIDATE-LIST.
000800     05  CAND-PKG-COUNT             PIC 9(2)  COMP VALUE ZERO.
000900     05  CAND-PKG-ID-LIST OCCURS 50 TIMES
001000                             PIC 9(9).
001100     05  FILLER                     PIC X(8).

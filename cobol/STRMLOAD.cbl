000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STRMLOAD.
000300 AUTHOR.        R HOLLAND.
000400 INSTALLATION.  MATCHDAY SYSTEMS GROUP.
000500 DATE-WRITTEN.  03-11-94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO LOAD THE GAME / STREAMING-OFFER / STREAMING-  *
001100*  PACKAGE REFERENCE EXTRACTS, BUILD THE IN-MEMORY TABLES, AND   *
001200*  THEN COMPUTE LIVE AND HIGHLIGHTS COVERAGE PERCENTAGES FOR A   *
001300*  DECK OF REQUESTED TEAM/TOURNAMENT SUBJECT CARDS AGAINST EVERY *
001400*  PACKAGE IN THE CATALOG.  PRODUCES THE COVERAGE REPORT.  THIS  *
001500*  IS THE FIRST STEP OF THE NIGHTLY RATING RUN - STRMFILT,       *
001600*  STRMCOMB AND STRMCOMP EACH RESTATE THE SAME LOAD AND COVERAGE *
001700*  LOGIC AGAINST THEIR OWN COPY OF THE THREE EXTRACTS, THE WAY   *
001800*  THIS SHOP HAS ALWAYS WRITTEN STANDALONE BATCH STEPS.          *
001900******************************************************************
002000*  CHANGE LOG.
002100*    03-11-94  RH   0000  ORIGINAL PROGRAM.
002200*    07-22-94  RH   0014  ADD TOURNAMENT SUBJECTS, NOT JUST TEAMS.
002300*    11-03-95  JMQ  0031  FIX FIRST-MATCH-WINS SCAN ON OFFER LIST
002400*                         (WAS COUNTING A GAME TWICE WHEN A
002500*                         PACKAGE HAD TWO OFFER ROWS FOR IT).
002600*    02-18-97  JMQ  0052  WIDEN PACKAGE CATALOG TABLE TO 500.
002700*    09-09-98  RH   0066  Y2K - GSA-YEAR NOW 4 DIGITS THROUGHOUT,
002800*                         CENTURY NO LONGER ASSUMED ON COMPARES.
002900*    04-14-00  LPS  0079  SUBJECT CARD DECK CAN NOW MIX TEAMS AND
003000*                         TOURNAMENTS IN THE SAME RUN.
003100*    10-02-03  LPS  0095  PRICE CENTS-TO-CURRENCY CONVERSION MOVED
003200*                         HERE SO DOWNSTREAM STEPS NEVER DIVIDE.
003300*    03-19-05  LPS  0101  REMOVED IN-LINE PERFORM/END-PERFORM -
003400*                         SHOP STANDARD IS PERFORM...THRU...UNTIL
003500*                         OF A NAMED PARAGRAPH, PER THE AUDITOR'S
003600*                         CODING STANDARDS REVIEW THIS QUARTER.
003700*    08-10-06  LPS  0112  PUT THE GO TO BACK ON THE FOUR READ
003800*                         PARAGRAPHS AND THE EMPTY-FILE GUARD IN
003900*                         200-LOAD-GAMES - THE AT END CLAUSE
004000*                         SHOULD DROP STRAIGHT OUT TO THE EXIT
004100*                         PARAGRAPH THE WAY EVERY OTHER READ
004200*                         PARAGRAPH IN THIS SHOP HAS ALWAYS DONE
004300*                         IT, NOT FALL THROUGH ON THE CALLER'S
004400*                         UNTIL TEST.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT GAME-IN-FILE ASSIGN TO GAMEIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-GAME-FILE-STATUS.
006100
006200     SELECT OFFER-IN-FILE ASSIGN TO OFFERIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-OFFER-FILE-STATUS.
006500
006600     SELECT PKG-IN-FILE ASSIGN TO PKGIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-PKG-FILE-STATUS.
006900
007000     SELECT SUBJ-IN-FILE ASSIGN TO SUBJIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-SUBJ-FILE-STATUS.
007300
007400     SELECT COV-OUT-RPT ASSIGN TO COVRPT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-RPT-FILE-STATUS.
007700
007800 DATA DIVISION.
007900
008000 FILE SECTION.
008100
008200 FD  GAME-IN-FILE
008300     RECORDING MODE IS V
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS GAME-IN-LINE.
008600 01  GAME-IN-LINE                   PIC X(180).
008700
008800 FD  OFFER-IN-FILE
008900     RECORDING MODE IS V
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS OFFER-IN-LINE.
009200 01  OFFER-IN-LINE                  PIC X(40).
009300
009400 FD  PKG-IN-FILE
009500     RECORDING MODE IS V
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS PKG-IN-LINE.
009800 01  PKG-IN-LINE                    PIC X(100).
009900
010000*  SUBJECT CARD DECK - ONE TEAM OR TOURNAMENT NAME PER CARD,
010100*  PRECEDED BY A ONE-BYTE 'T' (TEAM) OR 'O' (TOURNAMENT) TAG.
010200 FD  SUBJ-IN-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 61 CHARACTERS
010600     DATA RECORD IS SUBJ-IN-REC.
010700 01  SUBJ-IN-REC.
010800     05  SUBJ-TAG                   PIC X(1).
010900         88  SUBJ-IS-TEAM               VALUE 'T'.
011000         88  SUBJ-IS-TOURNAMENT         VALUE 'O'.
011100     05  SUBJ-NAME                  PIC X(60).
011200
011300 FD  COV-OUT-RPT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 133 CHARACTERS
011700     DATA RECORD IS COV-OUT-LINE.
011800 01  COV-OUT-LINE                   PIC X(133).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  WS-FILE-STATUS-CODES.
012300*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
012400     05  WS-GAME-FILE-STATUS        PIC X(2)  VALUE SPACES.
012500*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
012600     05  WS-OFFER-FILE-STATUS       PIC X(2)  VALUE SPACES.
012700*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
012800     05  WS-PKG-FILE-STATUS         PIC X(2)  VALUE SPACES.
012900*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
013000     05  WS-SUBJ-FILE-STATUS        PIC X(2)  VALUE SPACES.
013100*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
013200     05  WS-RPT-FILE-STATUS         PIC X(2)  VALUE SPACES.
013300
013400     COPY SWCHCPY.
013500
013600 01  WS-HEADER-SKIP-SW              PIC X(3)  VALUE 'NO '.
013700     88  HEADER-ALREADY-SKIPPED         VALUE 'YES'.
013800
013900*  CSV PARSING WORK AREA - THE RAW LINE IS COMMA-SPLIT INTO THESE
014000*  ALPHA FIELDS FIRST, SO A BLANK PRICE CAN BE DETECTED BEFORE
014100*  THE NUMERIC MOVE/DEFAULT-TO-ZERO EVER HAPPENS.
014200 01  WS-GAME-CSV-FIELDS.
014300*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
014400     05  WS-G-ID-A                  PIC X(9).
014500*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
014600     05  WS-G-HOME-A                PIC X(40).
014700*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
014800     05  WS-G-AWAY-A                PIC X(40).
014900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
015000     05  WS-G-STARTS-A              PIC X(19).
015100*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
015200     05  WS-G-TOURN-A               PIC X(60).
015300
015400 01  WS-OFFER-CSV-FIELDS.
015500*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
015600     05  WS-O-GAME-A                PIC X(9).
015700*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
015800     05  WS-O-PKG-A                 PIC X(9).
015900*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
016000     05  WS-O-LIVE-A                PIC X(1).
016100*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
016200     05  WS-O-HIGH-A                PIC X(1).
016300
016400 01  WS-PKG-CSV-FIELDS.
016500*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
016600     05  WS-P-ID-A                  PIC X(9).
016700*      NAME FIELD CARRIED FROM THE EXTRACT, UNEDITED.
016800     05  WS-P-NAME-A                PIC X(60).
016900*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
017000     05  WS-P-MONTHLY-A             PIC X(9).
017100*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
017200     05  WS-P-YEARLY-A              PIC X(9).
017300
017400*  REFERENCE DATA TABLES.
017500     COPY GAMECPY.
017600     COPY OFERCPY.
017700     COPY PKGCCPY.
017800     COPY COVRCPY.
017900
018000*  ACCUMULATORS AND REPORT CONTROLS - STANDALONE 77-LEVELS, SHOP
018100*  CONVENTION FOR SCALAR COUNTERS NEVER MOVEd OR REFERENCEd AS A
018200*  GROUP.
018300 77  WS-TOTAL-COUNT             PIC 9(9)  COMP VALUE ZERO.
018400*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
018500 77  WS-COVERED-LIVE-COUNT      PIC 9(9)  COMP VALUE ZERO.
018600*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
018700 77  WS-COVERED-HIGH-COUNT      PIC 9(9)  COMP VALUE ZERO.
018800*      RUNNING COUNT, ZEROED BEFORE THE LOOP THAT FILLS IT.
018900 77  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
019000*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
019100 77  WS-LINES-PER-PAGE          PIC S9(2) COMP VALUE +50.
019200*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
019300 77  WS-LINES-USED              PIC S9(2) COMP VALUE +51.
019400
019500****************************************************************
019600*  RAW-BYTE DIAGNOSTIC GROUP - REDEFINED SO A DISPLAY OR ABEND  *
019700*  WHEN A BAD CSV ROW DRIVES ONE OF THEM NEGATIVE.  NOT         *
019800*  REFERENCED ON A NORMAL RUN - RESTATED FROM STRMSMPX'S        *
019900*  WS-ITER-DIAG/WS-ITER-DIAG-R HABIT.                           *
020000****************************************************************
020100 01  WS-LOAD-DIAG.
020200*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
020300     05  WS-LOAD-DIAG-TOTAL         PIC 9(9)  COMP.
020400*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
020500     05  WS-LOAD-DIAG-LIVE          PIC 9(9)  COMP.
020600*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
020700     05  WS-LOAD-DIAG-HIGH          PIC 9(9)  COMP.
020800*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
020900     05  FILLER                     PIC X(4).
021000 01  WS-LOAD-DIAG-R REDEFINES WS-LOAD-DIAG.
021100*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
021200     05  WS-LOAD-DIAG-BYTES         PIC X(16).
021300
021400 01  HL-HEADER-1.
021500*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
021600     05  FILLER            PIC X(1)   VALUE SPACES.
021700*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
021800     05  FILLER            PIC X(56)
021900          VALUE 'STRMLOAD - STREAMING COVERAGE REPORT'.
022000*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
022100     05  FILLER            PIC X(49)  VALUE SPACES.
022200*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
022300     05  FILLER            PIC X(5)   VALUE 'PAGE '.
022400*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
022500     05  RPT-PAGE-NO       PIC ZZZ.
022600*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
022700     05  FILLER            PIC X(19)  VALUE SPACES.
022800
022900 01  HL-HEADER-2.
023000*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
023100     05  FILLER            PIC X(2)   VALUE SPACES.
023200*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
023300     05  FILLER            PIC X(22)  VALUE 'SUBJECT'.
023400*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
023500     05  FILLER            PIC X(11)  VALUE 'PACKAGE-ID'.
023600*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
023700     05  FILLER            PIC X(30)  VALUE 'PACKAGE-NAME'.
023800*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
023900     05  FILLER            PIC X(9)   VALUE 'LIVE-PCT'.
024000*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
024100     05  FILLER            PIC X(9)   VALUE 'HIGH-PCT'.
024200*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
024300     05  FILLER            PIC X(50)  VALUE SPACES.
024400
024500 01  DL-DETAIL.
024600*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
024700     05  FILLER            PIC X(2)   VALUE SPACES.
024800*      WORKING FIELD USED FARTHER DOWN IN THIS SECTION.
024900     05  SUBJECT-DL        PIC X(22).
025000*      CATALOG/KEY IDENTIFIER CARRIED FROM THE EXTRACT.
025100     05  PKG-ID-DL         PIC Z(8)9.
025200*      SCRATCH FIELD, REBUILT EACH TIME THIS AREA IS USED.
025300     05  FILLER            PIC X(2)   VALUE SPACES.
025400*      NAME FIELD CARRIED FROM THE EXTRACT, UNEDITED.
025500     05  PKG-NAME-DL       PIC X(28).
025600*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
025700     05  LIVE-PCT-DL       PIC ZZ9.9999.
025800*      WORK FIELD CARRIED FOR USE LATER IN THIS PROGRAM.
025900     05  FILLER            PIC X(2)   VALUE SPACES.
026000*      PERCENTAGE FIELD, 4 DECIMAL PLACES FOR ROUNDING HEADROOM.
026100     05  HIGH-PCT-DL       PIC ZZ9.9999.
026200*      SUPPORTING FIELD FOR THE GROUP IT APPEARS UNDER.
026300     05  FILLER            PIC X(33)  VALUE SPACES.
026400
026500 01  DISPLAY-LINE.
026600*      HOLDS AN INTERMEDIATE VALUE FOR THIS SECTION.
026700     05  DISP-MESSAGE      PIC X(45).
026800*      WORK AREA FIELD, SEE THE GROUP HEADER ABOVE FOR CONTEXT.
026900     05  DISP-VALUE        PIC ZZZZ9.
027000
027100 PROCEDURE DIVISION.
027200
027300 000-MAINLINE SECTION.
027400
027500     OPEN INPUT  GAME-IN-FILE
027600                 OFFER-IN-FILE
027700                 PKG-IN-FILE
027800                 SUBJ-IN-FILE
027900          OUTPUT COV-OUT-RPT.
028000
028100     PERFORM 200-LOAD-GAMES    THRU 200-EXIT.
028200     PERFORM 230-LOAD-OFFERS   THRU 230-EXIT.
028300     PERFORM 250-LOAD-PACKAGES THRU 250-EXIT.
028400     PERFORM 955-HEADINGS      THRU 955-EXIT.
028500     MOVE 'NO ' TO WS-EOF-FREQ-SW.
028600     PERFORM 405-READ-SUBJECT-CARD THRU 405-EXIT.
028700     PERFORM 400-PRSS-SUBJECT-CARDS THRU 400-EXIT
028800         UNTIL EOF-FREQ.
028900     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
029000
029100     CLOSE GAME-IN-FILE
029200           OFFER-IN-FILE
029300           PKG-IN-FILE
029400           SUBJ-IN-FILE
029500           COV-OUT-RPT.
029600     MOVE ZERO TO RETURN-CODE.
029700     GOBACK.
029800
029900******************************************************************
030000*  200-LOAD-GAMES - READ BC_GAME.CSV, SKIP THE HEADER, BUILD THE
030100*  IN-MEMORY GAME TABLE.  A DUPLICATE GAME-ID IS IGNORED - FIRST
030200*  OCCURRENCE WINS.  USES THE SHOP'S STANDARD PRIME-THE-PUMP READ
030300*  AHEAD OF THE PROCESSING LOOP, NOT AN IN-LINE PERFORM.
030400******************************************************************
030500 200-LOAD-GAMES.
030600
030700     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
030800     MOVE ZERO  TO GAME-TAB-COUNT.
030900*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
031000     MOVE 'NO ' TO WS-EOF-GAME-SW.
031100*          MOVES THE VALUE INTO ITS WORKING FIELD.
031200     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
031300*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
031400     IF EOF-GAME
031500         DISPLAY 'ERROR!!  GAME EXTRACT FILE EMPTY!'
031600*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
031700         GO TO 200-EXIT
031800     END-IF.
031900*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
032000     PERFORM 215-PRSS-GAME-LINE THRU 215-EXIT
032100*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
032200         UNTIL EOF-GAME.
032300*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
032400
032500 200-EXIT.
032600     EXIT.
032700
032800*----------------------------------------------------------------
032900*  270 - READ-GAME-LINE.
033000*  WHEN THE SUPPLY RUNS OUT.
033100*----------------------------------------------------------------
033200 210-READ-GAME-LINE.
033300
033400     READ GAME-IN-FILE INTO GAME-IN-LINE
033500         AT END MOVE 'YES' TO WS-EOF-GAME-SW
033600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
033700                GO TO 210-EXIT.
033800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
033900
034000 210-EXIT.
034100     EXIT.
034200
034300*----------------------------------------------------------------
034400*  279 - PRSS-GAME-LINE.
034500*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
034600*----------------------------------------------------------------
034700 215-PRSS-GAME-LINE.
034800
034900     IF NOT HEADER-ALREADY-SKIPPED
035000         MOVE 'YES' TO WS-HEADER-SKIP-SW
035100     ELSE
035200*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
035300         PERFORM 220-SPLIT-GAME-LINE THRU 220-EXIT
035400*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
035500         PERFORM 225-ADD-GAME-ENTRY THRU 225-EXIT
035600     END-IF.
035700*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
035800     PERFORM 210-READ-GAME-LINE THRU 210-EXIT.
035900
036000 215-EXIT.
036100     EXIT.
036200
036300*----------------------------------------------------------------
036400*  292 - SPLIT-GAME-LINE.
036500*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
036600*----------------------------------------------------------------
036700 220-SPLIT-GAME-LINE.
036800
036900     MOVE SPACES TO WS-GAME-CSV-FIELDS.
037000     UNSTRING GAME-IN-LINE DELIMITED BY ','
037100*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
037200         INTO WS-G-ID-A, WS-G-HOME-A, WS-G-AWAY-A,
037300*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
037400              WS-G-STARTS-A, WS-G-TOURN-A.
037500*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
037600     MOVE SPACES TO GAME-REC.
037700     IF WS-G-ID-A IS NUMERIC
037800*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
037900         MOVE WS-G-ID-A TO GAME-ID
038000     ELSE
038100*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
038200         MOVE ZERO TO GAME-ID
038300     END-IF.
038400*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
038500     MOVE WS-G-HOME-A   TO TEAM-HOME.
038600     MOVE WS-G-AWAY-A   TO TEAM-AWAY.
038700*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
038800     MOVE WS-G-STARTS-A TO GAME-STARTS-AT.
038900     MOVE WS-G-TOURN-A  TO TOURNAMENT-NAME.
039000*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
039100     MOVE GSA-YEAR      TO GAME-YEAR.
039200*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
039300     MOVE GSA-MONTH     TO GAME-MONTH.
039400*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
039500
039600 220-EXIT.
039700     EXIT.
039800
039900*----------------------------------------------------------------
040000*  314 - ADD-GAME-ENTRY.
040100*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
040200*----------------------------------------------------------------
040300 225-ADD-GAME-ENTRY.
040400
040500     SET GAME-IX TO 1.
040600     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
040700*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
040800     SEARCH GAME-TAB-ENTRY
040900         AT END NEXT SENTENCE
041000         WHEN GT-GAME-ID (GAME-IX) = GAME-ID
041100             MOVE 'YES' TO WS-MATCH-FOUND-SW.
041200*          MOVES THE VALUE INTO ITS WORKING FIELD.
041300
041400     IF MATCH-NOT-FOUND
041500         ADD 1 TO GAME-TAB-COUNT
041600*          UPDATES THE WORKING FIGURE USED FARTHER ON.
041700         SET GAME-IX TO GAME-TAB-COUNT
041800*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
041900         MOVE GAME-ID          TO GT-GAME-ID (GAME-IX)
042000*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
042100         MOVE TEAM-HOME        TO GT-TEAM-HOME (GAME-IX)
042200         MOVE TEAM-AWAY        TO GT-TEAM-AWAY (GAME-IX)
042300*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
042400         MOVE TOURNAMENT-NAME  TO GT-TOURNAMENT-NAME (GAME-IX)
042500         MOVE GAME-YEAR        TO GT-YEAR (GAME-IX)
042600*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
042700         MOVE GAME-MONTH       TO GT-MONTH (GAME-IX)
042800     END-IF.
042900*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
043000
043100 225-EXIT.
043200     EXIT.
043300
043400******************************************************************
043500*  230-LOAD-OFFERS - READ BC_STREAMING_OFFER.CSV, APPEND EVERY
043600*  ROW TO THE OFFER LIST IN INPUT ORDER.  NO DEDUPING - A GAME
043700*  CAN LEGITIMATELY APPEAR MANY TIMES FOR DIFFERENT PACKAGES.
043800******************************************************************
043900 230-LOAD-OFFERS.
044000
044100     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
044200     MOVE ZERO  TO OFFER-TAB-COUNT.
044300*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
044400     MOVE 'NO ' TO WS-EOF-OFFER-SW.
044500*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
044600     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
044700*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
044800     PERFORM 238-PRSS-OFFER-LINE THRU 238-EXIT
044900         UNTIL EOF-OFFER.
045000*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
045100
045200 230-EXIT.
045300     EXIT.
045400
045500*----------------------------------------------------------------
045600*  354 - READ-OFFER-LINE.
045700*  WHEN THE SUPPLY RUNS OUT.
045800*----------------------------------------------------------------
045900 235-READ-OFFER-LINE.
046000
046100     READ OFFER-IN-FILE INTO OFFER-IN-LINE
046200         AT END MOVE 'YES' TO WS-EOF-OFFER-SW
046300*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
046400                GO TO 235-EXIT.
046500*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
046600
046700 235-EXIT.
046800     EXIT.
046900
047000*----------------------------------------------------------------
047100*  363 - PRSS-OFFER-LINE.
047200*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
047300*----------------------------------------------------------------
047400 238-PRSS-OFFER-LINE.
047500
047600     IF NOT HEADER-ALREADY-SKIPPED
047700         MOVE 'YES' TO WS-HEADER-SKIP-SW
047800     ELSE
047900*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
048000         PERFORM 240-SPLIT-OFFER-LINE THRU 240-EXIT
048100*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
048200         ADD 1 TO OFFER-TAB-COUNT
048300         SET OFFER-IX TO OFFER-TAB-COUNT
048400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
048500         MOVE OFFER-GAME-ID     TO OT-GAME-ID (OFFER-IX)
048600         MOVE OFFER-PACKAGE-ID  TO OT-PACKAGE-ID (OFFER-IX)
048700*          MOVES THE VALUE INTO ITS WORKING FIELD.
048800         MOVE OFFER-HAS-LIVE    TO OT-HAS-LIVE (OFFER-IX)
048900*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
049000         MOVE OFFER-HAS-HIGHLIGHTS
049100*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
049200                                TO OT-HAS-HIGHLIGHTS (OFFER-IX)
049300     END-IF.
049400*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
049500     PERFORM 235-READ-OFFER-LINE THRU 235-EXIT.
049600
049700 238-EXIT.
049800     EXIT.
049900
050000*----------------------------------------------------------------
050100*  382 - SPLIT-OFFER-LINE.
050200*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
050300*----------------------------------------------------------------
050400 240-SPLIT-OFFER-LINE.
050500
050600     MOVE SPACES TO WS-OFFER-CSV-FIELDS.
050700     UNSTRING OFFER-IN-LINE DELIMITED BY ','
050800*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
050900         INTO WS-O-GAME-A, WS-O-PKG-A, WS-O-LIVE-A, WS-O-HIGH-A.
051000*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
051100     MOVE SPACES TO OFFER-REC.
051200*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
051300     IF WS-O-GAME-A IS NUMERIC
051400         MOVE WS-O-GAME-A TO OFFER-GAME-ID
051500     END-IF.
051600     IF WS-O-PKG-A IS NUMERIC
051700*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
051800         MOVE WS-O-PKG-A TO OFFER-PACKAGE-ID
051900     END-IF.
052000*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
052100     IF WS-O-LIVE-A IS NUMERIC
052200         MOVE WS-O-LIVE-A TO OFFER-HAS-LIVE
052300     ELSE
052400         MOVE ZERO TO OFFER-HAS-LIVE
052500     END-IF.
052600*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
052700     IF WS-O-HIGH-A IS NUMERIC
052800*          BRANCHES ON THE CONDITION TESTED ABOVE.
052900         MOVE WS-O-HIGH-A TO OFFER-HAS-HIGHLIGHTS
053000     ELSE
053100*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
053200         MOVE ZERO TO OFFER-HAS-HIGHLIGHTS
053300     END-IF.
053400*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
053500
053600 240-EXIT.
053700     EXIT.
053800
053900******************************************************************
054000*  250-LOAD-PACKAGES - READ BC_STREAMING_PACKAGE.CSV, BUILD THE
054100*  CATALOG TABLE.  A DUPLICATE PACKAGE-ID OVERWRITES THE EARLIER
054200*  ROW IN PLACE - LAST OCCURRENCE WINS, UNLIKE THE GAME TABLE.
054300*  BLANK PRICE COLUMNS DEFAULT TO ZERO BEFORE THE CENTS-TO-
054400*  CURRENCY CONVERSION IN 260.
054500******************************************************************
054600 250-LOAD-PACKAGES.
054700
054800     MOVE 'NO ' TO WS-HEADER-SKIP-SW.
054900     MOVE ZERO  TO PKGC-TAB-COUNT.
055000*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
055100     MOVE 'NO ' TO WS-EOF-PKG-SW.
055200*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
055300     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
055400*          PERFORMS THE PARAGRAPH NAMED ABOVE FOR ITS PART.
055500     PERFORM 258-PRSS-PKG-LINE THRU 258-EXIT
055600         UNTIL EOF-PKG.
055700*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
055800
055900 250-EXIT.
056000     EXIT.
056100
056200*----------------------------------------------------------------
056300*  427 - READ-PKG-LINE.
056400*  WHEN THE SUPPLY RUNS OUT.
056500*----------------------------------------------------------------
056600 255-READ-PKG-LINE.
056700
056800     READ PKG-IN-FILE INTO PKG-IN-LINE
056900         AT END MOVE 'YES' TO WS-EOF-PKG-SW
057000*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
057100                GO TO 255-EXIT.
057200*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
057300
057400 255-EXIT.
057500     EXIT.
057600
057700*----------------------------------------------------------------
057800*  436 - PRSS-PKG-LINE.
057900*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
058000*----------------------------------------------------------------
058100 258-PRSS-PKG-LINE.
058200
058300     IF NOT HEADER-ALREADY-SKIPPED
058400         MOVE 'YES' TO WS-HEADER-SKIP-SW
058500     ELSE
058600*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
058700         PERFORM 259-SPLIT-PKG-LINE  THRU 259-EXIT
058800*          CALLS OUT TO THE PARAGRAPH NAMED ABOVE.
058900         PERFORM 260-CONV-PACKAGE-PRICE THRU 260-EXIT
059000         PERFORM 265-ADD-PKG-ENTRY THRU 265-EXIT
059100     END-IF.
059200     PERFORM 255-READ-PKG-LINE THRU 255-EXIT.
059300*          INVOKES THE PARAGRAPH NAMED ABOVE AND RETURNS HERE.
059400
059500 258-EXIT.
059600     EXIT.
059700
059800*----------------------------------------------------------------
059900*  450 - SPLIT-PKG-LINE.
060000*  BREAKS THE DELIMITED INPUT LINE OUT INTO ITS SEPARATE WORKING FIELDS.
060100*----------------------------------------------------------------
060200 259-SPLIT-PKG-LINE.
060300
060400     MOVE SPACES TO WS-PKG-CSV-FIELDS.
060500     UNSTRING PKG-IN-LINE DELIMITED BY ','
060600*          REBUILDS THE TEXT FIELD A PIECE AT A TIME.
060700         INTO WS-P-ID-A, WS-P-NAME-A, WS-P-MONTHLY-A,
060800*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
060900              WS-P-YEARLY-A.
061000*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
061100     MOVE SPACES TO PKGC-REC.
061200     IF WS-P-ID-A IS NUMERIC
061300*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
061400         MOVE WS-P-ID-A TO PACKAGE-ID
061500     END-IF.
061600*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
061700     MOVE WS-P-NAME-A TO PACKAGE-NAME.
061800*          MOVES THE VALUE INTO ITS WORKING FIELD.
061900     IF WS-P-MONTHLY-A IS NUMERIC AND WS-P-MONTHLY-A NOT = SPACES
062000*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
062100         MOVE WS-P-MONTHLY-A TO MONTHLY-PRICE-CENTS
062200     ELSE
062300*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
062400         MOVE ZERO TO MONTHLY-PRICE-CENTS
062500     END-IF.
062600*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
062700     IF WS-P-YEARLY-A IS NUMERIC AND WS-P-YEARLY-A NOT = SPACES
062800*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
062900         MOVE WS-P-YEARLY-A TO YEARLY-PRICE-CENTS
063000     ELSE
063100         MOVE ZERO TO YEARLY-PRICE-CENTS
063200     END-IF.
063300
063400 259-EXIT.
063500     EXIT.
063600
063700*----------------------------------------------------------------
063800*  475 - CONV-PACKAGE-PRICE.
063900*  CONVERTS AN EDITED TEXT FIELD FROM THE EXTRACT INTO ITS NUMERIC WORKING
064000*  FORM.
064100*----------------------------------------------------------------
064200 260-CONV-PACKAGE-PRICE.
064300
064400     COMPUTE MONTHLY-PRICE-CU ROUNDED =
064500         MONTHLY-PRICE-CENTS / 100.
064600*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
064700     COMPUTE YEARLY-PRICE-CU ROUNDED =
064800*          ADJUSTS THE RUNNING FIGURE CARRIED THROUGH THIS PASS.
064900         YEARLY-PRICE-CENTS / 100.
065000*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
065100
065200 260-EXIT.
065300     EXIT.
065400
065500*----------------------------------------------------------------
065600*  485 - ADD-PKG-ENTRY.
065700*  ADDS ONE MORE ENTRY TO THE IN-MEMORY WORK TABLE.
065800*----------------------------------------------------------------
065900 265-ADD-PKG-ENTRY.
066000
066100     SET PKGC-IX TO 1.
066200     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
066300*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
066400     SEARCH PKGC-TAB-ENTRY
066500         AT END NEXT SENTENCE
066600         WHEN PT-PACKAGE-ID (PKGC-IX) = PACKAGE-ID
066700             MOVE 'YES' TO WS-MATCH-FOUND-SW.
066800*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
066900
067000     IF MATCH-NOT-FOUND
067100         ADD 1 TO PKGC-TAB-COUNT
067200*          REFRESHES THE WORKING TOTAL USED DOWN BELOW.
067300         SET PKGC-IX TO PKGC-TAB-COUNT
067400     END-IF.
067500*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
067600     MOVE PACKAGE-ID       TO PT-PACKAGE-ID (PKGC-IX).
067700     MOVE PACKAGE-NAME     TO PT-PACKAGE-NAME (PKGC-IX).
067800*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
067900     MOVE MONTHLY-PRICE-CU TO PT-MONTHLY-PRICE-CU (PKGC-IX).
068000     MOVE YEARLY-PRICE-CU  TO PT-YEARLY-PRICE-CU (PKGC-IX).
068100*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
068200
068300 265-EXIT.
068400     EXIT.
068500
068600******************************************************************
068700*  400/405 - FOR EACH SUBJECT CARD, COMPUTE AND REPORT COVERAGE
068800*  AGAINST EVERY PACKAGE IN THE CATALOG.
068900******************************************************************
069000 405-READ-SUBJECT-CARD.
069100
069200     READ SUBJ-IN-FILE INTO SUBJ-IN-REC
069300         AT END MOVE 'YES' TO WS-EOF-FREQ-SW
069400*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
069500                GO TO 405-EXIT.
069600*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
069700
069800 405-EXIT.
069900     EXIT.
070000
070100*----------------------------------------------------------------
070200*  519 - PRSS-SUBJECT-CARDS.
070300*  PROCESSES ONE INPUT LINE ONCE IT HAS BEEN READ IN.
070400*----------------------------------------------------------------
070500 400-PRSS-SUBJECT-CARDS.
070600
070700     SET PKGC-IX TO 1.
070800     PERFORM 410-ONE-PACKAGE-COVERAGE THRU 410-EXIT
070900         VARYING PKGC-IX FROM 1 BY 1
071000*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
071100             UNTIL PKGC-IX > PKGC-TAB-COUNT.
071200*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
071300     PERFORM 405-READ-SUBJECT-CARD THRU 405-EXIT.
071400
071500 400-EXIT.
071600     EXIT.
071700
071800*----------------------------------------------------------------
071900*  530 - ONE-PACKAGE-COVERAGE.
072000*  WORKS OUT HOW MUCH OF THE REQUESTED SCHEDULE IS COVERED SO FAR.
072100*----------------------------------------------------------------
072200 410-ONE-PACKAGE-COVERAGE.
072300
072400     PERFORM 500-CALC-COVERAGE THRU 500-EXIT.
072500     PERFORM 950-WRITE-COVERAGE-LINE THRU 950-EXIT.
072600*          HANDS OFF TO THE PARAGRAPH NAMED ABOVE.
072700
072800 410-EXIT.
072900     EXIT.
073000
073100******************************************************************
073200*  500-CALC-COVERAGE - DATASERVICE COVERAGE CALCULATION FOR THE
073300*  CURRENT SUBJECT CARD AGAINST THE PACKAGE AT PKGC-IX.  WALKS
073400*  EVERY GAME FOR THE SUBJECT; FOR EACH GAME, THE FIRST OFFER
073500*  ROW THAT MATCHES THE PACKAGE AND CARRIES A FLAG DECIDES
073600*  THE GAME - NO DOUBLE COUNTING ON A SECOND MATCHING ROW.
073700******************************************************************
073800 500-CALC-COVERAGE.
073900
074000     MOVE ZERO TO WS-TOTAL-COUNT, WS-COVERED-LIVE-COUNT,
074100                  WS-COVERED-HIGH-COUNT.
074200*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
074300     SET GAME-IX TO 1.
074400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
074500     PERFORM 520-CHECK-ONE-GAME THRU 520-EXIT
074600         VARYING GAME-IX FROM 1 BY 1
074700             UNTIL GAME-IX > GAME-TAB-COUNT.
074800*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
074900
075000     MOVE SPACES TO COVERAGE-RESULT.
075100     MOVE SUBJ-NAME                      TO CVR-SUBJECT-NAME.
075200*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
075300     MOVE PT-PACKAGE-ID (PKGC-IX)         TO CVR-PACKAGE-ID.
075400*          MOVES THE VALUE INTO ITS WORKING FIELD.
075500     MOVE PT-PACKAGE-NAME (PKGC-IX)       TO CVR-PACKAGE-NAME.
075600*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
075700     IF WS-TOTAL-COUNT = ZERO
075800         MOVE ZERO TO CVR-LIVE-PCT, CVR-HIGH-PCT
075900     ELSE
076000         COMPUTE CVR-LIVE-PCT ROUNDED =
076100*          BRINGS THE RUNNING FIGURE UP TO DATE.
076200             WS-COVERED-LIVE-COUNT / WS-TOTAL-COUNT
076300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
076400         COMPUTE CVR-HIGH-PCT ROUNDED =
076500*          UPDATES THE WORKING FIGURE USED FARTHER ON.
076600             WS-COVERED-HIGH-COUNT / WS-TOTAL-COUNT
076700     END-IF.
076800*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
076900
077000 500-EXIT.
077100     EXIT.
077200
077300*----------------------------------------------------------------
077400*  570 - CHECK-ONE-GAME.
077500*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
077600*  PERFORMED IT.
077700*----------------------------------------------------------------
077800 520-CHECK-ONE-GAME.
077900
078000     SET WS-MATCH-FOUND-SW TO 'NO '.
078100     IF SUBJ-IS-TEAM
078200*          BRANCHES ON THE CONDITION TESTED ABOVE.
078300         IF GT-TEAM-HOME (GAME-IX) = SUBJ-NAME OR
078400*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
078500            GT-TEAM-AWAY (GAME-IX) = SUBJ-NAME
078600*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
078700             MOVE 'YES' TO WS-MATCH-FOUND-SW
078800         END-IF
078900     ELSE
079000         IF GT-TOURNAMENT-NAME (GAME-IX) = SUBJ-NAME
079100*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
079200             MOVE 'YES' TO WS-MATCH-FOUND-SW
079300         END-IF
079400     END-IF.
079500     IF MATCH-FOUND
079600*          CHECKS THE CONDITION ABOVE BEFORE CONTINUING.
079700         ADD 1 TO WS-TOTAL-COUNT
079800         PERFORM 540-SCAN-GAME-OFFERS THRU 540-EXIT
079900     END-IF.
080000*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
080100
080200 520-EXIT.
080300     EXIT.
080400
080500*----------------------------------------------------------------
080600*  591 - SCAN-GAME-OFFERS.
080700*  STEPS THROUGH A TABLE LOOKING FOR ENTRIES THAT MATCH THE CURRENT
080800*  CRITERIA.
080900*----------------------------------------------------------------
081000 540-SCAN-GAME-OFFERS.
081100
081200     SET WS-MATCH-FOUND-SW TO 'NO '.
081300     SET OFFER-IX TO 1.
081400*          SETS THE SUBSCRIPT/SWITCH USED BELOW.
081500     PERFORM 545-CHECK-ONE-OFFER THRU 545-EXIT
081600         VARYING OFFER-IX FROM 1 BY 1
081700*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
081800             UNTIL OFFER-IX > OFFER-TAB-COUNT
081900                OR MATCH-FOUND.
082000*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
082100
082200 540-EXIT.
082300     EXIT.
082400
082500*----------------------------------------------------------------
082600*  603 - CHECK-ONE-OFFER.
082700*  TESTS A SINGLE CONDITION AND RETURNS THE RESULT TO THE PARAGRAPH THAT
082800*  PERFORMED IT.
082900*----------------------------------------------------------------
083000 545-CHECK-ONE-OFFER.
083100
083200     IF OT-GAME-ID (OFFER-IX) = GT-GAME-ID (GAME-IX)
083300        AND OT-PACKAGE-ID (OFFER-IX) = PT-PACKAGE-ID (PKGC-IX)
083400*          FALLS THROUGH TO THE NEXT STATEMENT BELOW.
083500         IF OT-HAS-LIVE (OFFER-IX) = 1
083600*          BRANCHES ON THE CONDITION TESTED ABOVE.
083700             ADD 1 TO WS-COVERED-LIVE-COUNT
083800         END-IF
083900         IF OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
084000*          DECIDES WHICH WAY TO GO BASED ON THE TEST ABOVE.
084100             ADD 1 TO WS-COVERED-HIGH-COUNT
084200         END-IF
084300*          MOVES ON TO THE NEXT PIECE OF THIS PARAGRAPH.
084400         IF OT-HAS-LIVE (OFFER-IX) = 1
084500*          TESTS THE CONDITION ABOVE BEFORE GOING ON.
084600            OR OT-HAS-HIGHLIGHTS (OFFER-IX) = 1
084700*          PROCEEDS WITH THE REMAINDER OF THIS STEP.
084800             MOVE 'YES' TO WS-MATCH-FOUND-SW
084900         END-IF
085000     END-IF.
085100
085200 545-EXIT.
085300     EXIT.
085400
085500******************************************************************
085600*  950 - REPORT WRITING PARAGRAPHS.
085700******************************************************************
085800 950-WRITE-COVERAGE-LINE.
085900
086000     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
086100         PERFORM 955-HEADINGS THRU 955-EXIT
086200     END-IF.
086300*          CARRIES ON WITH THE REST OF THIS PARAGRAPH.
086400     MOVE SPACES            TO DL-DETAIL.
086500*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
086600     MOVE CVR-SUBJECT-NAME  TO SUBJECT-DL.
086700     MOVE CVR-PACKAGE-ID    TO PKG-ID-DL.
086800*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
086900     MOVE CVR-PACKAGE-NAME  TO PKG-NAME-DL.
087000     MOVE CVR-LIVE-PCT      TO LIVE-PCT-DL.
087100*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
087200     MOVE CVR-HIGH-PCT      TO HIGH-PCT-DL.
087300*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
087400     WRITE COV-OUT-LINE FROM DL-DETAIL.
087500*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
087600     ADD 1 TO WS-LINES-USED.
087700
087800 950-EXIT.
087900     EXIT.
088000
088100*----------------------------------------------------------------
088200*  642 - HEADINGS.
088300*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
088400*----------------------------------------------------------------
088500 955-HEADINGS.
088600
088700     ADD 1 TO WS-PAGE-COUNT.
088800     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
088900*          MOVES THE VALUE INTO ITS WORKING FIELD.
089000     WRITE COV-OUT-LINE FROM HL-HEADER-1.
089100*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
089200     WRITE COV-OUT-LINE FROM HL-HEADER-2.
089300*          SENDS THE LINE JUST BUILT OUT TO THE REPORT.
089400     MOVE 2 TO WS-LINES-USED.
089500
089600 955-EXIT.
089700     EXIT.
089800
089900*----------------------------------------------------------------
090000*  653 - DISPLAY-PROG-DIAG.
090100*  CARRIES OUT ITS SHARE OF THE WORK FOR THE SECTION IT BELONGS TO.
090200*----------------------------------------------------------------
090300 550-DISPLAY-PROG-DIAG.
090400
090500     DISPLAY '****     STRMLOAD RUNNING    ****'.
090600     MOVE 'GAMES LOADED                                 '  TO
090700*          STORES THE VALUE IN ITS WORKING FIELD FOR LATER USE.
090800          DISP-MESSAGE.
090900*          PICKS UP WHERE THE STATEMENT ABOVE LEFT OFF.
091000     MOVE GAME-TAB-COUNT TO DISP-VALUE.
091100*          COPIES THE VALUE ACROSS TO ITS WORKING FIELD.
091200     DISPLAY DISPLAY-LINE.
091300     MOVE 'OFFER ROWS LOADED                            '  TO
091400*          PLACES THE VALUE IN THE WORKING FIELD ABOVE IT.
091500          DISP-MESSAGE.
091600     MOVE OFFER-TAB-COUNT TO DISP-VALUE.
091700*          SAVES THE VALUE OFF TO ITS WORKING FIELD.
091800     DISPLAY DISPLAY-LINE.
091900*          GOES ON TO THE NEXT STEP IN THIS PARAGRAPH.
092000     MOVE 'PACKAGES LOADED                              '  TO
092100*          CARRIES THE VALUE FORWARD TO ITS WORKING FIELD.
092200          DISP-MESSAGE.
092300     MOVE PKGC-TAB-COUNT TO DISP-VALUE.
092400*          MOVES THE VALUE INTO ITS WORKING FIELD.
092500     DISPLAY DISPLAY-LINE.
092600     DISPLAY '****     STRMLOAD EOJ        ****'.
092700*          CONTINUES ON DOWN THROUGH THE REST OF THIS LOGIC.
092800
092900 550-EXIT.
093000     EXIT.

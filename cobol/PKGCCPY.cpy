000100****************************************************************
000200*  PKGCCPY  -  STREAMING PACKAGE CATALOG RECORD AND TABLE
000300*
000400*  PRICES ARRIVE FROM BC_STREAMING_PACKAGE.CSV IN WHOLE CENTS
000500*  AND ARE CARRIED HERE ALREADY CONVERTED TO CURRENCY UNITS
000600*  (CENTS / 100) BY 260-CONV-PACKAGE-PRICE AT LOAD TIME - NO
000700*  PROGRAM DOWNSTREAM OF THE LOAD STEP DIVIDES BY 100 AGAIN.
000800****************************************************************
000900 01  PKGC-REC.
001000     05  PACKAGE-ID                 PIC 9(9).
001100     05  PACKAGE-NAME               PIC X(60).
001200     05  MONTHLY-PRICE-CENTS        PIC 9(9).
001300     05  YEARLY-PRICE-CENTS         PIC 9(9).
001400     05  MONTHLY-PRICE-CU           PIC 9(7)V99.
001500     05  YEARLY-PRICE-CU            PIC 9(7)V99.
001600
001700****************************************************************
001800*  IN-MEMORY PACKAGE CATALOG - INDEXED BY PACKAGE-ID AT LOAD
001900*  TIME.  A DUPLICATE PACKAGE-ID ON THE INPUT CARD OVERWRITES
002000*  THE EARLIER ENTRY IN PLACE - LAST OCCURRENCE WINS.
002100****************************************************************
002200 01  PKGC-TABLE.
002300     05  PKGC-TAB-COUNT             PIC 9(4)  COMP VALUE ZERO.
002400     05  PKGC-TAB-ENTRY OCCURS 500 TIMES
002500                          INDEXED BY PKGC-IX.
002600         10  PT-PACKAGE-ID          PIC 9(9).
002700         10  PT-PACKAGE-NAME        PIC X(60).
002800         10  PT-MONTHLY-PRICE-CU    PIC 9(7)V99.
002900         10  PT-YEARLY-PRICE-CU     PIC 9(7)V99.
003000         10  FILLER                 PIC X(8).
